000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLIBMT.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 19/06/1986.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    MANTENIMIENTO DEL CATALOGO DE LIBROS                       *
001000*    ===========================================================
001100*    LEE EL MAESTRO DE LIBROS (LIBMAST VIEJO) COMPLETO A LA      *
001200*    TABLA TB-LIBRO EN MEMORIA, APLICA LAS NOVEDADES DEL         *
001300*    ARCHIVO LIBMOV (ALTA=A, MODIFICACION=M) CONTRA LA TABLA,    *
001400*    Y GRABA LA TABLA ACTUALIZADA COMO LIBMAST NUEVO.            *
001500*                                                                *
001600*    REGLAS:                                                    *
001700*    - ALTA RECHAZADA SI EL ISBN YA EXISTE EN EL CATALOGO.       *
001800*    - ALTA DEJA LIB-EJEMP-DISPON = LIB-EJEMP-TOTAL Y ESTADO     *
001900*      ACTIVE. EL ID SE ASIGNA POR SECUENCIA (MAXIMO + 1).       *
002000*    - MODIFICACION REESCRIBE LOS DATOS DESCRIPTIVOS; SI EL      *
002100*      NUEVO LIB-EJEMP-TOTAL QUEDA POR DEBAJO DE LIB-EJEMP-      *
002200*      DISPON VIGENTE, SE ACOTA LIB-EJEMP-DISPON AL TOTAL.       *
002300*    - AL FINAL SE LISTAN LOS LIBROS ACTIVOS CON EJEMPLARES      *
002400*      DISPONIBLES POR DEBAJO DEL UMBRAL DE PARMLIB.             *
002500*****************************************************************
002600*    HISTORIAL DE MODIFICACIONES
002700*    ---------------------------
002800*    1986-06-19          ALTA INICIAL - LISTADO DE CATALOGO
002900*    1993-08-02 RGOMEZ   AGREGADO CONTROL DE ISBN DUPLICADO
003000*    1998-11-14 Y2K JLPAZ VALIDADO CONTRA FECHAS DE 4 DIGITOS
003100*    2025-02-10 RQ-4401 SDIAZ  REESCRITO COMO MANTENIMIENTO DE
003200*                               EJEMPLARES/ESTADO (PROYECTO
003300*                               CIRCULACION BIBSIS)
003400*    2025-04-22 RQ-4455 SDIAZ  AGREGADO LISTADO DE BAJA
003500*                               DISPONIBILIDAD CONTRA PARMLIB
003600*    2025-06-03 RQ-4478 MCORIA ACOTE DE EJEMP-DISPON EN
003700*                               MODIFICACION DE EJEMP-TOTAL
003800*****************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LIBMAST-VIEJO ASSIGN DDLIBME
004900     FILE STATUS IS FS-LIBME.
005000
005100     SELECT LIBMOV ASSIGN DDLIBMOV
005200     FILE STATUS IS FS-LIBMOV.
005300
005400     SELECT LIBMAST-NUEVO ASSIGN DDLIBMS
005500     FILE STATUS IS FS-LIBMS.
005600
005700     SELECT PARM ASSIGN DDPARM
005800     FILE STATUS IS FS-PARM.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  LIBMAST-VIEJO
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-LIBMAST-VIEJO       PIC X(400).
006800
006900 FD  LIBMOV
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-LIBMOV              PIC X(400).
007300
007400 FD  LIBMAST-NUEVO
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-LIBMAST-NUEVO       PIC X(400).
007800
007900 FD  PARM
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-PARM                PIC X(20).
008300
008400 WORKING-STORAGE SECTION.
008500*=======================*
008600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008700
008800*---- ARCHIVOS ---------------------------------------------------
008900 77  FS-LIBME               PIC XX     VALUE SPACES.
009000 77  FS-LIBMOV              PIC XX     VALUE SPACES.
009100 77  FS-LIBMS               PIC XX     VALUE SPACES.
009200 77  FS-PARM                PIC XX     VALUE SPACES.
009300
009400 77  WS-STATUS-FIN          PIC X      VALUE 'N'.
009500     88  WS-FIN-LECTURA                VALUE 'Y'.
009600     88  WS-NO-FIN-LECTURA              VALUE 'N'.
009700
009800*---- COPY LIBRO. LAYOUT DE TRABAJO DEL MAESTRO DE LIBROS --------
009900 01  LIB-LIBRO-REG.
010000     03  LIB-ID              PIC 9(09).
010100     03  LIB-ISBN            PIC X(20).
010200     03  LIB-TITULO          PIC X(100).
010300     03  LIB-AUTOR           PIC X(100).
010400     03  LIB-CATEGORIA       PIC X(30).
010500     03  LIB-ANIO-PUBLIC     PIC 9(04).
010600     03  LIB-EJEMP-TOTAL     PIC 9(04).
010700     03  LIB-EJEMP-DISPON    PIC 9(04).
010800     03  LIB-EDITORIAL       PIC X(60).
010900     03  LIB-UBIC-ESTANTE    PIC X(20).
011000     03  LIB-ESTADO          PIC X(08).
011100         88  LIB-ESTADO-ACTIVO       VALUE 'ACTIVE'.
011200         88  LIB-ESTADO-INACTIVO     VALUE 'INACTIVE'.
011300         88  LIB-ESTADO-DANADO       VALUE 'DAMAGED'.
011400         88  LIB-ESTADO-PERDIDO      VALUE 'LOST'.
011500     03  FILLER              PIC X(41).
011600
011700*---- COPY PARMLIB. CONTROL DE LA CORRIDA ------------------------
011800 01  PARM-CONTROL-REG.
011900     03  PARM-FEC-PROCESO    PIC 9(08).
012000*        DESCOMPUESTA PARA ARMAR FECHAS DE IMPRESION
012100     03  PARM-FEC-PROCESO-R REDEFINES PARM-FEC-PROCESO.
012200         05  WS-FP-ANIO      PIC 9(04).
012300         05  WS-FP-MES       PIC 9(02).
012400         05  WS-FP-DIA       PIC 9(02).
012500     03  PARM-UMBRAL-DISP    PIC 9(04).
012600     03  FILLER              PIC X(08).
012700
012800*---- NOVEDADES DE LIBRO (ARCHIVO LIBMOV) ------------------------
012900*    A = ALTA DE LIBRO NUEVO / M = MODIFICACION DE LIBRO         *
013000 01  MOV-LIBRO-REG.
013100     03  MOV-TIPO            PIC X(01).
013200         88  MOV-ALTA                VALUE 'A'.
013300         88  MOV-MODIFICA             VALUE 'M'.
013400     03  MOV-LIB-ID          PIC 9(09).
013500     03  MOV-LIB-ISBN        PIC X(20).
013600     03  MOV-LIB-TITULO      PIC X(100).
013700     03  MOV-LIB-AUTOR       PIC X(100).
013800     03  MOV-LIB-CATEGORIA   PIC X(30).
013900     03  MOV-LIB-ANIO-PUBLIC PIC 9(04).
014000*        DESCOMPUESTO PARA VALIDAR EL ANIO DE PUBLICACION
014100     03  MOV-LIB-ANIO-PUBLIC-R REDEFINES MOV-LIB-ANIO-PUBLIC.
014200         05  WS-MLA-SIGLO        PIC 9(02).
014300         05  WS-MLA-ANIO-CORTO   PIC 9(02).
014400     03  MOV-LIB-EJEMP-TOTAL PIC 9(04).
014500     03  MOV-LIB-EDITORIAL   PIC X(60).
014600     03  MOV-LIB-UBIC-ESTANTE PIC X(20).
014700     03  FILLER              PIC X(52).
014800
014900*---- TABLA DE LIBROS EN MEMORIA (SUSTITUYE ACCESO INDEXADO) -----
015000 01  TB-LIBRO-TABLA.
015100     03  TB-LIBRO OCCURS 5000 TIMES
015200                  INDEXED BY IX-LIBRO.
015300         05  TB-LIB-ID              PIC 9(09).
015400         05  TB-LIB-ISBN            PIC X(20).
015500         05  TB-LIB-TITULO          PIC X(100).
015600         05  TB-LIB-AUTOR           PIC X(100).
015700         05  TB-LIB-CATEGORIA       PIC X(30).
015800         05  TB-LIB-ANIO-PUBLIC     PIC 9(04).
015900         05  TB-LIB-EJEMP-TOTAL     PIC 9(04).
016000         05  TB-LIB-EJEMP-DISPON    PIC 9(04).
016100         05  TB-LIB-EDITORIAL       PIC X(60).
016200         05  TB-LIB-UBIC-ESTANTE    PIC X(20).
016300         05  TB-LIB-ESTADO          PIC X(08).
016400
016500*---- VISTA ALTERNATIVA DE LA FILA DE TABLA PARA IMPRIMIR --------
016600*    (SOLO LOS CAMPOS QUE VAN AL LISTADO DE BAJA DISPONIBILIDAD) *
016700 01  TB-LIBRO-TABLA-R REDEFINES TB-LIBRO-TABLA.
016800     03  TB-LIBRO-PRINT OCCURS 5000 TIMES.
016900         05  TB-LP-ID               PIC 9(09).
017000         05  TB-LP-ISBN             PIC X(20).
017100         05  TB-LP-TITULO           PIC X(100).
017200         05  FILLER                 PIC X(230).
017300
017400*---- CONTADORES E INDICES (COMP) --------------------------------
017500 77  WS-LIBRO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
017600 77  WS-SUBM                 PIC 9(04)  COMP  VALUE ZEROS.
017700 77  WS-MAX-ID-USADO         PIC 9(09)  COMP  VALUE ZEROS.
017800 77  WS-ALTAS-CANT           PIC 9(04)  COMP  VALUE ZEROS.
017900 77  WS-MODIF-CANT           PIC 9(04)  COMP  VALUE ZEROS.
018000 77  WS-RECHAZOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
018100 77  WS-BAJA-DISP-CANT       PIC 9(04)  COMP  VALUE ZEROS.
018200
018300*---- SWITCHES DE BUSQUEDA ---------------------------------------
018400 77  WS-ENCONTRADO           PIC X      VALUE 'N'.
018500     88  WS-LIBRO-ENCONTRADO            VALUE 'S'.
018600     88  WS-LIBRO-NO-ENCONTRADO         VALUE 'N'.
018700
018800 77  WS-ISBN-DUPLICADO       PIC X      VALUE 'N'.
018900     88  WS-ISBN-YA-EXISTE               VALUE 'S'.
019000     88  WS-ISBN-LIBRE                   VALUE 'N'.
019100
019200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019300
019400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019500 PROCEDURE DIVISION.
019600
019700 MAIN-PROGRAM-INICIO.
019800
019900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020100                                 UNTIL WS-FIN-LECTURA
020200     PERFORM 5000-LISTADO-BAJA-DISP-I
020300                            THRU 5000-LISTADO-BAJA-DISP-F
020400     PERFORM 7000-GRABAR-MAESTRO-I THRU 7000-GRABAR-MAESTRO-F
020500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
020600
020700 MAIN-PROGRAM-FINAL. GOBACK.
020800
020900
021000*-----------------------------------------------------------------
021100 1000-INICIO-I.
021200
021300     SET  WS-NO-FIN-LECTURA TO TRUE
021400
021500     OPEN INPUT  LIBMAST-VIEJO
021600     IF FS-LIBME IS NOT EQUAL '00' THEN
021700        DISPLAY '* ERROR EN OPEN LIBMAST-VIEJO = ' FS-LIBME
021800        MOVE 9999 TO RETURN-CODE
021900        SET WS-FIN-LECTURA TO TRUE
022000     END-IF
022100
022200     OPEN INPUT  LIBMOV
022300     IF FS-LIBMOV IS NOT EQUAL '00' THEN
022400        DISPLAY '* ERROR EN OPEN LIBMOV = ' FS-LIBMOV
022500        MOVE 9999 TO RETURN-CODE
022600        SET WS-FIN-LECTURA TO TRUE
022700     END-IF
022800
022900     OPEN INPUT  PARM
023000     IF FS-PARM IS NOT EQUAL '00' THEN
023100        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
023200        MOVE 9999 TO RETURN-CODE
023300        SET WS-FIN-LECTURA TO TRUE
023400     END-IF
023500
023600     IF NOT WS-FIN-LECTURA THEN
023700        READ PARM INTO PARM-CONTROL-REG
023800        CLOSE PARM
023900        PERFORM 1500-CARGAR-TABLA-I THRU 1500-CARGAR-TABLA-F
024000        PERFORM 2500-LEER-MOV-I     THRU 2500-LEER-MOV-F
024100     END-IF.
024200
024300 1000-INICIO-F. EXIT.
024400
024500
024600*---- CARGA COMPLETA DEL MAESTRO VIEJO A LA TABLA TB-LIBRO -------
024700 1500-CARGAR-TABLA-I.
024800
024900     MOVE ZEROS TO WS-LIBRO-CANT
025000     MOVE ZEROS TO WS-MAX-ID-USADO
025100
025200     PERFORM 1550-LEER-MAESTRO-I THRU 1550-LEER-MAESTRO-F
025300        UNTIL FS-LIBME = '10' OR FS-LIBME NOT = '00'.
025400
025500 1500-CARGAR-TABLA-F. EXIT.
025600
025700
025800 1550-LEER-MAESTRO-I.
025900
026000     READ LIBMAST-VIEJO INTO LIB-LIBRO-REG
026100
026200     IF FS-LIBME = '00' THEN
026300        ADD 1 TO WS-LIBRO-CANT
026400        SET IX-LIBRO TO WS-LIBRO-CANT
026500        MOVE LIB-ID           TO TB-LIB-ID(IX-LIBRO)
026600        MOVE LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
026700        MOVE LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
026800        MOVE LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
026900        MOVE LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
027000        MOVE LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
027100        MOVE LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
027200        MOVE LIB-EJEMP-DISPON TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
027300        MOVE LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
027400        MOVE LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
027500        MOVE LIB-ESTADO       TO TB-LIB-ESTADO(IX-LIBRO)
027600        IF LIB-ID > WS-MAX-ID-USADO THEN
027700           MOVE LIB-ID TO WS-MAX-ID-USADO
027800        END-IF
027900     ELSE
028000        IF FS-LIBME NOT = '10' THEN
028100           DISPLAY '* ERROR EN LECTURA LIBMAST-VIEJO = ' FS-LIBME
028200           MOVE 9999 TO RETURN-CODE
028300           SET WS-FIN-LECTURA TO TRUE
028400        END-IF
028500     END-IF.
028600
028700 1550-LEER-MAESTRO-F. EXIT.
028800
028900
029000*-----------------------------------------------------------------
029100 2000-PROCESO-I.
029200
029300     EVALUATE TRUE
029400        WHEN MOV-ALTA
029500           PERFORM 2200-ALTA-I     THRU 2200-ALTA-F
029600        WHEN MOV-MODIFICA
029700           PERFORM 2300-MODIFICA-I THRU 2300-MODIFICA-F
029800        WHEN OTHER
029900           DISPLAY '* TIPO DE MOVIMIENTO INVALIDO = ' MOV-TIPO
030000           ADD 1 TO WS-RECHAZOS-CANT
030100     END-EVALUATE
030200
030300     PERFORM 2500-LEER-MOV-I THRU 2500-LEER-MOV-F.
030400
030500 2000-PROCESO-F. EXIT.
030600
030700
030800*---- ALTA DE LIBRO NUEVO ----------------------------------------
030900 2200-ALTA-I.
031000
031100     PERFORM 8050-BUSCAR-POR-ISBN-I THRU 8050-BUSCAR-POR-ISBN-F
031200
031300     IF WS-ISBN-YA-EXISTE THEN
031400        DISPLAY '* ALTA RECHAZADA - ISBN DUPLICADO = '
031500                                              MOV-LIB-ISBN
031600        ADD 1 TO WS-RECHAZOS-CANT
031700     ELSE
031800        ADD 1 TO WS-MAX-ID-USADO
031900        ADD 1 TO WS-LIBRO-CANT
032000        SET IX-LIBRO TO WS-LIBRO-CANT
032100        MOVE WS-MAX-ID-USADO      TO TB-LIB-ID(IX-LIBRO)
032200        MOVE MOV-LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
032300        MOVE MOV-LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
032400        MOVE MOV-LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
032500        MOVE MOV-LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
032600        MOVE MOV-LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
032700        MOVE MOV-LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
032800        MOVE MOV-LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
032900        MOVE MOV-LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
033000        MOVE MOV-LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
033100        MOVE 'ACTIVE'             TO TB-LIB-ESTADO(IX-LIBRO)
033200        ADD 1 TO WS-ALTAS-CANT
033300     END-IF.
033400
033500 2200-ALTA-F. EXIT.
033600
033700
033800*---- MODIFICACION DE LIBRO EXISTENTE ----------------------------
033900 2300-MODIFICA-I.
034000
034100     PERFORM 8000-BUSCAR-POR-ID-I THRU 8000-BUSCAR-POR-ID-F
034200
034300     IF WS-LIBRO-NO-ENCONTRADO THEN
034400        DISPLAY '* MODIFICACION RECHAZADA - NO EXISTE ID = '
034500                                              MOV-LIB-ID
034600        ADD 1 TO WS-RECHAZOS-CANT
034700     ELSE
034800        MOVE MOV-LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
034900        MOVE MOV-LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
035000        MOVE MOV-LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
035100        MOVE MOV-LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
035200        MOVE MOV-LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
035300        MOVE MOV-LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
035400        MOVE MOV-LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
035500        MOVE MOV-LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
035600        IF TB-LIB-EJEMP-DISPON(IX-LIBRO) >
035700                       TB-LIB-EJEMP-TOTAL(IX-LIBRO) THEN
035800           MOVE TB-LIB-EJEMP-TOTAL(IX-LIBRO)
035900                                TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
036000        END-IF
036100        ADD 1 TO WS-MODIF-CANT
036200     END-IF.
036300
036400 2300-MODIFICA-F. EXIT.
036500
036600
036700*---- LEE EL SIGUIENTE MOVIMIENTO DE LIBMOV ----------------------
036800 2500-LEER-MOV-I.
036900
037000     READ LIBMOV INTO MOV-LIBRO-REG
037100
037200     EVALUATE FS-LIBMOV
037300        WHEN '00'
037400           CONTINUE
037500        WHEN '10'
037600           SET WS-FIN-LECTURA TO TRUE
037700        WHEN OTHER
037800           DISPLAY '* ERROR EN LECTURA LIBMOV = ' FS-LIBMOV
037900           MOVE 9999 TO RETURN-CODE
038000           SET WS-FIN-LECTURA TO TRUE
038100     END-EVALUATE.
038200
038300 2500-LEER-MOV-F. EXIT.
038400
038500
038600*---- LISTADO DE LIBROS ACTIVOS CON BAJA DISPONIBILIDAD ----------
038700 5000-LISTADO-BAJA-DISP-I.
038800
038900     DISPLAY ' '
039000     DISPLAY '===== LISTADO DE BAJA DISPONIBILIDAD ====='
039100     DISPLAY 'UMBRAL = ' PARM-UMBRAL-DISP
039200
039300     PERFORM 5050-LISTADO-BAJA-DISP-LIN-I
039400        THRU 5050-LISTADO-BAJA-DISP-LIN-F
039500        VARYING WS-SUBM FROM 1 BY 1
039600           UNTIL WS-SUBM > WS-LIBRO-CANT
039700
039800     DISPLAY 'TOTAL LIBROS EN BAJA DISPONIBILIDAD = '
039900                                              WS-BAJA-DISP-CANT.
040000
040100 5000-LISTADO-BAJA-DISP-F. EXIT.
040200
040300
040400 5050-LISTADO-BAJA-DISP-LIN-I.
040500
040600     IF TB-LIB-ESTADO(WS-SUBM) = 'ACTIVE' AND
040700        TB-LIB-EJEMP-DISPON(WS-SUBM) <= PARM-UMBRAL-DISP THEN
040800        DISPLAY TB-LIB-ID(WS-SUBM) ' ' TB-LIB-ISBN(WS-SUBM)
040900                ' ' TB-LIB-TITULO(WS-SUBM)(1:40)
041000                ' DISPON=' TB-LIB-EJEMP-DISPON(WS-SUBM)
041100        ADD 1 TO WS-BAJA-DISP-CANT
041200     END-IF.
041300
041400 5050-LISTADO-BAJA-DISP-LIN-F. EXIT.
041500
041600
041700*---- BUSCA TB-LIB-ID(1) EN LA TABLA, DEJA IX-LIBRO POSICIONADO --
041800 8000-BUSCAR-POR-ID-I.
041900
042000     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
042100
042200     PERFORM 8010-BUSCAR-POR-ID-CMP-I
042300        THRU 8010-BUSCAR-POR-ID-CMP-F
042400        VARYING WS-SUBM FROM 1 BY 1
042500           UNTIL WS-SUBM > WS-LIBRO-CANT.
042600
042700 8000-BUSCAR-POR-ID-F. EXIT.
042800
042900
043000 8010-BUSCAR-POR-ID-CMP-I.
043100
043200     IF TB-LIB-ID(WS-SUBM) = MOV-LIB-ID THEN
043300        SET IX-LIBRO TO WS-SUBM
043400        SET WS-LIBRO-ENCONTRADO TO TRUE
043500     END-IF.
043600
043700 8010-BUSCAR-POR-ID-CMP-F. EXIT.
043800
043900
044000*---- BUSCA TB-LIB-ISBN(1) EN LA TABLA (ALTA CHEQUEO DUPLICADO) --
044100 8050-BUSCAR-POR-ISBN-I.
044200
044300     SET WS-ISBN-LIBRE TO TRUE
044400
044500     PERFORM 8060-BUSCAR-POR-ISBN-CMP-I
044600        THRU 8060-BUSCAR-POR-ISBN-CMP-F
044700        VARYING WS-SUBM FROM 1 BY 1
044800           UNTIL WS-SUBM > WS-LIBRO-CANT.
044900
045000 8050-BUSCAR-POR-ISBN-F. EXIT.
045100
045200
045300 8060-BUSCAR-POR-ISBN-CMP-I.
045400
045500     IF TB-LIB-ISBN(WS-SUBM) = MOV-LIB-ISBN THEN
045600        SET WS-ISBN-YA-EXISTE TO TRUE
045700     END-IF.
045800
045900 8060-BUSCAR-POR-ISBN-CMP-F. EXIT.
046000
046100
046200*---- GRABA LA TABLA COMPLETA COMO LIBMAST-NUEVO -----------------
046300 7000-GRABAR-MAESTRO-I.
046400
046500     OPEN OUTPUT LIBMAST-NUEVO
046600     IF FS-LIBMS IS NOT EQUAL '00' THEN
046700        DISPLAY '* ERROR EN OPEN LIBMAST-NUEVO = ' FS-LIBMS
046800        MOVE 9999 TO RETURN-CODE
046900     ELSE
047000        PERFORM 7050-GRABAR-UNA-LIN-I THRU 7050-GRABAR-UNA-LIN-F
047100           VARYING WS-SUBM FROM 1 BY 1
047200              UNTIL WS-SUBM > WS-LIBRO-CANT
047300        CLOSE LIBMAST-NUEVO
047400     END-IF.
047500
047600 7000-GRABAR-MAESTRO-F. EXIT.
047700
047800
047900 7050-GRABAR-UNA-LIN-I.
048000
048100     MOVE TB-LIB-ID(WS-SUBM)         TO LIB-ID
048200     MOVE TB-LIB-ISBN(WS-SUBM)       TO LIB-ISBN
048300     MOVE TB-LIB-TITULO(WS-SUBM)     TO LIB-TITULO
048400     MOVE TB-LIB-AUTOR(WS-SUBM)      TO LIB-AUTOR
048500     MOVE TB-LIB-CATEGORIA(WS-SUBM)  TO LIB-CATEGORIA
048600     MOVE TB-LIB-ANIO-PUBLIC(WS-SUBM) TO LIB-ANIO-PUBLIC
048700     MOVE TB-LIB-EJEMP-TOTAL(WS-SUBM) TO LIB-EJEMP-TOTAL
048800     MOVE TB-LIB-EJEMP-DISPON(WS-SUBM) TO LIB-EJEMP-DISPON
048900     MOVE TB-LIB-EDITORIAL(WS-SUBM)  TO LIB-EDITORIAL
049000     MOVE TB-LIB-UBIC-ESTANTE(WS-SUBM) TO LIB-UBIC-ESTANTE
049100     MOVE TB-LIB-ESTADO(WS-SUBM)     TO LIB-ESTADO
049200     WRITE REG-LIBMAST-NUEVO FROM LIB-LIBRO-REG
049300     IF FS-LIBMS NOT = '00' THEN
049400        DISPLAY '* ERROR EN WRITE LIBMAST-NUEVO = ' FS-LIBMS
049500        MOVE 9999 TO RETURN-CODE
049600     END-IF.
049700
049800 7050-GRABAR-UNA-LIN-F. EXIT.
049900
050000
050100*-----------------------------------------------------------------
050200 9999-FINAL-I.
050300
050400     DISPLAY ' '
050500     DISPLAY 'TOTAL ALTAS       = ' WS-ALTAS-CANT
050600     DISPLAY 'TOTAL MODIFICACIONES = ' WS-MODIF-CANT
050700     DISPLAY 'TOTAL RECHAZOS    = ' WS-RECHAZOS-CANT
050800
050900     CLOSE LIBMAST-VIEJO
051000     CLOSE LIBMOV.
051100
051200 9999-FINAL-F. EXIT.
