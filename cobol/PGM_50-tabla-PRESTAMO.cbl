000100*****************************************************************
000200*    COPY PRESTAMO.                                             *
000300*    LAYOUT DE MOVIMIENTOS DE PRESTAMO (CIRCULACION)            *
000400*    KC02788.BIBSIS.PRESTAMOS                                   *
000500*    LARGO 100 BYTES - ARCHIVO SECUENCIAL, UN REGISTRO POR      *
000600*    PRESTAMO. CLAVE PRIMARIA PRE-ID; SE BUSCA TAMBIEN POR      *
000700*    PRE-SOCIO-ID + PRE-LIBRO-ID EN LA TABLA TB-PRESTAMO.       *
000800*****************************************************************
000900*    HISTORIAL
001000*    2025-02-10 RQ-4401 SDIAZ  ALTA INICIAL DEL LAYOUT
001100*    2025-08-04 RQ-4519 SDIAZ  AGREGADO TOPE Y TASA DE MULTA
001200*****************************************************************
001300 01  PRE-PRESTAMO-REG.
001400*        CLAVE PRIMARIA - SECUENCIA GENERADA
001500     03  PRE-ID              PIC 9(09).
001600*        CLAVE FORANEA - SOC-ID
001700     03  PRE-SOCIO-ID        PIC 9(09).
001800*        CLAVE FORANEA - LIB-ID
001900     03  PRE-LIBRO-ID        PIC 9(09).
002000*        FORMATO CCYYMMDD - INICIO DEL PRESTAMO
002100     03  PRE-FEC-PRESTAMO    PIC 9(08).
002200*        FORMATO CCYYMMDD - VENCIMIENTO VIGENTE
002300     03  PRE-FEC-VENCIM      PIC 9(08).
002400*        FORMATO CCYYMMDD - CERO/BLANCO SI SIGUE ABIERTO
002500     03  PRE-FEC-DEVOL       PIC 9(08).
002600*        BORROWED / RETURNED / OVERDUE / RENEWED
002700     03  PRE-ESTADO          PIC X(08).
002800         88  PRE-ESTADO-PRESTADO     VALUE 'BORROWED'.
002900         88  PRE-ESTADO-DEVUELTO     VALUE 'RETURNED'.
003000         88  PRE-ESTADO-VENCIDO      VALUE 'OVERDUE'.
003100         88  PRE-ESTADO-RENOVADO     VALUE 'RENEWED'.
003200     03  PRE-RENOV-CANT      PIC 9(02).
003300*        TOPE DE RENOVACIONES, DEFAULT 02
003400     03  PRE-RENOV-MAX       PIC 9(02).
003500*        MULTA ACUMULADA, 2 DECIMALES
003600     03  PRE-MULTA-IMPORTE   PIC S9(08)V99 COMP-3.
003700*        Y/N
003800     03  PRE-MULTA-PAGADA    PIC X(01).
003900*        TASA DIARIA DE MULTA, DEFAULT 0.50
004000     03  PRE-MULTA-TASA-DIA  PIC S9(03)V99 COMP-3.
004100*        TOPE MAXIMO DE MULTA, DEFAULT 20.00
004200     03  PRE-MULTA-TOPE      PIC S9(08)V99 COMP-3.
004300     03  FILLER              PIC X(21).
