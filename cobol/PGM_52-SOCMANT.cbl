000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSOCMT.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 02/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    MANTENIMIENTO DEL PADRON DE SOCIOS                         *
001000*    ===========================================================
001100*    LEE EL MAESTRO DE SOCIOS (SOCMAST VIEJO) COMPLETO A LA      *
001200*    TABLA TB-SOCIO EN MEMORIA, APLICA LAS NOVEDADES DEL         *
001300*    ARCHIVO SOCMOV (ALTA=A, MODIFICACION=M, EXTENDER=E)         *
001400*    CONTRA LA TABLA, Y GRABA LA TABLA ACTUALIZADA COMO SOCMAST  *
001500*    NUEVO.                                                      *
001600*                                                                *
001700*    REGLAS:                                                    *
001800*    - ALTA RECHAZADA SI EL USUARIO O EL EMAIL YA EXISTEN.       *
001900*    - ALTA DE ROL MEMBER DEJA FEC-ALTA = FECHA DE PROCESO Y     *
002000*      FEC-BAJA = FECHA DE PROCESO + 1 ANIO (VIA FCHRUCAF).      *
002100*      ALTA DE ROL ADMIN NO LLEVA VIGENCIA DE MEMBRESIA.         *
002200*    - MODIFICACION REESCRIBE NOMBRE/EMAIL/TIPO. NO TOCA     *
002300*      USUARIO, ROL, NI FECHAS.                               *
002400*    - EXTENDER MEMBRESIA SUMA N MESES A FEC-BAJA (DESDE LA      *
002500*      FEC-BAJA VIGENTE SI EXISTE, SI NO DESDE LA FECHA DE       *
002600*      PROCESO) VIA FCHRUCAF.                                    *
002700*    - AL FINAL SE LISTAN LOS SOCIOS MEMBER CON MEMBRESIA        *
002800*      VENCIDA CONTRA LA FECHA DE PROCESO.                       *
002900*****************************************************************
003000*    HISTORIAL DE MODIFICACIONES
003100*    ---------------------------
003200*    1987-09-02          ALTA INICIAL - LISTADO DE PADRON
003300*    1992-04-14 RGOMEZ   AGREGADO CONTROL DE USUARIO DUPLICADO
003400*    1998-11-21 Y2K JLPAZ VALIDADO CONTRA FECHAS DE 4 DIGITOS
003500*    2025-02-10 RQ-4401 SDIAZ  REESCRITO COMO MANTENIMIENTO DE
003600*                               VIGENCIA DE MEMBRESIA (PROYECTO
003700*                               CIRCULACION BIBSIS)
003800*    2025-05-06 RQ-4467 SDIAZ  AGREGADA FUNCION EXTENDER
003900*                               MEMBRESIA (LLAMA A FCHRUCAF)
004000*    2025-07-21 RQ-4502 MCORIA AGREGADO CONTROL DE EMAIL
004100*                               DUPLICADO
004200*****************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SOCMAST-VIEJO ASSIGN DDSOCME
005300     FILE STATUS IS FS-SOCME.
005400
005500     SELECT SOCMOV ASSIGN DDSOCMOV
005600     FILE STATUS IS FS-SOCMOV.
005700
005800     SELECT SOCMAST-NUEVO ASSIGN DDSOCMS
005900     FILE STATUS IS FS-SOCMS.
006000
006100     SELECT PARM ASSIGN DDPARM
006200     FILE STATUS IS FS-PARM.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SOCMAST-VIEJO
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-SOCMAST-VIEJO       PIC X(200).
007200
007300 FD  SOCMOV
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-SOCMOV              PIC X(200).
007700
007800 FD  SOCMAST-NUEVO
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-SOCMAST-NUEVO       PIC X(200).
008200
008300 FD  PARM
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-PARM                PIC X(20).
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100
009200*---- ARCHIVOS ---------------------------------------------------
009300 77  FS-SOCME               PIC XX     VALUE SPACES.
009400 77  FS-SOCMOV              PIC XX     VALUE SPACES.
009500 77  FS-SOCMS               PIC XX     VALUE SPACES.
009600 77  FS-PARM                PIC XX     VALUE SPACES.
009700
009800 77  WS-STATUS-FIN          PIC X      VALUE 'N'.
009900     88  WS-FIN-LECTURA                VALUE 'Y'.
010000     88  WS-NO-FIN-LECTURA              VALUE 'N'.
010100
010200*---- COPY SOCIO. LAYOUT DE TRABAJO DEL MAESTRO DE SOCIOS --------
010300 01  SOC-SOCIO-REG.
010400     03  SOC-ID              PIC 9(09).
010500     03  SOC-USUARIO         PIC X(30).
010600     03  SOC-NOMBRE          PIC X(60).
010700     03  SOC-EMAIL           PIC X(60).
010800     03  SOC-ROL             PIC X(06).
010900         88  SOC-ROL-ADMIN           VALUE 'ADMIN'.
011000         88  SOC-ROL-MEMBER          VALUE 'MEMBER'.
011100     03  SOC-TIPO-SOCIO      PIC X(08).
011200         88  SOC-TIPO-STANDARD       VALUE 'STANDARD'.
011300         88  SOC-TIPO-PREMIUM        VALUE 'PREMIUM'.
011400         88  SOC-TIPO-STUDENT        VALUE 'STUDENT'.
011500     03  SOC-FEC-ALTA        PIC 9(08).
011600     03  SOC-FEC-BAJA        PIC 9(08).
011700     03  FILLER              PIC X(11).
011800
011900*---- COPY PARMLIB. CONTROL DE LA CORRIDA ------------------------
012000 01  PARM-CONTROL-REG.
012100     03  PARM-FEC-PROCESO    PIC 9(08).
012200*        DESCOMPUESTA PARA ARMAR FECHAS DE IMPRESION
012300     03  PARM-FEC-PROCESO-R REDEFINES PARM-FEC-PROCESO.
012400         05  WS-FP-ANIO      PIC 9(04).
012500         05  WS-FP-MES       PIC 9(02).
012600         05  WS-FP-DIA       PIC 9(02).
012700     03  PARM-UMBRAL-DISP    PIC 9(04).
012800     03  FILLER              PIC X(08).
012900
013000*---- NOVEDADES DE SOCIO (ARCHIVO SOCMOV) ------------------------
013100*    A = ALTA / M = MODIFICACION / E = EXTENDER MEMBRESIA        *
013200 01  MOV-SOCIO-REG.
013300     03  MOV-TIPO            PIC X(01).
013400         88  MOV-ALTA                VALUE 'A'.
013500         88  MOV-MODIFICA            VALUE 'M'.
013600         88  MOV-EXTENDER            VALUE 'E'.
013700     03  MOV-SOC-ID          PIC 9(09).
013800     03  MOV-SOC-USUARIO     PIC X(30).
013900     03  MOV-SOC-NOMBRE      PIC X(60).
014000     03  MOV-SOC-EMAIL       PIC X(60).
014100     03  MOV-SOC-ROL         PIC X(06).
014200     03  MOV-SOC-TIPO-SOCIO  PIC X(08).
014300     03  MOV-EXTENDER-MESES  PIC 9(02).
014400     03  FILLER              PIC X(24).
014500
014600*---- TABLA DE SOCIOS EN MEMORIA (SUSTITUYE ACCESO INDEXADO) -----
014700 01  TB-SOCIO-TABLA.
014800     03  TB-SOCIO OCCURS 8000 TIMES
014900                  INDEXED BY IX-SOCIO.
015000         05  TB-SOC-ID              PIC 9(09).
015100         05  TB-SOC-USUARIO         PIC X(30).
015200         05  TB-SOC-NOMBRE          PIC X(60).
015300         05  TB-SOC-EMAIL           PIC X(60).
015400         05  TB-SOC-ROL             PIC X(06).
015500         05  TB-SOC-TIPO-SOCIO      PIC X(08).
015600         05  TB-SOC-FEC-ALTA        PIC 9(08).
015700         05  TB-SOC-FEC-BAJA        PIC 9(08).
015800
015900*---- VISTA ALTERNATIVA DE LA FILA PARA EL LISTADO DE VENCIDOS ---
016000 01  TB-SOCIO-TABLA-R REDEFINES TB-SOCIO-TABLA.
016100     03  TB-SOCIO-PRINT OCCURS 8000 TIMES.
016200         05  TB-SP-ID               PIC 9(09).
016300         05  TB-SP-USUARIO          PIC X(30).
016400         05  TB-SP-NOMBRE           PIC X(60).
016500         05  FILLER                 PIC X(90).
016600
016700*---- FECHA DEVUELTA POR FCHRUCAF, DESCOMPUESTA PARA VALIDAR -----
016800 01  WS-FECHA-CALCULADA         PIC 9(08)  VALUE ZEROS.
016900 01  WS-FECHA-CALCULADA-R REDEFINES WS-FECHA-CALCULADA.
017000     03  WS-FC-ANIO             PIC 9(04).
017100     03  WS-FC-MES              PIC 9(02).
017200     03  WS-FC-DIA              PIC 9(02).
017300
017400*---- AREA DE COMUNICACION CON FCHRUCAF --------------------------
017500 01  LK-COMUNICACION.
017600     03  LK-FUNCION             PIC 9(02).
017700     03  LK-FECHA-ENTRA         PIC 9(08).
017800     03  LK-FECHA-DOS           PIC 9(08).
017900     03  LK-CANTIDAD            PIC S9(05).
018000     03  LK-FECHA-SALE          PIC 9(08).
018100     03  LK-DIAS-DIFER          PIC S9(07).
018200     03  LK-RETURNCODE          PIC 9(02).
018300
018400 77  WS-PGMRUT               PIC X(08)  VALUE 'FCHRUCAF'.
018500
018600*---- CONTADORES E INDICES (COMP) --------------------------------
018700 77  WS-SOCIO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
018800 77  WS-SUBM                 PIC 9(04)  COMP  VALUE ZEROS.
018900 77  WS-MAX-ID-USADO         PIC 9(09)  COMP  VALUE ZEROS.
019000 77  WS-ALTAS-CANT           PIC 9(04)  COMP  VALUE ZEROS.
019100 77  WS-MODIF-CANT           PIC 9(04)  COMP  VALUE ZEROS.
019200 77  WS-EXTEND-CANT          PIC 9(04)  COMP  VALUE ZEROS.
019300 77  WS-RECHAZOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
019400 77  WS-VENCIDOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
019500
019600*---- SWITCHES DE BUSQUEDA ---------------------------------------
019700 77  WS-ENCONTRADO           PIC X      VALUE 'N'.
019800     88  WS-SOCIO-ENCONTRADO            VALUE 'S'.
019900     88  WS-SOCIO-NO-ENCONTRADO         VALUE 'N'.
020000
020100 77  WS-USUARIO-DUPLIC       PIC X      VALUE 'N'.
020200     88  WS-USUARIO-YA-EXISTE            VALUE 'S'.
020300     88  WS-USUARIO-LIBRE                VALUE 'N'.
020400
020500 77  WS-EMAIL-DUPLIC         PIC X      VALUE 'N'.
020600     88  WS-EMAIL-YA-EXISTE              VALUE 'S'.
020700     88  WS-EMAIL-LIBRE                  VALUE 'N'.
020800
020900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021000
021100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021200 PROCEDURE DIVISION.
021300
021400 MAIN-PROGRAM-INICIO.
021500
021600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021800                                 UNTIL WS-FIN-LECTURA
021900     PERFORM 5000-LISTADO-VENCIDOS-I
022000                            THRU 5000-LISTADO-VENCIDOS-F
022100     PERFORM 7000-GRABAR-MAESTRO-I THRU 7000-GRABAR-MAESTRO-F
022200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022300
022400 MAIN-PROGRAM-FINAL. GOBACK.
022500
022600
022700*-----------------------------------------------------------------
022800 1000-INICIO-I.
022900
023000     SET  WS-NO-FIN-LECTURA TO TRUE
023100
023200     OPEN INPUT  SOCMAST-VIEJO
023300     IF FS-SOCME IS NOT EQUAL '00' THEN
023400        DISPLAY '* ERROR EN OPEN SOCMAST-VIEJO = ' FS-SOCME
023500        MOVE 9999 TO RETURN-CODE
023600        SET WS-FIN-LECTURA TO TRUE
023700     END-IF
023800
023900     OPEN INPUT  SOCMOV
024000     IF FS-SOCMOV IS NOT EQUAL '00' THEN
024100        DISPLAY '* ERROR EN OPEN SOCMOV = ' FS-SOCMOV
024200        MOVE 9999 TO RETURN-CODE
024300        SET WS-FIN-LECTURA TO TRUE
024400     END-IF
024500
024600     OPEN INPUT  PARM
024700     IF FS-PARM IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
024900        MOVE 9999 TO RETURN-CODE
025000        SET WS-FIN-LECTURA TO TRUE
025100     END-IF
025200
025300     IF NOT WS-FIN-LECTURA THEN
025400        READ PARM INTO PARM-CONTROL-REG
025500        CLOSE PARM
025600        PERFORM 1500-CARGAR-TABLA-I THRU 1500-CARGAR-TABLA-F
025700        PERFORM 2500-LEER-MOV-I     THRU 2500-LEER-MOV-F
025800     END-IF.
025900
026000 1000-INICIO-F. EXIT.
026100
026200
026300*---- CARGA COMPLETA DEL MAESTRO VIEJO A LA TABLA TB-SOCIO -------
026400 1500-CARGAR-TABLA-I.
026500
026600     MOVE ZEROS TO WS-SOCIO-CANT
026700     MOVE ZEROS TO WS-MAX-ID-USADO
026800
026900     PERFORM 1550-LEER-MAESTRO-I THRU 1550-LEER-MAESTRO-F
027000        UNTIL FS-SOCME = '10' OR FS-SOCME NOT = '00'.
027100
027200 1500-CARGAR-TABLA-F. EXIT.
027300
027400
027500 1550-LEER-MAESTRO-I.
027600
027700     READ SOCMAST-VIEJO INTO SOC-SOCIO-REG
027800
027900     IF FS-SOCME = '00' THEN
028000        ADD 1 TO WS-SOCIO-CANT
028100        SET IX-SOCIO TO WS-SOCIO-CANT
028200        MOVE SOC-ID           TO TB-SOC-ID(IX-SOCIO)
028300        MOVE SOC-USUARIO      TO TB-SOC-USUARIO(IX-SOCIO)
028400        MOVE SOC-NOMBRE       TO TB-SOC-NOMBRE(IX-SOCIO)
028500        MOVE SOC-EMAIL        TO TB-SOC-EMAIL(IX-SOCIO)
028600        MOVE SOC-ROL          TO TB-SOC-ROL(IX-SOCIO)
028700        MOVE SOC-TIPO-SOCIO   TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
028800        MOVE SOC-FEC-ALTA     TO TB-SOC-FEC-ALTA(IX-SOCIO)
028900        MOVE SOC-FEC-BAJA     TO TB-SOC-FEC-BAJA(IX-SOCIO)
029000        IF SOC-ID > WS-MAX-ID-USADO THEN
029100           MOVE SOC-ID TO WS-MAX-ID-USADO
029200        END-IF
029300     ELSE
029400        IF FS-SOCME NOT = '10' THEN
029500           DISPLAY '* ERROR EN LECTURA SOCMAST-VIEJO = ' FS-SOCME
029600           MOVE 9999 TO RETURN-CODE
029700           SET WS-FIN-LECTURA TO TRUE
029800        END-IF
029900     END-IF.
030000
030100 1550-LEER-MAESTRO-F. EXIT.
030200
030300
030400*-----------------------------------------------------------------
030500 2000-PROCESO-I.
030600
030700     EVALUATE TRUE
030800        WHEN MOV-ALTA
030900           PERFORM 2200-ALTA-I     THRU 2200-ALTA-F
031000        WHEN MOV-MODIFICA
031100           PERFORM 2300-MODIFICA-I THRU 2300-MODIFICA-F
031200        WHEN MOV-EXTENDER
031300           PERFORM 2400-EXTENDER-I THRU 2400-EXTENDER-F
031400        WHEN OTHER
031500           DISPLAY '* TIPO DE MOVIMIENTO INVALIDO = ' MOV-TIPO
031600           ADD 1 TO WS-RECHAZOS-CANT
031700     END-EVALUATE
031800
031900     PERFORM 2500-LEER-MOV-I THRU 2500-LEER-MOV-F.
032000
032100 2000-PROCESO-F. EXIT.
032200
032300
032400*---- ALTA DE SOCIO NUEVO ----------------------------------------
032500 2200-ALTA-I.
032600
032700     PERFORM 8050-BUSCAR-POR-USUARIO-I
032800        THRU 8050-BUSCAR-POR-USUARIO-F
032900     PERFORM 8070-BUSCAR-POR-EMAIL-I THRU 8070-BUSCAR-POR-EMAIL-F
033000
033100     IF WS-USUARIO-YA-EXISTE THEN
033200        DISPLAY '* ALTA RECHAZADA - USUARIO DUPLICADO = '
033300                                              MOV-SOC-USUARIO
033400        ADD 1 TO WS-RECHAZOS-CANT
033500     ELSE
033600        IF WS-EMAIL-YA-EXISTE THEN
033700           DISPLAY '* ALTA RECHAZADA - EMAIL DUPLICADO = '
033800                                                 MOV-SOC-EMAIL
033900           ADD 1 TO WS-RECHAZOS-CANT
034000        ELSE
034100           PERFORM 2250-ALTA-GRABAR-I THRU 2250-ALTA-GRABAR-F
034200        END-IF
034300     END-IF.
034400
034500 2200-ALTA-F. EXIT.
034600
034700
034800 2250-ALTA-GRABAR-I.
034900
035000     ADD 1 TO WS-MAX-ID-USADO
035100     ADD 1 TO WS-SOCIO-CANT
035200     SET IX-SOCIO TO WS-SOCIO-CANT
035300     MOVE WS-MAX-ID-USADO      TO TB-SOC-ID(IX-SOCIO)
035400     MOVE MOV-SOC-USUARIO      TO TB-SOC-USUARIO(IX-SOCIO)
035500     MOVE MOV-SOC-NOMBRE       TO TB-SOC-NOMBRE(IX-SOCIO)
035600     MOVE MOV-SOC-EMAIL        TO TB-SOC-EMAIL(IX-SOCIO)
035700     MOVE MOV-SOC-ROL          TO TB-SOC-ROL(IX-SOCIO)
035800     MOVE MOV-SOC-TIPO-SOCIO   TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
035900
036000     IF MOV-SOC-ROL = 'MEMBER' THEN
036100        MOVE PARM-FEC-PROCESO  TO TB-SOC-FEC-ALTA(IX-SOCIO)
036200        MOVE 3                 TO LK-FUNCION
036300        MOVE PARM-FEC-PROCESO  TO LK-FECHA-ENTRA
036400        MOVE 12                TO LK-CANTIDAD
036500        CALL WS-PGMRUT USING LK-COMUNICACION
036600        MOVE LK-FECHA-SALE     TO TB-SOC-FEC-BAJA(IX-SOCIO)
036700        MOVE LK-FECHA-SALE     TO WS-FECHA-CALCULADA
036800        DISPLAY '  MEMBRESIA VENCE ' WS-FC-DIA '/' WS-FC-MES
036900                                     '/' WS-FC-ANIO
037000     ELSE
037100        MOVE ZEROS             TO TB-SOC-FEC-ALTA(IX-SOCIO)
037200        MOVE ZEROS             TO TB-SOC-FEC-BAJA(IX-SOCIO)
037300     END-IF
037400
037500     ADD 1 TO WS-ALTAS-CANT.
037600
037700 2250-ALTA-GRABAR-F. EXIT.
037800
037900
038000*---- MODIFICACION DE SOCIO EXISTENTE ----------------------------
038100 2300-MODIFICA-I.
038200
038300     PERFORM 8000-BUSCAR-POR-ID-I THRU 8000-BUSCAR-POR-ID-F
038400
038500     IF WS-SOCIO-NO-ENCONTRADO THEN
038600        DISPLAY '* MODIFICACION RECHAZADA - NO EXISTE ID = '
038700                                              MOV-SOC-ID
038800        ADD 1 TO WS-RECHAZOS-CANT
038900     ELSE
039000        MOVE MOV-SOC-NOMBRE      TO TB-SOC-NOMBRE(IX-SOCIO)
039100        MOVE MOV-SOC-EMAIL       TO TB-SOC-EMAIL(IX-SOCIO)
039200        MOVE MOV-SOC-TIPO-SOCIO  TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
039300        ADD 1 TO WS-MODIF-CANT
039400     END-IF.
039500
039600 2300-MODIFICA-F. EXIT.
039700
039800
039900*---- EXTENDER MEMBRESIA DE SOCIO EXISTENTE ----------------------
040000 2400-EXTENDER-I.
040100
040200     PERFORM 8000-BUSCAR-POR-ID-I THRU 8000-BUSCAR-POR-ID-F
040300
040400     IF WS-SOCIO-NO-ENCONTRADO THEN
040500        DISPLAY '* EXTENDER RECHAZADO - NO EXISTE ID = '
040600                                              MOV-SOC-ID
040700        ADD 1 TO WS-RECHAZOS-CANT
040800     ELSE
040900        IF TB-SOC-FEC-BAJA(IX-SOCIO) NOT = ZEROS THEN
041000           MOVE TB-SOC-FEC-BAJA(IX-SOCIO) TO LK-FECHA-ENTRA
041100        ELSE
041200           MOVE PARM-FEC-PROCESO          TO LK-FECHA-ENTRA
041300        END-IF
041400        MOVE 3                    TO LK-FUNCION
041500        MOVE MOV-EXTENDER-MESES   TO LK-CANTIDAD
041600        CALL WS-PGMRUT USING LK-COMUNICACION
041700        MOVE LK-FECHA-SALE        TO TB-SOC-FEC-BAJA(IX-SOCIO)
041800        MOVE LK-FECHA-SALE        TO WS-FECHA-CALCULADA
041900        DISPLAY '  NUEVA MEMBRESIA VENCE ' WS-FC-DIA '/'
042000                                     WS-FC-MES '/' WS-FC-ANIO
042100        ADD 1 TO WS-EXTEND-CANT
042200     END-IF.
042300
042400 2400-EXTENDER-F. EXIT.
042500
042600
042700*---- LEE EL SIGUIENTE MOVIMIENTO DE SOCMOV ----------------------
042800 2500-LEER-MOV-I.
042900
043000     READ SOCMOV INTO MOV-SOCIO-REG
043100
043200     EVALUATE FS-SOCMOV
043300        WHEN '00'
043400           CONTINUE
043500        WHEN '10'
043600           SET WS-FIN-LECTURA TO TRUE
043700        WHEN OTHER
043800           DISPLAY '* ERROR EN LECTURA SOCMOV = ' FS-SOCMOV
043900           MOVE 9999 TO RETURN-CODE
044000           SET WS-FIN-LECTURA TO TRUE
044100     END-EVALUATE.
044200
044300 2500-LEER-MOV-F. EXIT.
044400
044500
044600*---- LISTADO DE SOCIOS MEMBER CON MEMBRESIA VENCIDA -------------
044700 5000-LISTADO-VENCIDOS-I.
044800
044900     DISPLAY ' '
045000     DISPLAY '===== LISTADO DE MEMBRESIAS VENCIDAS ====='
045100     DISPLAY 'FECHA DE PROCESO = ' PARM-FEC-PROCESO
045200
045300     PERFORM 5050-LISTADO-VENCIDOS-LIN-I
045400        THRU 5050-LISTADO-VENCIDOS-LIN-F
045500        VARYING WS-SUBM FROM 1 BY 1
045600           UNTIL WS-SUBM > WS-SOCIO-CANT
045700
045800     DISPLAY 'TOTAL MEMBRESIAS VENCIDAS = ' WS-VENCIDOS-CANT.
045900
046000 5000-LISTADO-VENCIDOS-F. EXIT.
046100
046200
046300 5050-LISTADO-VENCIDOS-LIN-I.
046400
046500     IF TB-SOC-ROL(WS-SUBM) = 'MEMBER' AND
046600        TB-SOC-FEC-BAJA(WS-SUBM) < PARM-FEC-PROCESO THEN
046700        DISPLAY TB-SOC-ID(WS-SUBM) ' ' TB-SOC-USUARIO(WS-SUBM)
046800                ' ' TB-SOC-NOMBRE(WS-SUBM)(1:30)
046900                ' VENCIO=' TB-SOC-FEC-BAJA(WS-SUBM)
047000        ADD 1 TO WS-VENCIDOS-CANT
047100     END-IF.
047200
047300 5050-LISTADO-VENCIDOS-LIN-F. EXIT.
047400
047500
047600*---- BUSCA TB-SOC-ID EN LA TABLA, DEJA IX-SOCIO POSICIONADO -----
047700 8000-BUSCAR-POR-ID-I.
047800
047900     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
048000
048100     PERFORM 8010-BUSCAR-POR-ID-CMP-I
048200        THRU 8010-BUSCAR-POR-ID-CMP-F
048300        VARYING WS-SUBM FROM 1 BY 1
048400           UNTIL WS-SUBM > WS-SOCIO-CANT.
048500
048600 8000-BUSCAR-POR-ID-F. EXIT.
048700
048800
048900 8010-BUSCAR-POR-ID-CMP-I.
049000
049100     IF TB-SOC-ID(WS-SUBM) = MOV-SOC-ID THEN
049200        SET IX-SOCIO TO WS-SUBM
049300        SET WS-SOCIO-ENCONTRADO TO TRUE
049400     END-IF.
049500
049600 8010-BUSCAR-POR-ID-CMP-F. EXIT.
049700
049800
049900*---- BUSCA TB-SOC-USUARIO EN LA TABLA (ALTA CHEQUEO DUP) --------
050000 8050-BUSCAR-POR-USUARIO-I.
050100
050200     SET WS-USUARIO-LIBRE TO TRUE
050300
050400     PERFORM 8060-BUSCAR-POR-USUARIO-CMP-I
050500        THRU 8060-BUSCAR-POR-USUARIO-CMP-F
050600        VARYING WS-SUBM FROM 1 BY 1
050700           UNTIL WS-SUBM > WS-SOCIO-CANT.
050800
050900 8050-BUSCAR-POR-USUARIO-F. EXIT.
051000
051100
051200 8060-BUSCAR-POR-USUARIO-CMP-I.
051300
051400     IF TB-SOC-USUARIO(WS-SUBM) = MOV-SOC-USUARIO THEN
051500        SET WS-USUARIO-YA-EXISTE TO TRUE
051600     END-IF.
051700
051800 8060-BUSCAR-POR-USUARIO-CMP-F. EXIT.
051900
052000
052100*---- BUSCA TB-SOC-EMAIL EN LA TABLA (ALTA CHEQUEO DUP) ----------
052200 8070-BUSCAR-POR-EMAIL-I.
052300
052400     SET WS-EMAIL-LIBRE TO TRUE
052500
052600     PERFORM 8080-BUSCAR-POR-EMAIL-CMP-I
052700        THRU 8080-BUSCAR-POR-EMAIL-CMP-F
052800        VARYING WS-SUBM FROM 1 BY 1
052900           UNTIL WS-SUBM > WS-SOCIO-CANT.
053000
053100 8070-BUSCAR-POR-EMAIL-F. EXIT.
053200
053300
053400 8080-BUSCAR-POR-EMAIL-CMP-I.
053500
053600     IF TB-SOC-EMAIL(WS-SUBM) = MOV-SOC-EMAIL THEN
053700        SET WS-EMAIL-YA-EXISTE TO TRUE
053800     END-IF.
053900
054000 8080-BUSCAR-POR-EMAIL-CMP-F. EXIT.
054100
054200
054300*---- GRABA LA TABLA COMPLETA COMO SOCMAST-NUEVO -----------------
054400 7000-GRABAR-MAESTRO-I.
054500
054600     OPEN OUTPUT SOCMAST-NUEVO
054700     IF FS-SOCMS IS NOT EQUAL '00' THEN
054800        DISPLAY '* ERROR EN OPEN SOCMAST-NUEVO = ' FS-SOCMS
054900        MOVE 9999 TO RETURN-CODE
055000     ELSE
055100        PERFORM 7050-GRABAR-UNA-LIN-I THRU 7050-GRABAR-UNA-LIN-F
055200           VARYING WS-SUBM FROM 1 BY 1
055300              UNTIL WS-SUBM > WS-SOCIO-CANT
055400        CLOSE SOCMAST-NUEVO
055500     END-IF.
055600
055700 7000-GRABAR-MAESTRO-F. EXIT.
055800
055900
056000 7050-GRABAR-UNA-LIN-I.
056100
056200     MOVE TB-SOC-ID(WS-SUBM)         TO SOC-ID
056300     MOVE TB-SOC-USUARIO(WS-SUBM)    TO SOC-USUARIO
056400     MOVE TB-SOC-NOMBRE(WS-SUBM)     TO SOC-NOMBRE
056500     MOVE TB-SOC-EMAIL(WS-SUBM)      TO SOC-EMAIL
056600     MOVE TB-SOC-ROL(WS-SUBM)        TO SOC-ROL
056700     MOVE TB-SOC-TIPO-SOCIO(WS-SUBM) TO SOC-TIPO-SOCIO
056800     MOVE TB-SOC-FEC-ALTA(WS-SUBM)   TO SOC-FEC-ALTA
056900     MOVE TB-SOC-FEC-BAJA(WS-SUBM)   TO SOC-FEC-BAJA
057000     WRITE REG-SOCMAST-NUEVO FROM SOC-SOCIO-REG
057100     IF FS-SOCMS NOT = '00' THEN
057200        DISPLAY '* ERROR EN WRITE SOCMAST-NUEVO = ' FS-SOCMS
057300        MOVE 9999 TO RETURN-CODE
057400     END-IF.
057500
057600 7050-GRABAR-UNA-LIN-F. EXIT.
057700
057800
057900*-----------------------------------------------------------------
058000 9999-FINAL-I.
058100
058200     DISPLAY ' '
058300     DISPLAY 'TOTAL ALTAS          = ' WS-ALTAS-CANT
058400     DISPLAY 'TOTAL MODIFICACIONES = ' WS-MODIF-CANT
058500     DISPLAY 'TOTAL EXTENSIONES    = ' WS-EXTEND-CANT
058600     DISPLAY 'TOTAL RECHAZOS       = ' WS-RECHAZOS-CANT
058700
058800     CLOSE SOCMAST-VIEJO
058900     CLOSE SOCMOV.
059000
059100 9999-FINAL-F. EXIT.
