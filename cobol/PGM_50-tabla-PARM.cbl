000100*****************************************************************
000200*    COPY PARMLIB.                                              *
000300*    LAYOUT DEL REGISTRO DE CONTROL DE LA CORRIDA               *
000400*    KC02788.BIBSIS.PARMLIB - LARGO 20 BYTES                    *
000500*    UN UNICO REGISTRO POR CORRIDA. NO SE LEE EL RELOJ DEL      *
000600*    SISTEMA EN NINGUN CALCULO DE NEGOCIO - TODO SALE DE ACA.   *
000700*****************************************************************
000800*    HISTORIAL
000900*    2025-02-10 RQ-4401 SDIAZ  ALTA INICIAL DEL LAYOUT
001000*****************************************************************
001100 01  PARM-CONTROL-REG.
001200*        FORMATO CCYYMMDD - FECHA DE PROCESO DE LA CORRIDA
001300     03  PARM-FEC-PROCESO    PIC 9(08).
001400*        UMBRAL DE EJEMPLARES PARA EL LISTADO DE BAJA
001500*        DISPONIBILIDAD, DEFAULT 0002
001600     03  PARM-UMBRAL-DISP    PIC 9(04).
001700     03  FILLER              PIC X(08).
