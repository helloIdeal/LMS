000100*****************************************************************
000200*    COPY LIBRO.                                                *
000300*    LAYOUT MAESTRO DE LIBROS DEL CATALOGO                      *
000400*    KC02788.BIBSIS.LIBROS                                      *
000500*    LARGO 400 BYTES - ORGANIZACION SECUENCIAL ORDENADA POR     *
000600*    LIB-ID (CLAVE PRIMARIA); LIB-ISBN ES CLAVE ALTERNA UNICA   *
000700*    VERIFICADA POR BARRIDO EN LA TABLA TB-LIBRO EN WS.         *
000800*****************************************************************
000900*    HISTORIAL
001000*    1986-04-07          ALTA INICIAL DEL LAYOUT - CATALOGO
001100*    1991-09-19 RGOMEZ   AGREGADO LIB-EDITORIAL / LIB-CATEGORIA
001200*    1998-12-03 Y2K JLPAZ EXPANSION LIB-ANIO-PUBLIC A 4 DIGITOS
001300*    2025-02-10 RQ-4401 SDIAZ  PROYECTO CIRCULACION - EJEMPLARES
001400*                               Y ESTADO DEL EJEMPLAR
001500*    2025-06-03 RQ-4478 MCORIA AGREGADO LIB-UBIC-ESTANTE
001600*****************************************************************
001700 01  LIB-LIBRO-REG.
001800*        CLAVE PRIMARIA - SECUENCIA GENERADA
001900     03  LIB-ID              PIC 9(09).
002000*        CLAVE ALTERNA UNICA
002100     03  LIB-ISBN            PIC X(20).
002200     03  LIB-TITULO          PIC X(100).
002300     03  LIB-AUTOR           PIC X(100).
002400     03  LIB-CATEGORIA       PIC X(30).
002500     03  LIB-ANIO-PUBLIC     PIC 9(04).
002600*        EJEMPLARES QUE POSEE LA BIBLIOTECA
002700     03  LIB-EJEMP-TOTAL     PIC 9(04).
002800*        EJEMPLARES ACTUALMENTE EN EL ESTANTE
002900     03  LIB-EJEMP-DISPON    PIC 9(04).
003000     03  LIB-EDITORIAL       PIC X(60).
003100     03  LIB-UBIC-ESTANTE    PIC X(20).
003200*        ACTIVE / INACTIVE / DAMAGED / LOST
003300     03  LIB-ESTADO          PIC X(08).
003400         88  LIB-ESTADO-ACTIVO       VALUE 'ACTIVE'.
003500         88  LIB-ESTADO-INACTIVO     VALUE 'INACTIVE'.
003600         88  LIB-ESTADO-DANADO       VALUE 'DAMAGED'.
003700         88  LIB-ESTADO-PERDIDO      VALUE 'LOST'.
003800     03  FILLER              PIC X(41).
