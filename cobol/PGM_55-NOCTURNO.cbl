000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMNOCTU.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 03/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    BARRIDO NOCTURNO DE CIRCULACION (NIGHTLY SWEEP)            *
001000*    ===========================================================
001100*    CORRIDA UNICA DIARIA. RECORRE LAS TABLAS DE PRESTAMOS Y     *
001200*    RESERVAS EN MEMORIA, APLICA TRES BARRIDOS Y EMITE EL        *
001300*    REPORTE DE CONTROL DE CIRCULACION (RPTFILE):                *
001400*                                                                *
001500*    1) BARRIDO DE VENCIDOS - TODO PRESTAMO NO DEVUELTO CON      *
001600*       FEC-VENCIM ANTERIOR A LA FECHA DE PROCESO PASA A         *
001700*       ESTADO=OVERDUE Y SE LE CALCULA LA MULTA A LA FECHA.     *
001800*    2) BARRIDO DE EXPIRACION DE RESERVAS - TODA RESERVA         *
001900*       ESTADO=AVAILABLE CON FEC-VENCIM ANTERIOR A LA FECHA DE   *
002000*       PROCESO PASA A ESTADO=EXPIRED Y SE RENUMERA LA COLA      *
002100*       DE ESE LIBRO.                                            *
002200*    3) NOTIFICACIONES ENVIADAS - LISTA LAS RESERVAS CON         *
002300*       RES-FEC-NOTIF IGUAL A LA FECHA DE PROCESO (AVISADAS      *
002400*       DURANTE EL DIA POR EL MOSTRADOR AL DEVOLVERSE UN         *
002500*       LIBRO).                                                 *
002600*                                                                *
002700*    AL FINAL GRABA PREMAST Y RESMAST ACTUALIZADOS.              *
002800*****************************************************************
002900*    HISTORIAL DE MODIFICACIONES
003000*    ---------------------------
003100*    1989-04-03 SOL-0289 RGOMEZ ALTA INICIAL - BARRIDO NOCTURNO
003200*                               DE PRESTAMOS VENCIDOS
003300*    1996-01-17 SOL-0655 RGOMEZ AGREGADO CALCULO DE MULTA AL
003400*                               DETECTAR EL VENCIMIENTO
003500*    1998-12-08 Y2K-120  JLPAZ  EXPANSION DE FECHAS A CCYYMMDD
003600*                               EN TODOS LOS ARCHIVOS (PROYECTO
003700*                               ANIO 2000)
003800*    2006-08-22 SOL-0851 JLPAZ  AGREGADO ENCABEZADO CON FECHA
003900*                               DE PROCESO AL LISTADO
004000*    2025-02-24 RQ-4415 SDIAZ  REESCRITURA - PROYECTO
004100*                               CIRCULACION BIBSIS. AGREGA
004200*                               REPORTE DE CONTROL DE
004300*                               CIRCULACION EN RPTFILE
004400*    2025-05-26 RQ-4478 SDIAZ  AGREGADO BARRIDO DE EXPIRACION
004500*                               DE RESERVAS Y RENUMERACION
004600*    2025-08-11 RQ-4527 MCORIA AGREGADA SECCION DE
004700*                               NOTIFICACIONES ENVIADAS AL
004800*                               REPORTE
004900*    2026-01-15 RQ-4602 MCORIA CORREGIDO CALCULO DE MULTA POR
005000*                               DIAS DE ATRASO (USA FCHRUCAF EN
005100*                               VEZ DE RESTA DE FECHAS); EL
005200*                               BARRIDO DE NOTIFICACIONES AHORA
005300*                               MARCA COMO AVISADAS LAS RESERVAS
005400*                               AVAILABLE REZAGADAS Y NO SOLO
005500*                               LISTA LAS YA AVISADAS POR EL
005600*                               MOSTRADOR; REPORTE AMPLIADO CON
005700*                               ID DE SOCIO/LIBRO, DIAS DE
005800*                               ATRASO, POSICION DE COLA Y TOTAL
005900*                               DE MULTAS DE LA CORRIDA
006000*    2026-01-15 RQ-4604 MCORIA CORREGIDO EL BARRIDO DE EXPIRACION
006100*                               DE RESERVAS: TAMBIEN VENCE LAS
006200*                               ACTIVE (ANTES SOLO LAS AVAILABLE
006300*                               CAIAN), YA QUE PGM_54 AHORA LES
006400*                               ASIGNA FECHA DE VENCIMIENTO REAL.
006500*                               AGREGADO TOTAL DE CONTROL AL PIE
006600*                               DE CADA UNA DE LAS TRES SECCIONES
006700*                               DEL REPORTE, ADEMAS DEL RESUMEN
006800*                               FINAL YA EXISTENTE
006900*****************************************************************
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SOCMAST-VIEJO ASSIGN DDSOCME
008000     FILE STATUS IS FS-SOCME.
008100
008200     SELECT LIBMAST-VIEJO ASSIGN DDLIBME
008300     FILE STATUS IS FS-LIBME.
008400
008500     SELECT PREMAST-VIEJO ASSIGN DDPREME
008600     FILE STATUS IS FS-PREME.
008700
008800     SELECT PREMAST-NUEVO ASSIGN DDPREMS
008900     FILE STATUS IS FS-PREMS.
009000
009100     SELECT RESMAST-VIEJO ASSIGN DDRESME
009200     FILE STATUS IS FS-RESME.
009300
009400     SELECT RESMAST-NUEVO ASSIGN DDRESMS
009500     FILE STATUS IS FS-RESMS.
009600
009700     SELECT RPTFILE ASSIGN DDRPT
009800     FILE STATUS IS FS-RPT.
009900
010000     SELECT PARM ASSIGN DDPARM
010100     FILE STATUS IS FS-PARM.
010200
010300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  SOCMAST-VIEJO
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-SOCMAST-VIEJO       PIC X(200).
011100
011200 FD  LIBMAST-VIEJO
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-LIBMAST-VIEJO       PIC X(400).
011600
011700 FD  PREMAST-VIEJO
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-PREMAST-VIEJO       PIC X(100).
012100
012200 FD  PREMAST-NUEVO
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORDING MODE IS F.
012500 01  REG-PREMAST-NUEVO       PIC X(100).
012600
012700 FD  RESMAST-VIEJO
012800     BLOCK CONTAINS 0 RECORDS
012900     RECORDING MODE IS F.
013000 01  REG-RESMAST-VIEJO       PIC X(80).
013100
013200 FD  RESMAST-NUEVO
013300     BLOCK CONTAINS 0 RECORDS
013400     RECORDING MODE IS F.
013500 01  REG-RESMAST-NUEVO       PIC X(80).
013600
013700 FD  RPTFILE
013800     BLOCK CONTAINS 0 RECORDS
013900     RECORDING MODE IS F.
014000 01  REG-RPTFILE             PIC X(132).
014100
014200 FD  PARM
014300     BLOCK CONTAINS 0 RECORDS
014400     RECORDING MODE IS F.
014500 01  REG-PARM                PIC X(20).
014600
014700 WORKING-STORAGE SECTION.
014800*=======================*
014900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015000
015100*---- ARCHIVOS ---------------------------------------------------
015200 77  FS-SOCME               PIC XX     VALUE SPACES.
015300 77  FS-LIBME               PIC XX     VALUE SPACES.
015400 77  FS-PREME               PIC XX     VALUE SPACES.
015500 77  FS-PREMS               PIC XX     VALUE SPACES.
015600 77  FS-RESME               PIC XX     VALUE SPACES.
015700 77  FS-RESMS               PIC XX     VALUE SPACES.
015800 77  FS-RPT                 PIC XX     VALUE SPACES.
015900 77  FS-PARM                PIC XX     VALUE SPACES.
016000
016100 77  WS-STATUS-FIN          PIC X      VALUE 'N'.
016200     88  WS-FIN-LECTURA                VALUE 'Y'.
016300     88  WS-NO-FIN-LECTURA              VALUE 'N'.
016400
016500*---- COPY SOCIO. LAYOUT DE TRABAJO DEL MAESTRO DE SOCIOS --------
016600 01  SOC-SOCIO-REG.
016700     03  SOC-ID              PIC 9(09).
016800     03  SOC-USUARIO         PIC X(30).
016900     03  SOC-NOMBRE          PIC X(60).
017000     03  SOC-EMAIL           PIC X(60).
017100     03  SOC-ROL             PIC X(06).
017200     03  SOC-TIPO-SOCIO      PIC X(08).
017300     03  SOC-FEC-ALTA        PIC 9(08).
017400     03  SOC-FEC-BAJA        PIC 9(08).
017500     03  FILLER              PIC X(11).
017600
017700*---- COPY LIBRO. LAYOUT DE TRABAJO DEL MAESTRO DE LIBROS --------
017800 01  LIB-LIBRO-REG.
017900     03  LIB-ID              PIC 9(09).
018000     03  LIB-ISBN            PIC X(20).
018100     03  LIB-TITULO          PIC X(100).
018200     03  LIB-AUTOR           PIC X(100).
018300     03  LIB-CATEGORIA       PIC X(30).
018400     03  LIB-ANIO-PUBLIC     PIC 9(04).
018500     03  LIB-EJEMP-TOTAL     PIC 9(04).
018600     03  LIB-EJEMP-DISPON    PIC 9(04).
018700     03  LIB-EDITORIAL       PIC X(60).
018800     03  LIB-UBIC-ESTANTE    PIC X(20).
018900     03  LIB-ESTADO          PIC X(08).
019000     03  FILLER              PIC X(41).
019100
019200*---- COPY PRESTAMO. LAYOUT DE TRABAJO DEL MAESTRO DE PRESTAMOS --
019300 01  PRE-PRESTAMO-REG.
019400     03  PRE-ID              PIC 9(09).
019500     03  PRE-SOCIO-ID        PIC 9(09).
019600     03  PRE-LIBRO-ID        PIC 9(09).
019700     03  PRE-FEC-PRESTAMO    PIC 9(08).
019800     03  PRE-FEC-VENCIM      PIC 9(08).
019900     03  PRE-FEC-DEVOL       PIC 9(08).
020000     03  PRE-ESTADO          PIC X(08).
020100     03  PRE-RENOV-CANT      PIC 9(02).
020200     03  PRE-RENOV-MAX       PIC 9(02).
020300     03  PRE-MULTA-IMPORTE   PIC S9(08)V99 COMP-3.
020400     03  PRE-MULTA-PAGADA    PIC X(01).
020500     03  PRE-MULTA-TASA-DIA  PIC S9(03)V99 COMP-3.
020600     03  PRE-MULTA-TOPE      PIC S9(08)V99 COMP-3.
020700     03  FILLER              PIC X(21).
020800
020900*---- COPY RESERVA. LAYOUT DE TRABAJO DEL MAESTRO DE RESERVAS ----
021000 01  RES-RESERVA-REG.
021100     03  RES-ID              PIC 9(09).
021200     03  RES-SOCIO-ID        PIC 9(09).
021300     03  RES-LIBRO-ID        PIC 9(09).
021400     03  RES-FEC-RESERVA     PIC 9(08).
021500     03  RES-FEC-VENCIM      PIC 9(08).
021600     03  RES-NOTIF-ENVIADA   PIC X(01).
021700     03  RES-FEC-NOTIF       PIC 9(08).
021800     03  RES-ESTADO          PIC X(09).
021900     03  RES-POS-COLA        PIC 9(04).
022000     03  FILLER              PIC X(15).
022100
022200*---- COPY PARMLIB. CONTROL DE LA CORRIDA ------------------------
022300 01  PARM-CONTROL-REG.
022400     03  PARM-FEC-PROCESO    PIC 9(08).
022500*        DESCOMPUESTA PARA ARMAR FECHAS DE IMPRESION
022600     03  PARM-FEC-PROCESO-R REDEFINES PARM-FEC-PROCESO.
022700         05  WS-FP-ANIO      PIC 9(04).
022800         05  WS-FP-MES       PIC 9(02).
022900         05  WS-FP-DIA       PIC 9(02).
023000     03  PARM-UMBRAL-DISP    PIC 9(04).
023100     03  FILLER              PIC X(08).
023200
023300*---- TABLA DE SOCIOS EN MEMORIA (SOLO LECTURA - PARA EL        *
023400*    NOMBRE EN EL LISTADO) --------------------------------------
023500 01  TB-SOCIO-TABLA.
023600     03  TB-SOCIO OCCURS 8000 TIMES
023700                  INDEXED BY IX-SOCIO.
023800         05  TB-SOC-ID              PIC 9(09).
023900         05  TB-SOC-USUARIO         PIC X(30).
024000         05  TB-SOC-NOMBRE          PIC X(60).
024100         05  TB-SOC-EMAIL           PIC X(60).
024200         05  TB-SOC-ROL             PIC X(06).
024300         05  TB-SOC-TIPO-SOCIO      PIC X(08).
024400         05  TB-SOC-FEC-ALTA        PIC 9(08).
024500         05  TB-SOC-FEC-BAJA        PIC 9(08).
024600
024700*---- VISTA BREVE DE LA TABLA DE SOCIOS - SOLO ID Y NOMBRE -------
024800 01  TB-SOCIO-TABLA-R REDEFINES TB-SOCIO-TABLA.
024900     03  TB-SB-SOCIO OCCURS 8000 TIMES.
025000         05  TB-SB-ID               PIC 9(09).
025100         05  TB-SB-NOMBRE           PIC X(60).
025200         05  FILLER                 PIC X(139).
025300
025400*---- TABLA DE LIBROS EN MEMORIA (SOLO LECTURA - PARA EL TITULO) -
025500 01  TB-LIBRO-TABLA.
025600     03  TB-LIBRO OCCURS 5000 TIMES
025700                  INDEXED BY IX-LIBRO.
025800         05  TB-LIB-ID              PIC 9(09).
025900         05  TB-LIB-ISBN            PIC X(20).
026000         05  TB-LIB-TITULO          PIC X(100).
026100         05  TB-LIB-AUTOR           PIC X(100).
026200         05  TB-LIB-CATEGORIA       PIC X(30).
026300         05  TB-LIB-ANIO-PUBLIC     PIC 9(04).
026400         05  TB-LIB-EJEMP-TOTAL     PIC 9(04).
026500         05  TB-LIB-EJEMP-DISPON    PIC 9(04).
026600         05  TB-LIB-EDITORIAL       PIC X(60).
026700         05  TB-LIB-UBIC-ESTANTE    PIC X(20).
026800         05  TB-LIB-ESTADO          PIC X(08).
026900
027000*---- VISTA BREVE DE LA TABLA DE LIBROS - ID Y TITULO ------------
027100 01  TB-LIBRO-TABLA-R REDEFINES TB-LIBRO-TABLA.
027200     03  TB-LB-LIBRO OCCURS 5000 TIMES.
027300         05  TB-LB-ID               PIC 9(09).
027400         05  FILLER                 PIC X(20).
027500         05  TB-LB-TITULO           PIC X(100).
027600         05  FILLER                 PIC X(219).
027700
027800*---- TABLA DE PRESTAMOS EN MEMORIA ------------------------------
027900 01  TB-PRESTAMO-TABLA.
028000     03  TB-PRESTAMO OCCURS 20000 TIMES
028100                     INDEXED BY IX-PRESTAMO.
028200         05  TB-PRE-ID              PIC 9(09).
028300         05  TB-PRE-SOCIO-ID        PIC 9(09).
028400         05  TB-PRE-LIBRO-ID        PIC 9(09).
028500         05  TB-PRE-FEC-PRESTAMO    PIC 9(08).
028600         05  TB-PRE-FEC-VENCIM      PIC 9(08).
028700         05  TB-PRE-FEC-DEVOL       PIC 9(08).
028800         05  TB-PRE-ESTADO          PIC X(08).
028900         05  TB-PRE-RENOV-CANT      PIC 9(02).
029000         05  TB-PRE-RENOV-MAX       PIC 9(02).
029100         05  TB-PRE-MULTA-IMPORTE   PIC S9(08)V99 COMP-3.
029200         05  TB-PRE-MULTA-PAGADA    PIC X(01).
029300         05  TB-PRE-MULTA-TASA-DIA  PIC S9(03)V99 COMP-3.
029400         05  TB-PRE-MULTA-TOPE      PIC S9(08)V99 COMP-3.
029500
029600*---- TABLA DE RESERVAS EN MEMORIA -------------------------------
029700 01  TB-RESERVA-TABLA.
029800     03  TB-RESERVA OCCURS 10000 TIMES
029900                    INDEXED BY IX-RESERVA.
030000         05  TB-RES-ID              PIC 9(09).
030100         05  TB-RES-SOCIO-ID        PIC 9(09).
030200         05  TB-RES-LIBRO-ID        PIC 9(09).
030300         05  TB-RES-FEC-RESERVA     PIC 9(08).
030400         05  TB-RES-FEC-VENCIM      PIC 9(08).
030500         05  TB-RES-NOTIF-ENVIADA   PIC X(01).
030600         05  TB-RES-FEC-NOTIF       PIC 9(08).
030700         05  TB-RES-ESTADO          PIC X(09).
030800         05  TB-RES-POS-COLA        PIC 9(04).
030900
031000*---- AREA DE COMUNICACION CON FCHRUCAF --------------------------
031100 01  LK-COMUNICACION.
031200     03  LK-FUNCION             PIC 9(02).
031300     03  LK-FECHA-ENTRA         PIC 9(08).
031400     03  LK-FECHA-DOS           PIC 9(08).
031500     03  LK-CANTIDAD            PIC S9(05).
031600     03  LK-FECHA-SALE          PIC 9(08).
031700     03  LK-DIAS-DIFER          PIC S9(07).
031800     03  LK-RETURNCODE          PIC 9(02).
031900
032000 77  WS-PGMRUT               PIC X(08)  VALUE 'FCHRUCAF'.
032100
032200*---- LINEAS DE IMPRESION DEL REPORTE ----------------------------
032300 01  WS-LIN-ENCABEZADO.
032400     03  FILLER              PIC X(40) VALUE SPACES.
032500     03  FILLER              PIC X(32)
032600         VALUE 'BIBSIS - CONTROL DE CIRCULACION'.
032700     03  FILLER              PIC X(10) VALUE SPACES.
032800     03  FILLER              PIC X(06) VALUE 'FECHA '.
032900     03  WS-ENC-DIA          PIC Z9.
033000     03  FILLER              PIC X(01) VALUE '/'.
033100     03  WS-ENC-MES          PIC Z9.
033200     03  FILLER              PIC X(01) VALUE '/'.
033300     03  WS-ENC-ANIO         PIC 9(04).
033400     03  FILLER              PIC X(33) VALUE SPACES.
033500
033600 01  WS-LIN-SUBTITULO.
033700     03  FILLER              PIC X(132) VALUE SPACES.
033800
033900 01  WS-LIN-VENCIDO.
034000     03  FILLER              PIC X(02) VALUE SPACES.
034100     03  WS-VE-PRE-ID        PIC ZZZZZZZZ9.
034200     03  FILLER              PIC X(01) VALUE SPACES.
034300     03  WS-VE-SOCIO-ID      PIC ZZZZZZZZ9.
034400     03  FILLER              PIC X(01) VALUE SPACES.
034500     03  WS-VE-LIBRO-ID      PIC ZZZZZZZZ9.
034600     03  FILLER              PIC X(01) VALUE SPACES.
034700     03  WS-VE-SOCIO         PIC X(20).
034800     03  FILLER              PIC X(01) VALUE SPACES.
034900     03  WS-VE-LIBRO         PIC X(28).
035000     03  FILLER              PIC X(01) VALUE SPACES.
035100     03  WS-VE-VENCIM        PIC 9(08).
035200     03  FILLER              PIC X(01) VALUE SPACES.
035300     03  WS-VE-DIAS-ATRASO   PIC ZZZ9.
035400     03  FILLER              PIC X(01) VALUE SPACES.
035500     03  WS-VE-MULTA         PIC ZZZZZZ9.99.
035600     03  FILLER              PIC X(26) VALUE SPACES.
035700
035800 01  WS-LIN-EXPIRA.
035900     03  FILLER              PIC X(02) VALUE SPACES.
036000     03  WS-EX-RES-ID        PIC ZZZZZZZZ9.
036100     03  FILLER              PIC X(01) VALUE SPACES.
036200     03  WS-EX-SOCIO-ID      PIC ZZZZZZZZ9.
036300     03  FILLER              PIC X(01) VALUE SPACES.
036400     03  WS-EX-LIBRO-ID      PIC ZZZZZZZZ9.
036500     03  FILLER              PIC X(01) VALUE SPACES.
036600     03  WS-EX-SOCIO         PIC X(20).
036700     03  FILLER              PIC X(01) VALUE SPACES.
036800     03  WS-EX-LIBRO         PIC X(28).
036900     03  FILLER              PIC X(01) VALUE SPACES.
037000     03  WS-EX-VENCIM        PIC 9(08).
037100     03  FILLER              PIC X(01) VALUE SPACES.
037200     03  WS-EX-POS-COLA      PIC ZZZ9.
037300     03  FILLER              PIC X(37) VALUE SPACES.
037400
037500 01  WS-LIN-NOTIF.
037600     03  FILLER              PIC X(02) VALUE SPACES.
037700     03  WS-NO-RES-ID        PIC ZZZZZZZZ9.
037800     03  FILLER              PIC X(01) VALUE SPACES.
037900     03  WS-NO-SOCIO-ID      PIC ZZZZZZZZ9.
038000     03  FILLER              PIC X(01) VALUE SPACES.
038100     03  WS-NO-LIBRO-ID      PIC ZZZZZZZZ9.
038200     03  FILLER              PIC X(01) VALUE SPACES.
038300     03  WS-NO-SOCIO         PIC X(20).
038400     03  FILLER              PIC X(01) VALUE SPACES.
038500     03  WS-NO-LIBRO         PIC X(28).
038600     03  FILLER              PIC X(51) VALUE SPACES.
038700
038800 01  WS-LIN-RESUMEN.
038900     03  FILLER              PIC X(03) VALUE SPACES.
039000     03  WS-RE-TEXTO         PIC X(40).
039100     03  WS-RE-CANT          PIC ZZZ9.
039200     03  FILLER              PIC X(85) VALUE SPACES.
039300
039400 01  WS-LIN-RESUMEN-MULTA.
039500     03  FILLER              PIC X(03) VALUE SPACES.
039600     03  WS-RE-MULTA-TEXTO   PIC X(40).
039700     03  WS-RE-MULTA-VALOR   PIC ZZZZZZ9.99.
039800     03  FILLER              PIC X(79) VALUE SPACES.
039900
040000*---- CLAVES DE BUSQUEDA GENERICAS -------------------------------
040100 77  WS-BUSCAR-SOCIO-ID      PIC 9(09)  COMP  VALUE ZEROS.
040200 77  WS-BUSCAR-LIBRO-ID      PIC 9(09)  COMP  VALUE ZEROS.
040300
040400*---- CONTADORES E INDICES (COMP) --------------------------------
040500 77  WS-SOCIO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
040600 77  WS-LIBRO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
040700 77  WS-PRESTAMO-CANT        PIC 9(05)  COMP  VALUE ZEROS.
040800 77  WS-RESERVA-CANT         PIC 9(04)  COMP  VALUE ZEROS.
040900 77  WS-SUBM                 PIC 9(05)  COMP  VALUE ZEROS.
041000 77  WS-VENCIDOS-CANT        PIC 9(05)  COMP  VALUE ZEROS.
041100 77  WS-EXPIRA-CANT          PIC 9(05)  COMP  VALUE ZEROS.
041200 77  WS-NOTIF-CANT           PIC 9(05)  COMP  VALUE ZEROS.
041300 77  WS-MULTA-TOTAL          PIC S9(08)V99 COMP-3 VALUE ZEROS.
041400
041500*---- SWITCHES DE BUSQUEDA ---------------------------------------
041600 77  WS-ENCONTRADO           PIC X      VALUE 'N'.
041700     88  WS-SOCIO-ENCONTRADO            VALUE 'S'.
041800     88  WS-SOCIO-NO-ENCONTRADO         VALUE 'N'.
041900
042000 77  WS-LIB-ENCONTRADO       PIC X      VALUE 'N'.
042100     88  WS-LIBRO-ENCONTRADO            VALUE 'S'.
042200     88  WS-LIBRO-NO-ENCONTRADO         VALUE 'N'.
042300
042400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
042500
042600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042700 PROCEDURE DIVISION.
042800
042900 MAIN-PROGRAM-INICIO.
043000
043100     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
043200     PERFORM 2000-BARRIDO-VENCIDOS-I  THRU 2000-BARRIDO-VENCIDOS-F
043300     PERFORM 3000-BARRIDO-EXPIRA-I    THRU 3000-BARRIDO-EXPIRA-F
043400     PERFORM 4000-BARRIDO-NOTIF-I     THRU 4000-BARRIDO-NOTIF-F
043500     PERFORM 9000-RESUMEN-FINAL-I     THRU 9000-RESUMEN-FINAL-F
043600     PERFORM 7000-GRABAR-MAESTROS-I   THRU 7000-GRABAR-MAESTROS-F
043700     PERFORM 9999-FINAL-I             THRU 9999-FINAL-F.
043800
043900 MAIN-PROGRAM-FINAL. GOBACK.
044000
044100
044200*-----------------------------------------------------------------
044300 1000-INICIO-I.
044400
044500     SET  WS-NO-FIN-LECTURA TO TRUE
044600
044700     OPEN INPUT  SOCMAST-VIEJO
044800     IF FS-SOCME IS NOT EQUAL '00' THEN
044900        DISPLAY '* ERROR EN OPEN SOCMAST-VIEJO = ' FS-SOCME
045000        MOVE 9999 TO RETURN-CODE
045100        SET WS-FIN-LECTURA TO TRUE
045200     END-IF
045300
045400     OPEN INPUT  LIBMAST-VIEJO
045500     IF FS-LIBME IS NOT EQUAL '00' THEN
045600        DISPLAY '* ERROR EN OPEN LIBMAST-VIEJO = ' FS-LIBME
045700        MOVE 9999 TO RETURN-CODE
045800        SET WS-FIN-LECTURA TO TRUE
045900     END-IF
046000
046100     OPEN INPUT  PREMAST-VIEJO
046200     IF FS-PREME IS NOT EQUAL '00' THEN
046300        DISPLAY '* ERROR EN OPEN PREMAST-VIEJO = ' FS-PREME
046400        MOVE 9999 TO RETURN-CODE
046500        SET WS-FIN-LECTURA TO TRUE
046600     END-IF
046700
046800     OPEN INPUT  RESMAST-VIEJO
046900     IF FS-RESME IS NOT EQUAL '00' THEN
047000        DISPLAY '* ERROR EN OPEN RESMAST-VIEJO = ' FS-RESME
047100        MOVE 9999 TO RETURN-CODE
047200        SET WS-FIN-LECTURA TO TRUE
047300     END-IF
047400
047500     OPEN OUTPUT RPTFILE
047600     IF FS-RPT IS NOT EQUAL '00' THEN
047700        DISPLAY '* ERROR EN OPEN RPTFILE = ' FS-RPT
047800        MOVE 9999 TO RETURN-CODE
047900        SET WS-FIN-LECTURA TO TRUE
048000     END-IF
048100
048200     OPEN INPUT  PARM
048300     IF FS-PARM IS NOT EQUAL '00' THEN
048400        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
048500        MOVE 9999 TO RETURN-CODE
048600        SET WS-FIN-LECTURA TO TRUE
048700     END-IF
048800
048900     IF NOT WS-FIN-LECTURA THEN
049000        READ PARM INTO PARM-CONTROL-REG
049100        CLOSE PARM
049200        PERFORM 1200-CARGAR-SOCIOS-I  THRU 1200-CARGAR-SOCIOS-F
049300        PERFORM 1300-CARGAR-LIBROS-I  THRU 1300-CARGAR-LIBROS-F
049400        PERFORM 1400-CARGAR-PRESTA-I  THRU 1400-CARGAR-PRESTA-F
049500        PERFORM 1500-CARGAR-RESERV-I  THRU 1500-CARGAR-RESERV-F
049600        PERFORM 2700-ENCABEZADO-I     THRU 2700-ENCABEZADO-F
049700     END-IF.
049800
049900 1000-INICIO-F. EXIT.
050000
050100
050200*---- CARGA DEL MAESTRO DE SOCIOS A LA TABLA TB-SOCIO ------------
050300 1200-CARGAR-SOCIOS-I.
050400
050500     MOVE ZEROS TO WS-SOCIO-CANT
050600
050700     PERFORM 1250-LEER-SOCIO-I THRU 1250-LEER-SOCIO-F
050800        UNTIL FS-SOCME = '10' OR FS-SOCME NOT = '00'.
050900
051000 1200-CARGAR-SOCIOS-F. EXIT.
051100
051200
051300 1250-LEER-SOCIO-I.
051400
051500     READ SOCMAST-VIEJO INTO SOC-SOCIO-REG
051600
051700     IF FS-SOCME = '00' THEN
051800        ADD 1 TO WS-SOCIO-CANT
051900        SET IX-SOCIO TO WS-SOCIO-CANT
052000        MOVE SOC-ID           TO TB-SOC-ID(IX-SOCIO)
052100        MOVE SOC-USUARIO      TO TB-SOC-USUARIO(IX-SOCIO)
052200        MOVE SOC-NOMBRE       TO TB-SOC-NOMBRE(IX-SOCIO)
052300        MOVE SOC-EMAIL        TO TB-SOC-EMAIL(IX-SOCIO)
052400        MOVE SOC-ROL          TO TB-SOC-ROL(IX-SOCIO)
052500        MOVE SOC-TIPO-SOCIO   TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
052600        MOVE SOC-FEC-ALTA     TO TB-SOC-FEC-ALTA(IX-SOCIO)
052700        MOVE SOC-FEC-BAJA     TO TB-SOC-FEC-BAJA(IX-SOCIO)
052800     ELSE
052900        IF FS-SOCME NOT = '10' THEN
053000           DISPLAY '* ERROR EN LECTURA SOCMAST-VIEJO = ' FS-SOCME
053100           MOVE 9999 TO RETURN-CODE
053200           SET WS-FIN-LECTURA TO TRUE
053300        END-IF
053400     END-IF.
053500
053600 1250-LEER-SOCIO-F. EXIT.
053700
053800
053900*---- CARGA DEL MAESTRO DE LIBROS A LA TABLA TB-LIBRO ------------
054000 1300-CARGAR-LIBROS-I.
054100
054200     MOVE ZEROS TO WS-LIBRO-CANT
054300
054400     PERFORM 1350-LEER-LIBRO-I THRU 1350-LEER-LIBRO-F
054500        UNTIL FS-LIBME = '10' OR FS-LIBME NOT = '00'.
054600
054700 1300-CARGAR-LIBROS-F. EXIT.
054800
054900
055000 1350-LEER-LIBRO-I.
055100
055200     READ LIBMAST-VIEJO INTO LIB-LIBRO-REG
055300
055400     IF FS-LIBME = '00' THEN
055500        ADD 1 TO WS-LIBRO-CANT
055600        SET IX-LIBRO TO WS-LIBRO-CANT
055700        MOVE LIB-ID           TO TB-LIB-ID(IX-LIBRO)
055800        MOVE LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
055900        MOVE LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
056000        MOVE LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
056100        MOVE LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
056200        MOVE LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
056300        MOVE LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
056400        MOVE LIB-EJEMP-DISPON TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
056500        MOVE LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
056600        MOVE LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
056700        MOVE LIB-ESTADO       TO TB-LIB-ESTADO(IX-LIBRO)
056800     ELSE
056900        IF FS-LIBME NOT = '10' THEN
057000           DISPLAY '* ERROR EN LECTURA LIBMAST-VIEJO = ' FS-LIBME
057100           MOVE 9999 TO RETURN-CODE
057200           SET WS-FIN-LECTURA TO TRUE
057300        END-IF
057400     END-IF.
057500
057600 1350-LEER-LIBRO-F. EXIT.
057700
057800
057900*---- CARGA DEL MAESTRO DE PRESTAMOS A LA TABLA TB-PRESTAMO ------
058000 1400-CARGAR-PRESTA-I.
058100
058200     MOVE ZEROS TO WS-PRESTAMO-CANT
058300
058400     PERFORM 1450-LEER-PRESTA-I THRU 1450-LEER-PRESTA-F
058500        UNTIL FS-PREME = '10' OR FS-PREME NOT = '00'.
058600
058700 1400-CARGAR-PRESTA-F. EXIT.
058800
058900
059000 1450-LEER-PRESTA-I.
059100
059200     READ PREMAST-VIEJO INTO PRE-PRESTAMO-REG
059300
059400     IF FS-PREME = '00' THEN
059500        ADD 1 TO WS-PRESTAMO-CANT
059600        SET IX-PRESTAMO TO WS-PRESTAMO-CANT
059700        MOVE PRE-ID              TO TB-PRE-ID(IX-PRESTAMO)
059800        MOVE PRE-SOCIO-ID        TO TB-PRE-SOCIO-ID(IX-PRESTAMO)
059900        MOVE PRE-LIBRO-ID        TO TB-PRE-LIBRO-ID(IX-PRESTAMO)
060000        MOVE PRE-FEC-PRESTAMO    TO
060100                              TB-PRE-FEC-PRESTAMO(IX-PRESTAMO)
060200        MOVE PRE-FEC-VENCIM      TO TB-PRE-FEC-VENCIM(IX-PRESTAMO)
060300        MOVE PRE-FEC-DEVOL       TO TB-PRE-FEC-DEVOL(IX-PRESTAMO)
060400        MOVE PRE-ESTADO          TO TB-PRE-ESTADO(IX-PRESTAMO)
060500        MOVE PRE-RENOV-CANT      TO TB-PRE-RENOV-CANT(IX-PRESTAMO)
060600        MOVE PRE-RENOV-MAX       TO TB-PRE-RENOV-MAX(IX-PRESTAMO)
060700        MOVE PRE-MULTA-IMPORTE   TO
060800                              TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
060900        MOVE PRE-MULTA-PAGADA    TO
061000                              TB-PRE-MULTA-PAGADA(IX-PRESTAMO)
061100        MOVE PRE-MULTA-TASA-DIA  TO
061200                              TB-PRE-MULTA-TASA-DIA(IX-PRESTAMO)
061300        MOVE PRE-MULTA-TOPE      TO TB-PRE-MULTA-TOPE(IX-PRESTAMO)
061400     ELSE
061500        IF FS-PREME NOT = '10' THEN
061600           DISPLAY '* ERROR EN LECTURA PREMAST-VIEJO = ' FS-PREME
061700           MOVE 9999 TO RETURN-CODE
061800           SET WS-FIN-LECTURA TO TRUE
061900        END-IF
062000     END-IF.
062100
062200 1450-LEER-PRESTA-F. EXIT.
062300
062400
062500*---- CARGA DEL MAESTRO DE RESERVAS A LA TABLA TB-RESERVA --------
062600 1500-CARGAR-RESERV-I.
062700
062800     MOVE ZEROS TO WS-RESERVA-CANT
062900
063000     PERFORM 1550-LEER-RESERV-I THRU 1550-LEER-RESERV-F
063100        UNTIL FS-RESME = '10' OR FS-RESME NOT = '00'.
063200
063300 1500-CARGAR-RESERV-F. EXIT.
063400
063500
063600 1550-LEER-RESERV-I.
063700
063800     READ RESMAST-VIEJO INTO RES-RESERVA-REG
063900
064000     IF FS-RESME = '00' THEN
064100        ADD 1 TO WS-RESERVA-CANT
064200        SET IX-RESERVA TO WS-RESERVA-CANT
064300        MOVE RES-ID            TO TB-RES-ID(IX-RESERVA)
064400        MOVE RES-SOCIO-ID      TO TB-RES-SOCIO-ID(IX-RESERVA)
064500        MOVE RES-LIBRO-ID      TO TB-RES-LIBRO-ID(IX-RESERVA)
064600        MOVE RES-FEC-RESERVA   TO TB-RES-FEC-RESERVA(IX-RESERVA)
064700        MOVE RES-FEC-VENCIM    TO TB-RES-FEC-VENCIM(IX-RESERVA)
064800        MOVE RES-NOTIF-ENVIADA TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
064900        MOVE RES-FEC-NOTIF     TO TB-RES-FEC-NOTIF(IX-RESERVA)
065000        MOVE RES-ESTADO        TO TB-RES-ESTADO(IX-RESERVA)
065100        MOVE RES-POS-COLA      TO TB-RES-POS-COLA(IX-RESERVA)
065200     ELSE
065300        IF FS-RESME NOT = '10' THEN
065400           DISPLAY '* ERROR EN LECTURA RESMAST-VIEJO = ' FS-RESME
065500           MOVE 9999 TO RETURN-CODE
065600           SET WS-FIN-LECTURA TO TRUE
065700        END-IF
065800     END-IF.
065900
066000 1550-LEER-RESERV-F. EXIT.
066100
066200
066300*---- ENCABEZADO DEL REPORTE -------------------------------------
066400 2700-ENCABEZADO-I.
066500
066600     MOVE SPACES        TO REG-RPTFILE
066700     WRITE REG-RPTFILE FROM WS-LIN-ENCABEZADO
066800        AFTER ADVANCING TOP-OF-FORM
066900
067000     MOVE WS-FP-DIA      TO WS-ENC-DIA
067100     MOVE WS-FP-MES      TO WS-ENC-MES
067200     MOVE WS-FP-ANIO     TO WS-ENC-ANIO
067300     WRITE REG-RPTFILE FROM WS-LIN-ENCABEZADO
067400        AFTER ADVANCING 1 LINE
067500
067600     MOVE SPACES         TO WS-LIN-SUBTITULO
067700     WRITE REG-RPTFILE FROM WS-LIN-SUBTITULO
067800        AFTER ADVANCING 2 LINES.
067900
068000 2700-ENCABEZADO-F. EXIT.
068100
068200
068300*---- BARRIDO 1 - PRESTAMOS VENCIDOS -----------------------------
068400 2000-BARRIDO-VENCIDOS-I.
068500
068600     MOVE SPACES TO WS-LIN-SUBTITULO
068700     MOVE '  -- PRESTAMOS VENCIDOS EN EL DIA --' TO
068800                                              WS-LIN-SUBTITULO
068900     WRITE REG-RPTFILE FROM WS-LIN-SUBTITULO
069000        AFTER ADVANCING 1 LINE
069100
069200     PERFORM 2050-IMPRIME-VENCIDO-I THRU 2050-IMPRIME-VENCIDO-F
069300        VARYING WS-SUBM FROM 1 BY 1
069400           UNTIL WS-SUBM > WS-PRESTAMO-CANT.
069500
069600*    TOTAL DE CONTROL DE LA SECCION (RQ-4604) --------------------
069700     MOVE SPACES TO WS-LIN-RESUMEN
069800     MOVE 'TOTAL DE CONTROL - PRESTAMOS VENCIDOS' TO WS-RE-TEXTO
069900     MOVE WS-VENCIDOS-CANT TO WS-RE-CANT
070000     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
070100        AFTER ADVANCING 2 LINES
070200
070300     MOVE SPACES TO WS-LIN-RESUMEN-MULTA
070400     MOVE 'TOTAL DE CONTROL - MULTAS DEL BARRIDO' TO
070500                                          WS-RE-MULTA-TEXTO
070600     MOVE WS-MULTA-TOTAL TO WS-RE-MULTA-VALOR
070700     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN-MULTA
070800        AFTER ADVANCING 1 LINE.
070900
071000 2000-BARRIDO-VENCIDOS-F. EXIT.
071100
071200
071300 2050-IMPRIME-VENCIDO-I.
071400
071500     SET IX-PRESTAMO TO WS-SUBM
071600
071700     IF (TB-PRE-ESTADO(IX-PRESTAMO) = 'BORROWED' OR
071800         TB-PRE-ESTADO(IX-PRESTAMO) = 'RENEWED') AND
071900        TB-PRE-FEC-VENCIM(IX-PRESTAMO) < PARM-FEC-PROCESO THEN
072000
072100        MOVE 'OVERDUE' TO TB-PRE-ESTADO(IX-PRESTAMO)
072200        PERFORM 2100-CALC-MULTA-I THRU 2100-CALC-MULTA-F
072300
072400        MOVE TB-PRE-SOCIO-ID(IX-PRESTAMO) TO WS-BUSCAR-SOCIO-ID
072500        PERFORM 8000-BUSCAR-SOCIO-I THRU 8000-BUSCAR-SOCIO-F
072600        MOVE TB-PRE-LIBRO-ID(IX-PRESTAMO) TO WS-BUSCAR-LIBRO-ID
072700        PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
072800
072900        MOVE TB-PRE-ID(IX-PRESTAMO)     TO WS-VE-PRE-ID
073000        MOVE TB-PRE-SOCIO-ID(IX-PRESTAMO) TO WS-VE-SOCIO-ID
073100        MOVE TB-PRE-LIBRO-ID(IX-PRESTAMO) TO WS-VE-LIBRO-ID
073200        MOVE TB-SOC-NOMBRE(IX-SOCIO)    TO WS-VE-SOCIO
073300        MOVE TB-LIB-TITULO(IX-LIBRO)    TO WS-VE-LIBRO
073400        MOVE TB-PRE-FEC-VENCIM(IX-PRESTAMO) TO WS-VE-VENCIM
073500        MOVE LK-DIAS-DIFER              TO WS-VE-DIAS-ATRASO
073600        MOVE TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) TO WS-VE-MULTA
073700        WRITE REG-RPTFILE FROM WS-LIN-VENCIDO
073800           AFTER ADVANCING 1 LINE
073900
074000        ADD TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) TO WS-MULTA-TOTAL
074100        ADD 1 TO WS-VENCIDOS-CANT
074200     END-IF.
074300
074400 2050-IMPRIME-VENCIDO-F. EXIT.
074500
074600
074700*---- CALCULA LA MULTA DE IX-PRESTAMO (TASA X DIAS, CON TOPE) ----
074800*---- DIAS TRANSCURRIDOS POR FCHRUCAF FUNCION 02, IGUAL QUE EN
074900*---- PGM_53-PRESTMO 8150-CALC-MULTA-I (CALENDARIO REAL, NO UNA
075000*---- RESTA CRUDA DE FECHAS CCYYMMDD) ----------------------------
075100 2100-CALC-MULTA-I.
075200
075300     MOVE PARM-FEC-PROCESO               TO LK-FECHA-ENTRA
075400     MOVE TB-PRE-FEC-VENCIM(IX-PRESTAMO) TO LK-FECHA-DOS
075500     MOVE 2                              TO LK-FUNCION
075600     CALL WS-PGMRUT USING LK-COMUNICACION
075700
075800     COMPUTE TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) ROUNDED =
075900       TB-PRE-MULTA-TASA-DIA(IX-PRESTAMO) * LK-DIAS-DIFER
076000
076100     IF TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) >
076200        TB-PRE-MULTA-TOPE(IX-PRESTAMO) THEN
076300        MOVE TB-PRE-MULTA-TOPE(IX-PRESTAMO)
076400                        TO TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
076500     END-IF.
076600
076700 2100-CALC-MULTA-F. EXIT.
076800
076900
077000*---- BARRIDO 2 - EXPIRACION DE RESERVAS -------------------------
077100 3000-BARRIDO-EXPIRA-I.
077200
077300     MOVE SPACES TO WS-LIN-SUBTITULO
077400     MOVE '  -- RESERVAS EXPIRADAS EN EL DIA --' TO
077500                                              WS-LIN-SUBTITULO
077600     WRITE REG-RPTFILE FROM WS-LIN-SUBTITULO
077700        AFTER ADVANCING 2 LINES
077800
077900     PERFORM 3050-IMPRIME-EXPIRA-I THRU 3050-IMPRIME-EXPIRA-F
078000        VARYING WS-SUBM FROM 1 BY 1
078100           UNTIL WS-SUBM > WS-RESERVA-CANT.
078200
078300*    TOTAL DE CONTROL DE LA SECCION (RQ-4604) --------------------
078400     MOVE SPACES TO WS-LIN-RESUMEN
078500     MOVE 'TOTAL DE CONTROL - RESERVAS EXPIRADAS' TO WS-RE-TEXTO
078600     MOVE WS-EXPIRA-CANT TO WS-RE-CANT
078700     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
078800        AFTER ADVANCING 2 LINES.
078900
079000 3000-BARRIDO-EXPIRA-F. EXIT.
079100
079200
079300 3050-IMPRIME-EXPIRA-I.
079400
079500     SET IX-RESERVA TO WS-SUBM
079600
079700     IF (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
079800         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') AND
079900        TB-RES-FEC-VENCIM(WS-SUBM) < PARM-FEC-PROCESO THEN
080000
080100        MOVE 'EXPIRED' TO TB-RES-ESTADO(IX-RESERVA)
080200        MOVE TB-RES-LIBRO-ID(IX-RESERVA) TO WS-BUSCAR-LIBRO-ID
080300        PERFORM 3200-RENUMERAR-COLA-I THRU 3200-RENUMERAR-COLA-F
080400
080500        MOVE TB-RES-SOCIO-ID(IX-RESERVA) TO WS-BUSCAR-SOCIO-ID
080600        PERFORM 8000-BUSCAR-SOCIO-I THRU 8000-BUSCAR-SOCIO-F
080700        PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
080800
080900        MOVE TB-RES-ID(IX-RESERVA)      TO WS-EX-RES-ID
081000        MOVE TB-RES-SOCIO-ID(IX-RESERVA) TO WS-EX-SOCIO-ID
081100        MOVE TB-RES-LIBRO-ID(IX-RESERVA) TO WS-EX-LIBRO-ID
081200        MOVE TB-SOC-NOMBRE(IX-SOCIO)    TO WS-EX-SOCIO
081300        MOVE TB-LIB-TITULO(IX-LIBRO)    TO WS-EX-LIBRO
081400        MOVE TB-RES-FEC-VENCIM(IX-RESERVA) TO WS-EX-VENCIM
081500        MOVE TB-RES-POS-COLA(IX-RESERVA) TO WS-EX-POS-COLA
081600        WRITE REG-RPTFILE FROM WS-LIN-EXPIRA
081700           AFTER ADVANCING 1 LINE
081800
081900        ADD 1 TO WS-EXPIRA-CANT
082000     END-IF.
082100
082200 3050-IMPRIME-EXPIRA-F. EXIT.
082300
082400
082500*---- RENUMERA LA COLA DE UN LIBRO TRAS UNA EXPIRACION -----------
082600 3200-RENUMERAR-COLA-I.
082700
082800     PERFORM 3205-RENUMERAR-COLA-CMP-I
082900        THRU 3205-RENUMERAR-COLA-CMP-F
083000        VARYING WS-SUBM FROM 1 BY 1
083100           UNTIL WS-SUBM > WS-RESERVA-CANT.
083200
083300 3200-RENUMERAR-COLA-F. EXIT.
083400
083500
083600 3205-RENUMERAR-COLA-CMP-I.
083700
083800     IF TB-RES-LIBRO-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID AND
083900        (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
084000         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') AND
084100        TB-RES-POS-COLA(WS-SUBM) >
084200           TB-RES-POS-COLA(IX-RESERVA) THEN
084300        SUBTRACT 1 FROM TB-RES-POS-COLA(WS-SUBM)
084400     END-IF.
084500
084600 3205-RENUMERAR-COLA-CMP-F. EXIT.
084700
084800
084900*---- BARRIDO 3 - NOTIFICACIONES DE RESERVA DISPONIBLE -----------
085000*---- MARCA COMO AVISADAS (REZAGO NOCTURNO) LAS RESERVAS QUE
085100*---- QUEDARON AVAILABLE SIN QUE EL MOSTRADOR (PGM_53) LES
085200*---- DISPARARA EL AVISO, Y LISTA ESAS MAS LAS YA AVISADAS HOY --
085300 4000-BARRIDO-NOTIF-I.
085400
085500     MOVE SPACES TO WS-LIN-SUBTITULO
085600     MOVE '  -- NOTIFICACIONES ENVIADAS EN EL DIA --' TO
085700                                              WS-LIN-SUBTITULO
085800     WRITE REG-RPTFILE FROM WS-LIN-SUBTITULO
085900        AFTER ADVANCING 2 LINES
086000
086100     PERFORM 4050-IMPRIME-NOTIF-I THRU 4050-IMPRIME-NOTIF-F
086200        VARYING WS-SUBM FROM 1 BY 1
086300           UNTIL WS-SUBM > WS-RESERVA-CANT.
086400
086500*    TOTAL DE CONTROL DE LA SECCION (RQ-4604) --------------------
086600     MOVE SPACES TO WS-LIN-RESUMEN
086700     MOVE 'TOTAL DE CONTROL - NOTIFICACIONES ENV' TO WS-RE-TEXTO
086800     MOVE WS-NOTIF-CANT TO WS-RE-CANT
086900     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
087000        AFTER ADVANCING 2 LINES.
087100
087200 4000-BARRIDO-NOTIF-F. EXIT.
087300
087400
087500 4050-IMPRIME-NOTIF-I.
087600
087700     SET IX-RESERVA TO WS-SUBM
087800
087900*    RESERVA DISPONIBLE QUE QUEDO SIN AVISO (REZAGO) - SE MARCA
088000*    AVISADA CON LA FECHA DE PROCESO DE ESTA CORRIDA NOCTURNA.
088100     IF TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE' AND
088200        TB-RES-NOTIF-ENVIADA(WS-SUBM) = 'N' THEN
088300        MOVE 'Y' TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
088400        MOVE PARM-FEC-PROCESO TO TB-RES-FEC-NOTIF(IX-RESERVA)
088500     END-IF
088600
088700     IF TB-RES-NOTIF-ENVIADA(WS-SUBM) = 'Y' AND
088800        TB-RES-FEC-NOTIF(WS-SUBM) = PARM-FEC-PROCESO THEN
088900
089000        MOVE TB-RES-SOCIO-ID(IX-RESERVA) TO WS-BUSCAR-SOCIO-ID
089100        PERFORM 8000-BUSCAR-SOCIO-I THRU 8000-BUSCAR-SOCIO-F
089200        MOVE TB-RES-LIBRO-ID(IX-RESERVA) TO WS-BUSCAR-LIBRO-ID
089300        PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
089400
089500        MOVE TB-RES-ID(IX-RESERVA)      TO WS-NO-RES-ID
089600        MOVE TB-RES-SOCIO-ID(IX-RESERVA) TO WS-NO-SOCIO-ID
089700        MOVE TB-RES-LIBRO-ID(IX-RESERVA) TO WS-NO-LIBRO-ID
089800        MOVE TB-SOC-NOMBRE(IX-SOCIO)    TO WS-NO-SOCIO
089900        MOVE TB-LIB-TITULO(IX-LIBRO)    TO WS-NO-LIBRO
090000        WRITE REG-RPTFILE FROM WS-LIN-NOTIF
090100           AFTER ADVANCING 1 LINE
090200
090300        ADD 1 TO WS-NOTIF-CANT
090400     END-IF.
090500
090600 4050-IMPRIME-NOTIF-F. EXIT.
090700
090800
090900*---- BUSCA UN SOCIO POR WS-BUSCAR-SOCIO-ID ----------------------
091000 8000-BUSCAR-SOCIO-I.
091100
091200     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
091300
091400     PERFORM 8005-BUSCAR-SOCIO-CMP-I THRU 8005-BUSCAR-SOCIO-CMP-F
091500        VARYING WS-SUBM FROM 1 BY 1
091600           UNTIL WS-SUBM > WS-SOCIO-CANT.
091700
091800 8000-BUSCAR-SOCIO-F. EXIT.
091900
092000
092100 8005-BUSCAR-SOCIO-CMP-I.
092200
092300     IF TB-SB-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID THEN
092400        SET IX-SOCIO TO WS-SUBM
092500        SET WS-SOCIO-ENCONTRADO TO TRUE
092600     END-IF.
092700
092800 8005-BUSCAR-SOCIO-CMP-F. EXIT.
092900
093000
093100*---- BUSCA UN LIBRO POR WS-BUSCAR-LIBRO-ID ----------------------
093200 8010-BUSCAR-LIBRO-I.
093300
093400     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
093500
093600     PERFORM 8015-BUSCAR-LIBRO-CMP-I THRU 8015-BUSCAR-LIBRO-CMP-F
093700        VARYING WS-SUBM FROM 1 BY 1
093800           UNTIL WS-SUBM > WS-LIBRO-CANT.
093900
094000 8010-BUSCAR-LIBRO-F. EXIT.
094100
094200
094300 8015-BUSCAR-LIBRO-CMP-I.
094400
094500     IF TB-LB-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID THEN
094600        SET IX-LIBRO TO WS-SUBM
094700        SET WS-LIBRO-ENCONTRADO TO TRUE
094800     END-IF.
094900
095000 8015-BUSCAR-LIBRO-CMP-F. EXIT.
095100
095200
095300*---- RESUMEN FINAL DEL REPORTE ----------------------------------
095400 9000-RESUMEN-FINAL-I.
095500
095600     MOVE SPACES TO WS-LIN-RESUMEN
095700     MOVE 'TOTAL PRESTAMOS PASADOS A VENCIDO....' TO WS-RE-TEXTO
095800     MOVE WS-VENCIDOS-CANT TO WS-RE-CANT
095900     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
096000        AFTER ADVANCING 3 LINES
096100
096200     MOVE SPACES TO WS-LIN-RESUMEN
096300     MOVE 'TOTAL RESERVAS EXPIRADAS.............' TO WS-RE-TEXTO
096400     MOVE WS-EXPIRA-CANT TO WS-RE-CANT
096500     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
096600        AFTER ADVANCING 1 LINE
096700
096800     MOVE SPACES TO WS-LIN-RESUMEN
096900     MOVE 'TOTAL NOTIFICACIONES ENVIADAS........' TO WS-RE-TEXTO
097000     MOVE WS-NOTIF-CANT TO WS-RE-CANT
097100     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN
097200        AFTER ADVANCING 1 LINE
097300
097400     MOVE SPACES TO WS-LIN-RESUMEN-MULTA
097500     MOVE 'TOTAL MULTAS ASIGNADAS EN LA CORRIDA.' TO
097600                                          WS-RE-MULTA-TEXTO
097700     MOVE WS-MULTA-TOTAL TO WS-RE-MULTA-VALOR
097800     WRITE REG-RPTFILE FROM WS-LIN-RESUMEN-MULTA
097900        AFTER ADVANCING 1 LINE.
098000
098100 9000-RESUMEN-FINAL-F. EXIT.
098200
098300
098400*---- GRABA LOS MAESTROS DE PRESTAMOS Y RESERVAS ACTUALIZADOS ----
098500 7000-GRABAR-MAESTROS-I.
098600
098700     OPEN OUTPUT PREMAST-NUEVO
098800     IF FS-PREMS IS NOT EQUAL '00' THEN
098900        DISPLAY '* ERROR EN OPEN PREMAST-NUEVO = ' FS-PREMS
099000        MOVE 9999 TO RETURN-CODE
099100     ELSE
099200        PERFORM 7050-GRABAR-PRESTA-I THRU 7050-GRABAR-PRESTA-F
099300           VARYING WS-SUBM FROM 1 BY 1
099400              UNTIL WS-SUBM > WS-PRESTAMO-CANT
099500        CLOSE PREMAST-NUEVO
099600     END-IF
099700
099800     OPEN OUTPUT RESMAST-NUEVO
099900     IF FS-RESMS IS NOT EQUAL '00' THEN
100000        DISPLAY '* ERROR EN OPEN RESMAST-NUEVO = ' FS-RESMS
100100        MOVE 9999 TO RETURN-CODE
100200     ELSE
100300        PERFORM 7100-GRABAR-RESERV-I THRU 7100-GRABAR-RESERV-F
100400           VARYING WS-SUBM FROM 1 BY 1
100500              UNTIL WS-SUBM > WS-RESERVA-CANT
100600        CLOSE RESMAST-NUEVO
100700     END-IF.
100800
100900 7000-GRABAR-MAESTROS-F. EXIT.
101000
101100
101200 7050-GRABAR-PRESTA-I.
101300
101400     MOVE TB-PRE-ID(WS-SUBM)          TO PRE-ID
101500     MOVE TB-PRE-SOCIO-ID(WS-SUBM)    TO PRE-SOCIO-ID
101600     MOVE TB-PRE-LIBRO-ID(WS-SUBM)    TO PRE-LIBRO-ID
101700     MOVE TB-PRE-FEC-PRESTAMO(WS-SUBM) TO PRE-FEC-PRESTAMO
101800     MOVE TB-PRE-FEC-VENCIM(WS-SUBM)  TO PRE-FEC-VENCIM
101900     MOVE TB-PRE-FEC-DEVOL(WS-SUBM)   TO PRE-FEC-DEVOL
102000     MOVE TB-PRE-ESTADO(WS-SUBM)      TO PRE-ESTADO
102100     MOVE TB-PRE-RENOV-CANT(WS-SUBM)  TO PRE-RENOV-CANT
102200     MOVE TB-PRE-RENOV-MAX(WS-SUBM)   TO PRE-RENOV-MAX
102300     MOVE TB-PRE-MULTA-IMPORTE(WS-SUBM) TO PRE-MULTA-IMPORTE
102400     MOVE TB-PRE-MULTA-PAGADA(WS-SUBM) TO PRE-MULTA-PAGADA
102500     MOVE TB-PRE-MULTA-TASA-DIA(WS-SUBM) TO PRE-MULTA-TASA-DIA
102600     MOVE TB-PRE-MULTA-TOPE(WS-SUBM)  TO PRE-MULTA-TOPE
102700     WRITE REG-PREMAST-NUEVO FROM PRE-PRESTAMO-REG
102800     IF FS-PREMS NOT = '00' THEN
102900        DISPLAY '* ERROR EN WRITE PREMAST-NUEVO = ' FS-PREMS
103000        MOVE 9999 TO RETURN-CODE
103100     END-IF.
103200
103300 7050-GRABAR-PRESTA-F. EXIT.
103400
103500
103600 7100-GRABAR-RESERV-I.
103700
103800     MOVE TB-RES-ID(WS-SUBM)          TO RES-ID
103900     MOVE TB-RES-SOCIO-ID(WS-SUBM)    TO RES-SOCIO-ID
104000     MOVE TB-RES-LIBRO-ID(WS-SUBM)    TO RES-LIBRO-ID
104100     MOVE TB-RES-FEC-RESERVA(WS-SUBM) TO RES-FEC-RESERVA
104200     MOVE TB-RES-FEC-VENCIM(WS-SUBM)  TO RES-FEC-VENCIM
104300     MOVE TB-RES-NOTIF-ENVIADA(WS-SUBM) TO RES-NOTIF-ENVIADA
104400     MOVE TB-RES-FEC-NOTIF(WS-SUBM)   TO RES-FEC-NOTIF
104500     MOVE TB-RES-ESTADO(WS-SUBM)      TO RES-ESTADO
104600     MOVE TB-RES-POS-COLA(WS-SUBM)    TO RES-POS-COLA
104700     WRITE REG-RESMAST-NUEVO FROM RES-RESERVA-REG
104800     IF FS-RESMS NOT = '00' THEN
104900        DISPLAY '* ERROR EN WRITE RESMAST-NUEVO = ' FS-RESMS
105000        MOVE 9999 TO RETURN-CODE
105100     END-IF.
105200
105300 7100-GRABAR-RESERV-F. EXIT.
105400
105500
105600*-----------------------------------------------------------------
105700 9999-FINAL-I.
105800
105900     DISPLAY ' '
106000     DISPLAY 'TOTAL PRESTAMOS VENCIDOS   = ' WS-VENCIDOS-CANT
106100     DISPLAY 'TOTAL RESERVAS EXPIRADAS   = ' WS-EXPIRA-CANT
106200     DISPLAY 'TOTAL NOTIFICACIONES       = ' WS-NOTIF-CANT
106300     DISPLAY 'TOTAL MULTAS ASIGNADAS     = ' WS-MULTA-TOTAL
106400
106500     CLOSE SOCMAST-VIEJO
106600     CLOSE LIBMAST-VIEJO
106700     CLOSE PREMAST-VIEJO
106800     CLOSE RESMAST-VIEJO
106900     CLOSE RPTFILE.
107000
107100 9999-FINAL-F. EXIT.
