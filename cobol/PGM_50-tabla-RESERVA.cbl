000100*****************************************************************
000200*    COPY RESERVA.                                              *
000300*    LAYOUT DE COLA DE RESERVAS (HOLDS)                         *
000400*    KC02788.BIBSIS.RESERVAS                                    *
000500*    LARGO 80 BYTES - ARCHIVO SECUENCIAL, UN REGISTRO POR       *
000600*    RESERVA. CLAVE PRIMARIA RES-ID; SE BUSCA TAMBIEN POR       *
000700*    RES-LIBRO-ID + RES-POS-COLA EN LA TABLA TB-RESERVA.        *
000800*****************************************************************
000900*    HISTORIAL
001000*    2025-02-10 RQ-4401 SDIAZ  ALTA INICIAL DEL LAYOUT
001100*    2025-08-04 RQ-4519 SDIAZ  AGREGADO RES-POS-COLA
001200*    2025-08-11 RQ-4527 MCORIA AGREGADO RES-FEC-NOTIF
001300*****************************************************************
001400 01  RES-RESERVA-REG.
001500*        CLAVE PRIMARIA - SECUENCIA GENERADA
001600     03  RES-ID              PIC 9(09).
001700*        CLAVE FORANEA - SOC-ID
001800     03  RES-SOCIO-ID        PIC 9(09).
001900*        CLAVE FORANEA - LIB-ID
002000     03  RES-LIBRO-ID        PIC 9(09).
002100*        FORMATO CCYYMMDD - FECHA EN QUE SE RESERVO
002200     03  RES-FEC-RESERVA     PIC 9(08).
002300*        FORMATO CCYYMMDD - VENCIMIENTO DE LA RESERVA/RETIRO
002400     03  RES-FEC-VENCIM      PIC 9(08).
002500*        Y/N
002600     03  RES-NOTIF-ENVIADA   PIC X(01).
002700*        FORMATO CCYYMMDD - CERO SI AUN NO SE AVISO AL SOCIO
002800     03  RES-FEC-NOTIF       PIC 9(08).
002900*        ACTIVE / AVAILABLE / FULFILLED / EXPIRED / CANCELLED
003000     03  RES-ESTADO          PIC X(09).
003100         88  RES-ESTADO-ACTIVA       VALUE 'ACTIVE'.
003200         88  RES-ESTADO-DISPONIBLE   VALUE 'AVAILABLE'.
003300         88  RES-ESTADO-CUMPLIDA     VALUE 'FULFILLED'.
003400         88  RES-ESTADO-EXPIRADA     VALUE 'EXPIRED'.
003500         88  RES-ESTADO-CANCELADA    VALUE 'CANCELLED'.
003600*        POSICION EN COLA, BASE 1, PARA ESTE LIBRO
003700     03  RES-POS-COLA        PIC 9(04).
003800     03  FILLER              PIC X(15).
