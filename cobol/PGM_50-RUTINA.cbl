000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCHRUCAF.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 11/03/1986.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    RUTINA DE FECHAS DE USO GENERAL DE LA INSTALACION          *
001000*    ===========================================================
001100*    UTILITARIO COMUN DE CALCULO SOBRE FECHAS, ORIGINALMENTE     *
001200*    ESCRITO PARA LOS PROCESOS BATCH DE LA INSTALACION Y REUSADO*
001300*    DESDE 2025 POR EL SISTEMA BIBSIS (PGM_51 A PGM_55) PARA     *
001400*    TODO CALCULO SOBRE FECHAS CCYYMMDD:                         *
001500*       LK-FUNCION = 01  SUMAR       LK-CANTIDAD DIAS  A        *
001600*                    LK-FECHA-ENTRA, DEVUELVE LK-FECHA-SALE     *
001700*       LK-FUNCION = 02  DIFERENCIA EN DIAS ENTRE               *
001800*                    LK-FECHA-ENTRA Y LK-FECHA-DOS, DEVUELVE    *
001900*                    LK-DIAS-DIFER (ENTRA MENOS DOS)            *
002000*       LK-FUNCION = 03  SUMAR       LK-CANTIDAD MESES A        *
002100*                    LK-FECHA-ENTRA, DEVUELVE LK-FECHA-SALE     *
002200*    NO LEE RELOJ DEL SISTEMA - TRABAJA SOLO CON LAS FECHAS     *
002300*    RECIBIDAS POR LINKAGE, PARA QUE LA CORRIDA SEA REPETIBLE.  *
002400*                                                                *
002500*    EL PASAJE FECHA-A-DIAS/DIAS-A-FECHA SE BASA EN EL ALGORITMO*
002600*    DE CONTEO DE DIAS CIVILES (EPOCA 01/01/1970), VALIDO PARA  *
002700*    TODO EL CALENDARIO GREGORIANO CON ANIO POSITIVO.           *
002800*****************************************************************
002900*    HISTORIAL DE MODIFICACIONES
003000*    ---------------------------
003100*    1986-03-11          ALTA INICIAL - SUMAR/DIFERENCIA DIAS
003200*    1990-05-30 RGOMEZ   CORREGIDO CALCULO EN CAMBIO DE SIGLO
003300*                         DE LA TABLA DE DIAS CIVILES
003400*    1998-11-14 Y2K JLPAZ VALIDADO CONTRA FECHAS DE 4 DIGITOS -
003500*                         SIN CAMBIOS DE CODIGO, SOLO CERTIFICA
003600*    2025-02-10 RQ-4401 SDIAZ  REUSO DESDE BIBSIS - AGREGADA
003700*                               FUNCION 02 DIFERENCIA
003800*    2025-03-18 RQ-4432 SDIAZ  AGREGADA FUNCION 03 SUMAR MESES
003900*    2025-09-02 RQ-4544 MCORIA VALIDACION DE FECHA DE ENTRADA
004000*                               ANTES DE CALCULAR (BISIESTOS)
004100*****************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005900
006000*---- FECHA RECIBIDA, DESCOMPUESTA PARA TRABAJAR ---------------
006100 01  WS-FECHA-UNO           PIC 9(08)      VALUE ZEROS.
006200 01  WS-FECHA-UNO-R REDEFINES WS-FECHA-UNO.
006300     03  WS-F1-ANIO         PIC 9(04).
006400     03  WS-F1-MES          PIC 9(02).
006500     03  WS-F1-DIA          PIC 9(02).
006600
006700 01  WS-FECHA-DOS           PIC 9(08)      VALUE ZEROS.
006800 01  WS-FECHA-DOS-R REDEFINES WS-FECHA-DOS.
006900     03  WS-F2-ANIO         PIC 9(04).
007000     03  WS-F2-MES          PIC 9(02).
007100     03  WS-F2-DIA          PIC 9(02).
007200
007300 01  WS-FECHA-RESULTADO     PIC 9(08)      VALUE ZEROS.
007400 01  WS-FECHA-RESULT-R REDEFINES WS-FECHA-RESULTADO.
007500     03  WS-FR-ANIO         PIC 9(04).
007600     03  WS-FR-MES          PIC 9(02).
007700     03  WS-FR-DIA          PIC 9(02).
007800
007900*---- TABLA DE DIAS POR MES (FEBRERO EN AÑO COMUN) --------------
008000 01  WS-TB-DIAS-MES-DEF.
008100     03  FILLER             PIC 9(02)  VALUE 31.
008200     03  FILLER             PIC 9(02)  VALUE 28.
008300     03  FILLER             PIC 9(02)  VALUE 31.
008400     03  FILLER             PIC 9(02)  VALUE 30.
008500     03  FILLER             PIC 9(02)  VALUE 31.
008600     03  FILLER             PIC 9(02)  VALUE 30.
008700     03  FILLER             PIC 9(02)  VALUE 31.
008800     03  FILLER             PIC 9(02)  VALUE 31.
008900     03  FILLER             PIC 9(02)  VALUE 30.
009000     03  FILLER             PIC 9(02)  VALUE 31.
009100     03  FILLER             PIC 9(02)  VALUE 30.
009200     03  FILLER             PIC 9(02)  VALUE 31.
009300 01  WS-TB-DIAS-MES REDEFINES WS-TB-DIAS-MES-DEF.
009400     03  WS-DIAS-DEL-MES    PIC 9(02)  OCCURS 12 TIMES.
009500
009600*---- CONTADORES/INDICES DEL ALGORITMO DE DIAS CIVILES ----------
009700 77  WS-SUBM                PIC 9(02)      COMP   VALUE ZEROS.
009800 77  WS-ANIO-AJUST          PIC S9(04)     COMP   VALUE ZEROS.
009900 77  WS-ERA                 PIC S9(04)     COMP   VALUE ZEROS.
010000 77  WS-YOE                 PIC S9(04)     COMP   VALUE ZEROS.
010100 77  WS-MADJ                PIC S9(02)     COMP   VALUE ZEROS.
010200 77  WS-DOY                 PIC S9(04)     COMP   VALUE ZEROS.
010300 77  WS-DOE                 PIC S9(06)     COMP   VALUE ZEROS.
010400 77  WS-DIAS-CIVILES-1      PIC S9(08)     COMP   VALUE ZEROS.
010500 77  WS-DIAS-CIVILES-2      PIC S9(08)     COMP   VALUE ZEROS.
010600 77  WS-Z                   PIC S9(08)     COMP   VALUE ZEROS.
010700 77  WS-YOE-INV             PIC S9(04)     COMP   VALUE ZEROS.
010800 77  WS-DOE-INV             PIC S9(06)     COMP   VALUE ZEROS.
010900 77  WS-DOY-INV             PIC S9(06)     COMP   VALUE ZEROS.
011000 77  WS-MP-INV              PIC S9(02)     COMP   VALUE ZEROS.
011100 77  WS-DIV-AUX             PIC S9(08)     COMP   VALUE ZEROS.
011200
011300*---- SOPORTE PARA SUMAR MESES ----------------------------------
011400 77  WS-MESES-A-SUMAR       PIC S9(06)     COMP   VALUE ZEROS.
011500 77  WS-MES-TOTAL           PIC S9(06)     COMP   VALUE ZEROS.
011600 77  WS-MAXDIA-MES          PIC 9(02)             VALUE ZEROS.
011700
011800*---- SWITCH DE FECHA VALIDA ------------------------------------
011900 77  WS-FECHA-VALIDA        PIC X          VALUE 'S'.
012000     88  WS-FECHA-OK                        VALUE 'S'.
012100     88  WS-FECHA-MALA                      VALUE 'N'.
012200
012300*---- RESTOS DE DIVISION PARA CHEQUEO DE ANIO BISIESTO ----------
012400 77  WS-BIS-COCIENTE        PIC S9(06)     COMP   VALUE ZEROS.
012500 77  WS-BIS-RESTO-4         PIC S9(04)     COMP   VALUE ZEROS.
012600 77  WS-BIS-RESTO-100       PIC S9(04)     COMP   VALUE ZEROS.
012700 77  WS-BIS-RESTO-400       PIC S9(04)     COMP   VALUE ZEROS.
012800
012900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013000
013100*----------------------------------------------------------------
013200 LINKAGE SECTION.
013300*================*
013400 01  LK-COMUNICACION.
013500     03  LK-FUNCION         PIC 9(02).
013600     03  LK-FECHA-ENTRA     PIC 9(08).
013700     03  LK-FECHA-DOS       PIC 9(08).
013800     03  LK-CANTIDAD        PIC S9(06).
013900     03  LK-FECHA-SALE      PIC 9(08).
014000     03  LK-DIAS-DIFER      PIC S9(06).
014100     03  LK-RETURNCODE      PIC 9(02).
014200     03  FILLER             PIC X(10).
014300
014400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014500 PROCEDURE DIVISION USING LK-COMUNICACION.
014600
014700 MAIN-PROGRAM-I.
014800
014900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
015000     IF LK-RETURNCODE = ZEROS
015100        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015200     END-IF
015300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015400
015500 MAIN-PROGRAM-F. GOBACK.
015600
015700
015800*-----------------------------------------------------------------
015900 1000-INICIO-I.
016000
016100     MOVE ZEROS TO LK-RETURNCODE
016200     SET  WS-FECHA-OK TO TRUE
016300
016400     MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
016500     PERFORM 1100-VALIDAR-FECHA-I THRU 1100-VALIDAR-FECHA-F
016600
016700     IF LK-FUNCION = 02 THEN
016800        MOVE LK-FECHA-DOS TO WS-FECHA-UNO
016900        PERFORM 1100-VALIDAR-FECHA-I THRU 1100-VALIDAR-FECHA-F
017000        MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
017100     END-IF
017200
017300     IF WS-FECHA-MALA THEN
017400        MOVE 05 TO LK-RETURNCODE
017500     END-IF.
017600
017700 1000-INICIO-F. EXIT.
017800
017900
018000*---- VALIDA QUE WS-FECHA-UNO SEA UNA FECHA CCYYMMDD REAL --------
018100 1100-VALIDAR-FECHA-I.
018200
018300     IF WS-F1-MES < 1 OR WS-F1-MES > 12 THEN
018400        SET WS-FECHA-MALA TO TRUE
018500     ELSE
018600        MOVE WS-DIAS-DEL-MES(WS-F1-MES) TO WS-MAXDIA-MES
018700        IF WS-F1-MES = 2 THEN
018800           PERFORM 1150-BISIESTO-I THRU 1150-BISIESTO-F
018900        END-IF
019000        IF WS-F1-DIA < 1 OR WS-F1-DIA > WS-MAXDIA-MES THEN
019100           SET WS-FECHA-MALA TO TRUE
019200        END-IF
019300     END-IF.
019400
019500 1100-VALIDAR-FECHA-F. EXIT.
019600
019700
019800*---- AJUSTA WS-MAXDIA-MES A 29 SI EL ANIO ES BISIESTO -----------
019900*    BISIESTO SI DIVISIBLE POR 4 Y NO POR 100, O DIVISIBLE POR   *
020000*    400. LOS RESTOS SE SACAN A MANO CON DIVIDE - REMAINDER,     *
020100*    SIN FUNCIONES INTRINSECAS.                                  *
020200 1150-BISIESTO-I.
020300
020400     DIVIDE WS-F1-ANIO BY 4   GIVING WS-BIS-COCIENTE
020500                              REMAINDER WS-BIS-RESTO-4
020600     DIVIDE WS-F1-ANIO BY 100 GIVING WS-BIS-COCIENTE
020700                              REMAINDER WS-BIS-RESTO-100
020800     DIVIDE WS-F1-ANIO BY 400 GIVING WS-BIS-COCIENTE
020900                              REMAINDER WS-BIS-RESTO-400
021000
021100     IF (WS-BIS-RESTO-4 = 0 AND WS-BIS-RESTO-100 NOT = 0)
021200         OR WS-BIS-RESTO-400 = 0 THEN
021300        MOVE 29 TO WS-MAXDIA-MES
021400     END-IF.
021500
021600 1150-BISIESTO-F. EXIT.
021700
021800
021900*-----------------------------------------------------------------
022000 2000-PROCESO-I.
022100
022200     EVALUATE LK-FUNCION
022300        WHEN 01
022400           PERFORM 3100-SUMAR-DIAS-I    THRU 3100-SUMAR-DIAS-F
022500        WHEN 02
022600           PERFORM 3200-DIFERENCIA-I    THRU 3200-DIFERENCIA-F
022700        WHEN 03
022800           PERFORM 3300-SUMAR-MESES-I   THRU 3300-SUMAR-MESES-F
022900        WHEN OTHER
023000           MOVE 09 TO LK-RETURNCODE
023100     END-EVALUATE.
023200
023300 2000-PROCESO-F. EXIT.
023400
023500
023600*---- FUNCION 01 - SUMA LK-CANTIDAD DIAS A LK-FECHA-ENTRA --------
023700 3100-SUMAR-DIAS-I.
023800
023900     MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
024000     PERFORM 4000-FECHA-A-DIAS-I  THRU 4000-FECHA-A-DIAS-F
024100     MOVE WS-DIAS-CIVILES-1 TO WS-Z
024200     ADD  LK-CANTIDAD       TO WS-Z
024300     PERFORM 4500-DIAS-A-FECHA-I  THRU 4500-DIAS-A-FECHA-F
024400     MOVE WS-FECHA-RESULTADO TO LK-FECHA-SALE.
024500
024600 3100-SUMAR-DIAS-F. EXIT.
024700
024800
024900*---- FUNCION 02 - DIFERENCIA EN DIAS ENTRA MENOS DOS ------------
025000 3200-DIFERENCIA-I.
025100
025200     MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
025300     PERFORM 4000-FECHA-A-DIAS-I  THRU 4000-FECHA-A-DIAS-F
025400     MOVE WS-DIAS-CIVILES-1 TO WS-DIAS-CIVILES-1
025500
025600     MOVE LK-FECHA-DOS   TO WS-FECHA-UNO
025700     PERFORM 4000-FECHA-A-DIAS-I  THRU 4000-FECHA-A-DIAS-F
025800     MOVE WS-DIAS-CIVILES-1 TO WS-DIAS-CIVILES-2
025900
026000     MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
026100     PERFORM 4000-FECHA-A-DIAS-I  THRU 4000-FECHA-A-DIAS-F
026200
026300     COMPUTE LK-DIAS-DIFER = WS-DIAS-CIVILES-1
026400                             - WS-DIAS-CIVILES-2.
026500
026600 3200-DIFERENCIA-F. EXIT.
026700
026800
026900*---- FUNCION 03 - SUMA LK-CANTIDAD MESES A LK-FECHA-ENTRA -------
027000 3300-SUMAR-MESES-I.
027100
027200     MOVE LK-FECHA-ENTRA TO WS-FECHA-UNO
027300     COMPUTE WS-MES-TOTAL = (WS-F1-ANIO * 12) + (WS-F1-MES - 1)
027400                             + LK-CANTIDAD
027500     COMPUTE WS-FR-ANIO   = WS-MES-TOTAL / 12
027600     COMPUTE WS-FR-MES    = WS-MES-TOTAL -
027700                             (WS-FR-ANIO * 12) + 1
027800
027900     MOVE WS-DIAS-DEL-MES(WS-FR-MES) TO WS-MAXDIA-MES
028000     IF WS-FR-MES = 2 THEN
028100        MOVE WS-FR-ANIO TO WS-F1-ANIO
028200        PERFORM 1150-BISIESTO-I THRU 1150-BISIESTO-F
028300     END-IF
028400
028500     IF WS-F1-DIA > WS-MAXDIA-MES THEN
028600        MOVE WS-MAXDIA-MES TO WS-FR-DIA
028700     ELSE
028800        MOVE WS-F1-DIA     TO WS-FR-DIA
028900     END-IF
029000
029100     MOVE WS-FECHA-RESULTADO TO LK-FECHA-SALE.
029200
029300 3300-SUMAR-MESES-F. EXIT.
029400
029500
029600*---- CONVIERTE WS-FECHA-UNO (CCYYMMDD) A DIAS CIVILES -----------
029700*    ALGORITMO DE CONTEO CIVIL, EPOCA 01/01/1970, VALIDO PARA    *
029800*    TODO ANIO POSITIVO (SUFICIENTE PARA EL RANGO DE LA CORRIDA).*
029900 4000-FECHA-A-DIAS-I.
030000
030100     MOVE WS-F1-ANIO TO WS-ANIO-AJUST
030200     IF WS-F1-MES <= 2 THEN
030300        SUBTRACT 1 FROM WS-ANIO-AJUST
030400     END-IF
030500
030600     DIVIDE WS-ANIO-AJUST BY 400 GIVING WS-ERA
030700     COMPUTE WS-YOE = WS-ANIO-AJUST - (WS-ERA * 400)
030800
030900     IF WS-F1-MES > 2 THEN
031000        COMPUTE WS-MADJ = WS-F1-MES - 3
031100     ELSE
031200        COMPUTE WS-MADJ = WS-F1-MES + 9
031300     END-IF
031400
031500     DIVIDE (153 * WS-MADJ) + 2 BY 5 GIVING WS-DOY
031600     COMPUTE WS-DOY = WS-DOY + WS-F1-DIA - 1
031700
031800     DIVIDE WS-YOE BY 4   GIVING WS-DIV-AUX
031900     COMPUTE WS-DOE = (WS-YOE * 365) + WS-DIV-AUX
032000     DIVIDE WS-YOE BY 100 GIVING WS-DIV-AUX
032100     SUBTRACT WS-DIV-AUX FROM WS-DOE
032200     ADD WS-DOY TO WS-DOE
032300
032400     COMPUTE WS-DIAS-CIVILES-1 = (WS-ERA * 146097) + WS-DOE
032500                                  - 719468.
032600
032700 4000-FECHA-A-DIAS-F. EXIT.
032800
032900
033000*---- CONVIERTE WS-Z (DIAS CIVILES) A WS-FECHA-RESULTADO ---------
033100 4500-DIAS-A-FECHA-I.
033200
033300     COMPUTE WS-Z = WS-Z + 719468
033400     DIVIDE WS-Z BY 146097 GIVING WS-ERA
033500     COMPUTE WS-DOE-INV = WS-Z - (WS-ERA * 146097)
033600
033700     DIVIDE WS-DOE-INV BY 1460   GIVING WS-DIV-AUX
033800     COMPUTE WS-YOE-INV = WS-DOE-INV - WS-DIV-AUX
033900     DIVIDE WS-DOE-INV BY 36524  GIVING WS-DIV-AUX
034000     ADD WS-DIV-AUX TO WS-YOE-INV
034100     DIVIDE WS-DOE-INV BY 146096 GIVING WS-DIV-AUX
034200     SUBTRACT WS-DIV-AUX FROM WS-YOE-INV
034300     DIVIDE WS-YOE-INV BY 365 GIVING WS-YOE-INV
034400
034500     COMPUTE WS-FR-ANIO = WS-YOE-INV + (WS-ERA * 400)
034600
034700     DIVIDE WS-YOE-INV BY 4   GIVING WS-DIV-AUX
034800     COMPUTE WS-DOY-INV = WS-DOE-INV - (WS-YOE-INV * 365)
034900                           - WS-DIV-AUX
035000     DIVIDE WS-YOE-INV BY 100 GIVING WS-DIV-AUX
035100     ADD WS-DIV-AUX TO WS-DOY-INV
035200
035300     DIVIDE (5 * WS-DOY-INV) + 2 BY 153 GIVING WS-MP-INV
035400
035500     DIVIDE (153 * WS-MP-INV) + 2 BY 5 GIVING WS-DIV-AUX
035600     COMPUTE WS-FR-DIA = WS-DOY-INV - WS-DIV-AUX + 1
035700
035800     IF WS-MP-INV < 10 THEN
035900        COMPUTE WS-FR-MES = WS-MP-INV + 3
036000     ELSE
036100        COMPUTE WS-FR-MES = WS-MP-INV - 9
036200     END-IF
036300
036400     IF WS-FR-MES <= 2 THEN
036500        ADD 1 TO WS-FR-ANIO
036600     END-IF.
036700
036800 4500-DIAS-A-FECHA-F. EXIT.
036900
037000
037100*-----------------------------------------------------------------
037200 9999-FINAL-I.
037300
037400     CONTINUE.
037500
037600 9999-FINAL-F. EXIT.
