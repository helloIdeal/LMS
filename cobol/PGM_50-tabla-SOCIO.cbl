000100*****************************************************************
000200*    COPY SOCIO.                                                *
000300*    LAYOUT MAESTRO DE SOCIOS (USUARIOS DEL SISTEMA)            *
000400*    KC02788.BIBSIS.SOCIOS                                      *
000500*    LARGO 200 BYTES - ORGANIZACION SECUENCIAL ORDENADA POR     *
000600*    SOC-ID (CLAVE PRIMARIA); SOC-USUARIO Y SOC-EMAIL SON       *
000700*    CLAVES ALTERNAS UNICAS VERIFICADAS POR BARRIDO EN LA       *
000800*    TABLA TB-SOCIO EN WORKING-STORAGE.                         *
000900*****************************************************************
001000*    HISTORIAL
001100*    1986-04-07          ALTA INICIAL DEL LAYOUT - PADRON SOCIOS
001200*    1994-02-11 RGOMEZ   AGREGADO SOC-EMAIL
001300*    1998-12-03 Y2K JLPAZ EXPANSION FECHAS A 4 DIGITOS DE ANIO
001400*    2025-02-10 RQ-4401 SDIAZ  PROYECTO CIRCULACION - ROL Y
001500*                               VIGENCIA DE MEMBRESIA
001600*    2025-07-21 RQ-4502 MCORIA AGREGADO SOC-TIPO-SOCIO
001700*****************************************************************
001800 01  SOC-SOCIO-REG.
001900*        CLAVE PRIMARIA - SECUENCIA GENERADA
002000     03  SOC-ID              PIC 9(09).
002100*        CLAVE ALTERNA UNICA - NOMBRE DE INGRESO
002200     03  SOC-USUARIO         PIC X(30).
002300     03  SOC-NOMBRE          PIC X(60).
002400*        CLAVE ALTERNA UNICA
002500     03  SOC-EMAIL           PIC X(60).
002600*        ADMIN / MEMBER
002700     03  SOC-ROL             PIC X(06).
002800         88  SOC-ROL-ADMIN           VALUE 'ADMIN'.
002900         88  SOC-ROL-MEMBER          VALUE 'MEMBER'.
003000*        STANDARD / PREMIUM / STUDENT
003100     03  SOC-TIPO-SOCIO      PIC X(08).
003200         88  SOC-TIPO-STANDARD       VALUE 'STANDARD'.
003300         88  SOC-TIPO-PREMIUM        VALUE 'PREMIUM'.
003400         88  SOC-TIPO-STUDENT        VALUE 'STUDENT'.
003500*        FORMATO CCYYMMDD - INICIO DE MEMBRESIA
003600     03  SOC-FEC-ALTA        PIC 9(08).
003700*        FORMATO CCYYMMDD - VENCIMIENTO DE MEMBRESIA
003800     03  SOC-FEC-BAJA        PIC 9(08).
003900     03  FILLER              PIC X(11).
