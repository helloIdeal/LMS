000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPREST.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 22/06/1988.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    MOSTRADOR DE CIRCULACION - PRESTAMOS                       *
001000*    ===========================================================
001100*    APLICA LOS MOVIMIENTOS DE MOSTRADOR (ARCHIVO PREMOV) CONTRA *
001200*    LAS TABLAS DE SOCIOS, LIBROS, PRESTAMOS Y RESERVAS EN       *
001300*    MEMORIA: PRESTAR, DEVOLVER, RENOVAR, PAGAR MULTA Y          *
001400*    CONDONAR MULTA. AL FINAL GRABA LIBMAST, PREMAST Y RESMAST   *
001500*    ACTUALIZADOS.                                               *
001600*                                                                *
001700*    REGLAS:                                                    *
001800*    - PRESTAR VALIDA SOCIO/LIBRO EXISTENTES, MEMBRESIA          *
001900*      VIGENTE, TOPE DE 3 PRESTAMOS ABIERTOS, LIBRO DISPONIBLE   *
002000*      Y QUE EL SOCIO NO TENGA YA UN PRESTAMO ABIERTO DE ESE     *
002100*      LIBRO. VENCIMIENTO = FECHA DE PROCESO + 14 DIAS.          *
002200*    - DEVOLVER RECHAZA SI YA FUE DEVUELTO; SI ESTABA VENCIDO    *
002300*      CALCULA LA MULTA FINAL; DEVUELVE EL EJEMPLAR AL ESTANTE   *
002400*      Y DISPARA EL AVISO A LA PRIMERA RESERVA EN COLA.          *
002500*    - RENOVAR EXIGE QUE NO ESTE VENCIDO, NO DEVUELTO Y BAJO EL  *
002600*      TOPE DE RENOVACIONES; SUMA 14 DIAS AL VENCIMIENTO.        *
002700*    - PAGAR MULTA MARCA MULTA-PAGADA = S SIN TOCAR EL IMPORTE;  *
002800*      CONDONAR PONE EL IMPORTE EN CERO Y MULTA-PAGADA = S.      *
002900*****************************************************************
003000*    HISTORIAL DE MODIFICACIONES
003100*    ---------------------------
003200*    1988-06-22 SOL-0217 RGOMEZ ALTA INICIAL - MOSTRADOR DE
003300*                               PRESTAMOS DE LA BIBLIOTECA
003400*    1990-09-04 SOL-0344 RGOMEZ AGREGADO CALCULO DE MULTA POR
003500*                               DIA DE ATRASO
003600*    1993-02-11 SOL-0501 RGOMEZ AGREGADO TOPE DE PRESTAMOS
003700*                               ABIERTOS POR SOCIO
003800*    1998-11-30 Y2K-118  JLPAZ  EXPANSION DE FECHAS A CCYYMMDD
003900*                               EN TODOS LOS ARCHIVOS (PROYECTO
004000*                               ANIO 2000)
004100*    2004-05-14 SOL-0812 JLPAZ  AJUSTE DE REDONDEO EN EL CALCULO
004200*                               DE LA MULTA
004300*    2025-02-10 RQ-4401 SDIAZ  REESCRITURA - PROYECTO
004400*                               CIRCULACION BIBSIS. INCORPORA
004500*                               VALIDACION DE MEMBRESIA Y
004600*                               DISPONIBILIDAD DE EJEMPLARES
004700*    2025-04-30 RQ-4460 SDIAZ  AGREGADA RENOVACION Y CALCULO
004800*                               DE MULTA CON TOPE
004900*    2025-08-11 RQ-4527 MCORIA AGREGADO DISPARO DE RESERVA AL
005000*                               DEVOLVER (NOTIFICACION AL
005100*                               PRIMERO EN COLA)
005200*****************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SOCMAST-VIEJO ASSIGN DDSOCME
006300     FILE STATUS IS FS-SOCME.
006400
006500     SELECT LIBMAST-VIEJO ASSIGN DDLIBME
006600     FILE STATUS IS FS-LIBME.
006700
006800     SELECT LIBMAST-NUEVO ASSIGN DDLIBMS
006900     FILE STATUS IS FS-LIBMS.
007000
007100     SELECT PREMAST-VIEJO ASSIGN DDPREME
007200     FILE STATUS IS FS-PREME.
007300
007400     SELECT PREMAST-NUEVO ASSIGN DDPREMS
007500     FILE STATUS IS FS-PREMS.
007600
007700     SELECT RESMAST-VIEJO ASSIGN DDRESME
007800     FILE STATUS IS FS-RESME.
007900
008000     SELECT RESMAST-NUEVO ASSIGN DDRESMS
008100     FILE STATUS IS FS-RESMS.
008200
008300     SELECT PREMOV ASSIGN DDPREMOV
008400     FILE STATUS IS FS-PREMOV.
008500
008600     SELECT PARM ASSIGN DDPARM
008700     FILE STATUS IS FS-PARM.
008800
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  SOCMAST-VIEJO
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-SOCMAST-VIEJO       PIC X(200).
009700
009800 FD  LIBMAST-VIEJO
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-LIBMAST-VIEJO       PIC X(400).
010200
010300 FD  LIBMAST-NUEVO
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-LIBMAST-NUEVO       PIC X(400).
010700
010800 FD  PREMAST-VIEJO
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-PREMAST-VIEJO       PIC X(100).
011200
011300 FD  PREMAST-NUEVO
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-PREMAST-NUEVO       PIC X(100).
011700
011800 FD  RESMAST-VIEJO
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-RESMAST-VIEJO       PIC X(80).
012200
012300 FD  RESMAST-NUEVO
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-RESMAST-NUEVO       PIC X(80).
012700
012800 FD  PREMOV
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-PREMOV              PIC X(100).
013200
013300 FD  PARM
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-PARM                PIC X(20).
013700
013800 WORKING-STORAGE SECTION.
013900*=======================*
014000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014100
014200*---- ARCHIVOS ---------------------------------------------------
014300 77  FS-SOCME               PIC XX     VALUE SPACES.
014400 77  FS-LIBME               PIC XX     VALUE SPACES.
014500 77  FS-LIBMS               PIC XX     VALUE SPACES.
014600 77  FS-PREME               PIC XX     VALUE SPACES.
014700 77  FS-PREMS               PIC XX     VALUE SPACES.
014800 77  FS-RESME               PIC XX     VALUE SPACES.
014900 77  FS-RESMS               PIC XX     VALUE SPACES.
015000 77  FS-PREMOV              PIC XX     VALUE SPACES.
015100 77  FS-PARM                PIC XX     VALUE SPACES.
015200
015300 77  WS-STATUS-FIN          PIC X      VALUE 'N'.
015400     88  WS-FIN-LECTURA                VALUE 'Y'.
015500     88  WS-NO-FIN-LECTURA              VALUE 'N'.
015600
015700*---- COPY SOCIO. LAYOUT DE TRABAJO DEL MAESTRO DE SOCIOS --------
015800 01  SOC-SOCIO-REG.
015900     03  SOC-ID              PIC 9(09).
016000     03  SOC-USUARIO         PIC X(30).
016100     03  SOC-NOMBRE          PIC X(60).
016200     03  SOC-EMAIL           PIC X(60).
016300     03  SOC-ROL             PIC X(06).
016400     03  SOC-TIPO-SOCIO      PIC X(08).
016500     03  SOC-FEC-ALTA        PIC 9(08).
016600     03  SOC-FEC-BAJA        PIC 9(08).
016700     03  FILLER              PIC X(11).
016800
016900*---- COPY LIBRO. LAYOUT DE TRABAJO DEL MAESTRO DE LIBROS --------
017000 01  LIB-LIBRO-REG.
017100     03  LIB-ID              PIC 9(09).
017200     03  LIB-ISBN            PIC X(20).
017300     03  LIB-TITULO          PIC X(100).
017400     03  LIB-AUTOR           PIC X(100).
017500     03  LIB-CATEGORIA       PIC X(30).
017600     03  LIB-ANIO-PUBLIC     PIC 9(04).
017700     03  LIB-EJEMP-TOTAL     PIC 9(04).
017800     03  LIB-EJEMP-DISPON    PIC 9(04).
017900     03  LIB-EDITORIAL       PIC X(60).
018000     03  LIB-UBIC-ESTANTE    PIC X(20).
018100     03  LIB-ESTADO          PIC X(08).
018200     03  FILLER              PIC X(41).
018300
018400*---- COPY PRESTAMO. LAYOUT DE TRABAJO DEL MAESTRO DE PRESTAMOS --
018500 01  PRE-PRESTAMO-REG.
018600     03  PRE-ID              PIC 9(09).
018700     03  PRE-SOCIO-ID        PIC 9(09).
018800     03  PRE-LIBRO-ID        PIC 9(09).
018900     03  PRE-FEC-PRESTAMO    PIC 9(08).
019000     03  PRE-FEC-VENCIM      PIC 9(08).
019100     03  PRE-FEC-DEVOL       PIC 9(08).
019200     03  PRE-ESTADO          PIC X(08).
019300     03  PRE-RENOV-CANT      PIC 9(02).
019400     03  PRE-RENOV-MAX       PIC 9(02).
019500     03  PRE-MULTA-IMPORTE   PIC S9(08)V99 COMP-3.
019600     03  PRE-MULTA-PAGADA    PIC X(01).
019700     03  PRE-MULTA-TASA-DIA  PIC S9(03)V99 COMP-3.
019800     03  PRE-MULTA-TOPE      PIC S9(08)V99 COMP-3.
019900     03  FILLER              PIC X(21).
020000
020100*---- COPY RESERVA. LAYOUT DE TRABAJO DEL MAESTRO DE RESERVAS ----
020200 01  RES-RESERVA-REG.
020300     03  RES-ID              PIC 9(09).
020400     03  RES-SOCIO-ID        PIC 9(09).
020500     03  RES-LIBRO-ID        PIC 9(09).
020600     03  RES-FEC-RESERVA     PIC 9(08).
020700     03  RES-FEC-VENCIM      PIC 9(08).
020800     03  RES-NOTIF-ENVIADA   PIC X(01).
020900     03  RES-FEC-NOTIF       PIC 9(08).
021000     03  RES-ESTADO          PIC X(09).
021100     03  RES-POS-COLA        PIC 9(04).
021200     03  FILLER              PIC X(15).
021300
021400*---- COPY PARMLIB. CONTROL DE LA CORRIDA ------------------------
021500 01  PARM-CONTROL-REG.
021600     03  PARM-FEC-PROCESO    PIC 9(08).
021700*        DESCOMPUESTA PARA ARMAR FECHAS DE IMPRESION
021800     03  PARM-FEC-PROCESO-R REDEFINES PARM-FEC-PROCESO.
021900         05  WS-FP-ANIO      PIC 9(04).
022000         05  WS-FP-MES       PIC 9(02).
022100         05  WS-FP-DIA       PIC 9(02).
022200     03  PARM-UMBRAL-DISP    PIC 9(04).
022300     03  FILLER              PIC X(08).
022400
022500*---- MOVIMIENTO DE MOSTRADOR (ARCHIVO PREMOV) -------------------
022600*    P=PRESTAR D=DEVOLVER R=RENOVAR G=PAGAR MULTA C=CONDONAR     *
022700 01  MOV-PRESTAMO-REG.
022800     03  MOV-TIPO            PIC X(01).
022900         88  MOV-PRESTAR             VALUE 'P'.
023000         88  MOV-DEVOLVER            VALUE 'D'.
023100         88  MOV-RENOVAR             VALUE 'R'.
023200         88  MOV-PAGAR               VALUE 'G'.
023300         88  MOV-CONDONAR            VALUE 'C'.
023400     03  MOV-SOCIO-ID        PIC 9(09).
023500     03  MOV-LIBRO-ID        PIC 9(09).
023600     03  MOV-PRE-ID          PIC 9(09).
023700     03  FILLER              PIC X(72).
023800
023900*---- TABLA DE SOCIOS EN MEMORIA (SOLO LECTURA) ------------------
024000 01  TB-SOCIO-TABLA.
024100     03  TB-SOCIO OCCURS 8000 TIMES
024200                  INDEXED BY IX-SOCIO.
024300         05  TB-SOC-ID              PIC 9(09).
024400         05  TB-SOC-USUARIO         PIC X(30).
024500         05  TB-SOC-NOMBRE          PIC X(60).
024600         05  TB-SOC-EMAIL           PIC X(60).
024700         05  TB-SOC-ROL             PIC X(06).
024800         05  TB-SOC-TIPO-SOCIO      PIC X(08).
024900         05  TB-SOC-FEC-ALTA        PIC 9(08).
025000         05  TB-SOC-FEC-BAJA        PIC 9(08).
025100
025200*---- TABLA DE LIBROS EN MEMORIA (EJEMPLARES SE ACTUALIZAN) ------
025300 01  TB-LIBRO-TABLA.
025400     03  TB-LIBRO OCCURS 5000 TIMES
025500                  INDEXED BY IX-LIBRO.
025600         05  TB-LIB-ID              PIC 9(09).
025700         05  TB-LIB-ISBN            PIC X(20).
025800         05  TB-LIB-TITULO          PIC X(100).
025900         05  TB-LIB-AUTOR           PIC X(100).
026000         05  TB-LIB-CATEGORIA       PIC X(30).
026100         05  TB-LIB-ANIO-PUBLIC     PIC 9(04).
026200         05  TB-LIB-EJEMP-TOTAL     PIC 9(04).
026300         05  TB-LIB-EJEMP-DISPON    PIC 9(04).
026400         05  TB-LIB-EDITORIAL       PIC X(60).
026500         05  TB-LIB-UBIC-ESTANTE    PIC X(20).
026600         05  TB-LIB-ESTADO          PIC X(08).
026700
026800*---- TABLA DE PRESTAMOS EN MEMORIA ------------------------------
026900 01  TB-PRESTAMO-TABLA.
027000     03  TB-PRESTAMO OCCURS 20000 TIMES
027100                     INDEXED BY IX-PRESTAMO.
027200         05  TB-PRE-ID              PIC 9(09).
027300         05  TB-PRE-SOCIO-ID        PIC 9(09).
027400         05  TB-PRE-LIBRO-ID        PIC 9(09).
027500         05  TB-PRE-FEC-PRESTAMO    PIC 9(08).
027600         05  TB-PRE-FEC-VENCIM      PIC 9(08).
027700         05  TB-PRE-FEC-DEVOL       PIC 9(08).
027800         05  TB-PRE-ESTADO          PIC X(08).
027900         05  TB-PRE-RENOV-CANT      PIC 9(02).
028000         05  TB-PRE-RENOV-MAX       PIC 9(02).
028100         05  TB-PRE-MULTA-IMPORTE   PIC S9(08)V99 COMP-3.
028200         05  TB-PRE-MULTA-PAGADA    PIC X(01).
028300         05  TB-PRE-MULTA-TASA-DIA  PIC S9(03)V99 COMP-3.
028400         05  TB-PRE-MULTA-TOPE      PIC S9(08)V99 COMP-3.
028500
028600*---- VISTA BREVE DE LA TABLA DE PRESTAMOS PARA BARRIDOS ---------
028700*    (SOLO SOCIO/LIBRO/ESTADO, USADA EN LOS CONTEOS DE ABIERTOS) *
028800 01  TB-PRESTAMO-TABLA-R REDEFINES TB-PRESTAMO-TABLA.
028900     03  TB-PRE-BREVE OCCURS 20000 TIMES.
029000         05  TB-PB-SOCIO-ID         PIC 9(09).
029100         05  TB-PB-LIBRO-ID         PIC 9(09).
029200         05  TB-PB-ESTADO           PIC X(08).
029300         05  FILLER                 PIC X(53).
029400
029500*---- TABLA DE RESERVAS EN MEMORIA -------------------------------
029600 01  TB-RESERVA-TABLA.
029700     03  TB-RESERVA OCCURS 10000 TIMES
029800                    INDEXED BY IX-RESERVA.
029900         05  TB-RES-ID              PIC 9(09).
030000         05  TB-RES-SOCIO-ID        PIC 9(09).
030100         05  TB-RES-LIBRO-ID        PIC 9(09).
030200         05  TB-RES-FEC-RESERVA     PIC 9(08).
030300         05  TB-RES-FEC-VENCIM      PIC 9(08).
030400         05  TB-RES-NOTIF-ENVIADA   PIC X(01).
030500         05  TB-RES-FEC-NOTIF       PIC 9(08).
030600         05  TB-RES-ESTADO          PIC X(09).
030700         05  TB-RES-POS-COLA        PIC 9(04).
030800
030900*---- FECHA CALCULADA POR FCHRUCAF, DESCOMPUESTA PARA TRAZA ------
031000 01  WS-FECHA-CALC            PIC 9(08)  VALUE ZEROS.
031100 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC.
031200     03  WS-FC-ANIO           PIC 9(04).
031300     03  WS-FC-MES            PIC 9(02).
031400     03  WS-FC-DIA            PIC 9(02).
031500
031600*---- AREA DE COMUNICACION CON FCHRUCAF --------------------------
031700 01  LK-COMUNICACION.
031800     03  LK-FUNCION             PIC 9(02).
031900     03  LK-FECHA-ENTRA         PIC 9(08).
032000     03  LK-FECHA-DOS           PIC 9(08).
032100     03  LK-CANTIDAD            PIC S9(05).
032200     03  LK-FECHA-SALE          PIC 9(08).
032300     03  LK-DIAS-DIFER          PIC S9(07).
032400     03  LK-RETURNCODE          PIC 9(02).
032500
032600 77  WS-PGMRUT               PIC X(08)  VALUE 'FCHRUCAF'.
032700
032800*---- CLAVES DE BUSQUEDA GENERICAS -------------------------------
032900 77  WS-BUSCAR-SOCIO-ID      PIC 9(09)  COMP  VALUE ZEROS.
033000 77  WS-BUSCAR-LIBRO-ID      PIC 9(09)  COMP  VALUE ZEROS.
033100 77  WS-BUSCAR-PRE-ID        PIC 9(09)  COMP  VALUE ZEROS.
033200 77  WS-BUSCAR-RES-LIBRO     PIC 9(09)  COMP  VALUE ZEROS.
033300
033400*---- CONTADORES E INDICES (COMP) --------------------------------
033500 77  WS-SOCIO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
033600 77  WS-LIBRO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
033700 77  WS-PRESTAMO-CANT        PIC 9(05)  COMP  VALUE ZEROS.
033800 77  WS-RESERVA-CANT         PIC 9(04)  COMP  VALUE ZEROS.
033900 77  WS-SUBM                 PIC 9(05)  COMP  VALUE ZEROS.
034000 77  WS-MAX-ID-PRE-USADO     PIC 9(09)  COMP  VALUE ZEROS.
034100 77  WS-ABIERTOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
034200 77  WS-PRESTAR-CANT         PIC 9(04)  COMP  VALUE ZEROS.
034300 77  WS-DEVOL-CANT           PIC 9(04)  COMP  VALUE ZEROS.
034400 77  WS-RENOV-CANT           PIC 9(04)  COMP  VALUE ZEROS.
034500 77  WS-PAGO-CANT            PIC 9(04)  COMP  VALUE ZEROS.
034600 77  WS-CONDONA-CANT         PIC 9(04)  COMP  VALUE ZEROS.
034700 77  WS-RECHAZOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
034800 77  WS-POS-VACANTE          PIC 9(04)  COMP  VALUE ZEROS.
034900
035000*---- SWITCHES DE VALIDACION Y BUSQUEDA --------------------------
035100 77  WS-TXN-OK               PIC X      VALUE 'S'.
035200     88  WS-TXN-VALIDO                  VALUE 'S'.
035300     88  WS-TXN-INVALIDO                VALUE 'N'.
035400
035500 77  WS-ENCONTRADO           PIC X      VALUE 'N'.
035600     88  WS-SOCIO-ENCONTRADO            VALUE 'S'.
035700     88  WS-SOCIO-NO-ENCONTRADO         VALUE 'N'.
035800
035900 77  WS-LIB-ENCONTRADO       PIC X      VALUE 'N'.
036000     88  WS-LIBRO-ENCONTRADO            VALUE 'S'.
036100     88  WS-LIBRO-NO-ENCONTRADO         VALUE 'N'.
036200
036300 77  WS-PRE-ENCONTRADO       PIC X      VALUE 'N'.
036400     88  WS-PRESTAMO-ENCONTRADO         VALUE 'S'.
036500     88  WS-PRESTAMO-NO-ENCONTRADO      VALUE 'N'.
036600
036700 77  WS-RES-ENCONTRADO       PIC X      VALUE 'N'.
036800     88  WS-RESERVA-ENCONTRADA          VALUE 'S'.
036900     88  WS-RESERVA-NO-ENCONTRADA       VALUE 'N'.
037000
037100 77  WS-MEMBRESIA            PIC X      VALUE 'N'.
037200     88  WS-SOCIO-VALIDO                VALUE 'S'.
037300     88  WS-SOCIO-INVALIDO              VALUE 'N'.
037400
037500 77  WS-YA-ABIERTO           PIC X      VALUE 'N'.
037600     88  WS-YA-TIENE-ABIERTO            VALUE 'S'.
037700     88  WS-NO-TIENE-ABIERTO            VALUE 'N'.
037800
037900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
038000
038100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038200 PROCEDURE DIVISION.
038300
038400 MAIN-PROGRAM-INICIO.
038500
038600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
038700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
038800                                 UNTIL WS-FIN-LECTURA
038900     PERFORM 7000-GRABAR-MAESTROS-I THRU 7000-GRABAR-MAESTROS-F
039000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
039100
039200 MAIN-PROGRAM-FINAL. GOBACK.
039300
039400
039500*-----------------------------------------------------------------
039600 1000-INICIO-I.
039700
039800     SET  WS-NO-FIN-LECTURA TO TRUE
039900
040000     OPEN INPUT  SOCMAST-VIEJO
040100     IF FS-SOCME IS NOT EQUAL '00' THEN
040200        DISPLAY '* ERROR EN OPEN SOCMAST-VIEJO = ' FS-SOCME
040300        MOVE 9999 TO RETURN-CODE
040400        SET WS-FIN-LECTURA TO TRUE
040500     END-IF
040600
040700     OPEN INPUT  LIBMAST-VIEJO
040800     IF FS-LIBME IS NOT EQUAL '00' THEN
040900        DISPLAY '* ERROR EN OPEN LIBMAST-VIEJO = ' FS-LIBME
041000        MOVE 9999 TO RETURN-CODE
041100        SET WS-FIN-LECTURA TO TRUE
041200     END-IF
041300
041400     OPEN INPUT  PREMAST-VIEJO
041500     IF FS-PREME IS NOT EQUAL '00' THEN
041600        DISPLAY '* ERROR EN OPEN PREMAST-VIEJO = ' FS-PREME
041700        MOVE 9999 TO RETURN-CODE
041800        SET WS-FIN-LECTURA TO TRUE
041900     END-IF
042000
042100     OPEN INPUT  RESMAST-VIEJO
042200     IF FS-RESME IS NOT EQUAL '00' THEN
042300        DISPLAY '* ERROR EN OPEN RESMAST-VIEJO = ' FS-RESME
042400        MOVE 9999 TO RETURN-CODE
042500        SET WS-FIN-LECTURA TO TRUE
042600     END-IF
042700
042800     OPEN INPUT  PREMOV
042900     IF FS-PREMOV IS NOT EQUAL '00' THEN
043000        DISPLAY '* ERROR EN OPEN PREMOV = ' FS-PREMOV
043100        MOVE 9999 TO RETURN-CODE
043200        SET WS-FIN-LECTURA TO TRUE
043300     END-IF
043400
043500     OPEN INPUT  PARM
043600     IF FS-PARM IS NOT EQUAL '00' THEN
043700        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
043800        MOVE 9999 TO RETURN-CODE
043900        SET WS-FIN-LECTURA TO TRUE
044000     END-IF
044100
044200     IF NOT WS-FIN-LECTURA THEN
044300        READ PARM INTO PARM-CONTROL-REG
044400        CLOSE PARM
044500        PERFORM 1200-CARGAR-SOCIOS-I  THRU 1200-CARGAR-SOCIOS-F
044600        PERFORM 1300-CARGAR-LIBROS-I  THRU 1300-CARGAR-LIBROS-F
044700        PERFORM 1400-CARGAR-PRESTA-I  THRU 1400-CARGAR-PRESTA-F
044800        PERFORM 1500-CARGAR-RESERV-I  THRU 1500-CARGAR-RESERV-F
044900        PERFORM 2500-LEER-MOV-I       THRU 2500-LEER-MOV-F
045000     END-IF.
045100
045200 1000-INICIO-F. EXIT.
045300
045400
045500*---- CARGA DEL MAESTRO DE SOCIOS A LA TABLA TB-SOCIO ------------
045600 1200-CARGAR-SOCIOS-I.
045700
045800     MOVE ZEROS TO WS-SOCIO-CANT
045900
046000     PERFORM 1250-LEER-SOCIO-I THRU 1250-LEER-SOCIO-F
046100        UNTIL FS-SOCME = '10' OR FS-SOCME NOT = '00'.
046200
046300 1200-CARGAR-SOCIOS-F. EXIT.
046400
046500
046600 1250-LEER-SOCIO-I.
046700
046800     READ SOCMAST-VIEJO INTO SOC-SOCIO-REG
046900
047000     IF FS-SOCME = '00' THEN
047100        ADD 1 TO WS-SOCIO-CANT
047200        SET IX-SOCIO TO WS-SOCIO-CANT
047300        MOVE SOC-ID           TO TB-SOC-ID(IX-SOCIO)
047400        MOVE SOC-USUARIO      TO TB-SOC-USUARIO(IX-SOCIO)
047500        MOVE SOC-NOMBRE       TO TB-SOC-NOMBRE(IX-SOCIO)
047600        MOVE SOC-EMAIL        TO TB-SOC-EMAIL(IX-SOCIO)
047700        MOVE SOC-ROL          TO TB-SOC-ROL(IX-SOCIO)
047800        MOVE SOC-TIPO-SOCIO   TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
047900        MOVE SOC-FEC-ALTA     TO TB-SOC-FEC-ALTA(IX-SOCIO)
048000        MOVE SOC-FEC-BAJA     TO TB-SOC-FEC-BAJA(IX-SOCIO)
048100     ELSE
048200        IF FS-SOCME NOT = '10' THEN
048300           DISPLAY '* ERROR EN LECTURA SOCMAST-VIEJO = ' FS-SOCME
048400           MOVE 9999 TO RETURN-CODE
048500           SET WS-FIN-LECTURA TO TRUE
048600        END-IF
048700     END-IF.
048800
048900 1250-LEER-SOCIO-F. EXIT.
049000
049100
049200*---- CARGA DEL MAESTRO DE LIBROS A LA TABLA TB-LIBRO ------------
049300 1300-CARGAR-LIBROS-I.
049400
049500     MOVE ZEROS TO WS-LIBRO-CANT
049600
049700     PERFORM 1350-LEER-LIBRO-I THRU 1350-LEER-LIBRO-F
049800        UNTIL FS-LIBME = '10' OR FS-LIBME NOT = '00'.
049900
050000 1300-CARGAR-LIBROS-F. EXIT.
050100
050200
050300 1350-LEER-LIBRO-I.
050400
050500     READ LIBMAST-VIEJO INTO LIB-LIBRO-REG
050600
050700     IF FS-LIBME = '00' THEN
050800        ADD 1 TO WS-LIBRO-CANT
050900        SET IX-LIBRO TO WS-LIBRO-CANT
051000        MOVE LIB-ID           TO TB-LIB-ID(IX-LIBRO)
051100        MOVE LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
051200        MOVE LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
051300        MOVE LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
051400        MOVE LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
051500        MOVE LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
051600        MOVE LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
051700        MOVE LIB-EJEMP-DISPON TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
051800        MOVE LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
051900        MOVE LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
052000        MOVE LIB-ESTADO       TO TB-LIB-ESTADO(IX-LIBRO)
052100     ELSE
052200        IF FS-LIBME NOT = '10' THEN
052300           DISPLAY '* ERROR EN LECTURA LIBMAST-VIEJO = ' FS-LIBME
052400           MOVE 9999 TO RETURN-CODE
052500           SET WS-FIN-LECTURA TO TRUE
052600        END-IF
052700     END-IF.
052800
052900 1350-LEER-LIBRO-F. EXIT.
053000
053100
053200*---- CARGA DEL MAESTRO DE PRESTAMOS A LA TABLA TB-PRESTAMO ------
053300 1400-CARGAR-PRESTA-I.
053400
053500     MOVE ZEROS TO WS-PRESTAMO-CANT
053600     MOVE ZEROS TO WS-MAX-ID-PRE-USADO
053700
053800     PERFORM 1450-LEER-PRESTA-I THRU 1450-LEER-PRESTA-F
053900        UNTIL FS-PREME = '10' OR FS-PREME NOT = '00'.
054000
054100 1400-CARGAR-PRESTA-F. EXIT.
054200
054300
054400 1450-LEER-PRESTA-I.
054500
054600     READ PREMAST-VIEJO INTO PRE-PRESTAMO-REG
054700
054800     IF FS-PREME = '00' THEN
054900        ADD 1 TO WS-PRESTAMO-CANT
055000        SET IX-PRESTAMO TO WS-PRESTAMO-CANT
055100        MOVE PRE-ID              TO TB-PRE-ID(IX-PRESTAMO)
055200        MOVE PRE-SOCIO-ID        TO TB-PRE-SOCIO-ID(IX-PRESTAMO)
055300        MOVE PRE-LIBRO-ID        TO TB-PRE-LIBRO-ID(IX-PRESTAMO)
055400        MOVE PRE-FEC-PRESTAMO    TO
055500                              TB-PRE-FEC-PRESTAMO(IX-PRESTAMO)
055600        MOVE PRE-FEC-VENCIM      TO TB-PRE-FEC-VENCIM(IX-PRESTAMO)
055700        MOVE PRE-FEC-DEVOL       TO TB-PRE-FEC-DEVOL(IX-PRESTAMO)
055800        MOVE PRE-ESTADO          TO TB-PRE-ESTADO(IX-PRESTAMO)
055900        MOVE PRE-RENOV-CANT      TO TB-PRE-RENOV-CANT(IX-PRESTAMO)
056000        MOVE PRE-RENOV-MAX       TO TB-PRE-RENOV-MAX(IX-PRESTAMO)
056100        MOVE PRE-MULTA-IMPORTE   TO
056200                              TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
056300        MOVE PRE-MULTA-PAGADA    TO
056400                              TB-PRE-MULTA-PAGADA(IX-PRESTAMO)
056500        MOVE PRE-MULTA-TASA-DIA  TO
056600                              TB-PRE-MULTA-TASA-DIA(IX-PRESTAMO)
056700        MOVE PRE-MULTA-TOPE      TO TB-PRE-MULTA-TOPE(IX-PRESTAMO)
056800        IF PRE-ID > WS-MAX-ID-PRE-USADO THEN
056900           MOVE PRE-ID TO WS-MAX-ID-PRE-USADO
057000        END-IF
057100     ELSE
057200        IF FS-PREME NOT = '10' THEN
057300           DISPLAY '* ERROR EN LECTURA PREMAST-VIEJO = ' FS-PREME
057400           MOVE 9999 TO RETURN-CODE
057500           SET WS-FIN-LECTURA TO TRUE
057600        END-IF
057700     END-IF.
057800
057900 1450-LEER-PRESTA-F. EXIT.
058000
058100
058200*---- CARGA DEL MAESTRO DE RESERVAS A LA TABLA TB-RESERVA --------
058300 1500-CARGAR-RESERV-I.
058400
058500     MOVE ZEROS TO WS-RESERVA-CANT
058600
058700     PERFORM 1550-LEER-RESERV-I THRU 1550-LEER-RESERV-F
058800        UNTIL FS-RESME = '10' OR FS-RESME NOT = '00'.
058900
059000 1500-CARGAR-RESERV-F. EXIT.
059100
059200
059300 1550-LEER-RESERV-I.
059400
059500     READ RESMAST-VIEJO INTO RES-RESERVA-REG
059600
059700     IF FS-RESME = '00' THEN
059800        ADD 1 TO WS-RESERVA-CANT
059900        SET IX-RESERVA TO WS-RESERVA-CANT
060000        MOVE RES-ID            TO TB-RES-ID(IX-RESERVA)
060100        MOVE RES-SOCIO-ID      TO TB-RES-SOCIO-ID(IX-RESERVA)
060200        MOVE RES-LIBRO-ID      TO TB-RES-LIBRO-ID(IX-RESERVA)
060300        MOVE RES-FEC-RESERVA   TO TB-RES-FEC-RESERVA(IX-RESERVA)
060400        MOVE RES-FEC-VENCIM    TO TB-RES-FEC-VENCIM(IX-RESERVA)
060500        MOVE RES-NOTIF-ENVIADA TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
060600        MOVE RES-FEC-NOTIF     TO TB-RES-FEC-NOTIF(IX-RESERVA)
060700        MOVE RES-ESTADO        TO TB-RES-ESTADO(IX-RESERVA)
060800        MOVE RES-POS-COLA      TO TB-RES-POS-COLA(IX-RESERVA)
060900     ELSE
061000        IF FS-RESME NOT = '10' THEN
061100           DISPLAY '* ERROR EN LECTURA RESMAST-VIEJO = ' FS-RESME
061200           MOVE 9999 TO RETURN-CODE
061300           SET WS-FIN-LECTURA TO TRUE
061400        END-IF
061500     END-IF.
061600
061700 1550-LEER-RESERV-F. EXIT.
061800
061900
062000*-----------------------------------------------------------------
062100 2000-PROCESO-I.
062200
062300     EVALUATE TRUE
062400        WHEN MOV-PRESTAR
062500           PERFORM 3000-PRESTAR-I  THRU 3000-PRESTAR-F
062600        WHEN MOV-DEVOLVER
062700           PERFORM 4000-DEVOLVER-I THRU 4000-DEVOLVER-F
062800        WHEN MOV-RENOVAR
062900           PERFORM 4500-RENOVAR-I  THRU 4500-RENOVAR-F
063000        WHEN MOV-PAGAR
063100           PERFORM 4700-PAGAR-MULTA-I THRU 4700-PAGAR-MULTA-F
063200        WHEN MOV-CONDONAR
063300           PERFORM 4750-CONDONAR-MULTA-I
063400              THRU 4750-CONDONAR-MULTA-F
063500        WHEN OTHER
063600           DISPLAY '* TIPO DE MOVIMIENTO INVALIDO = ' MOV-TIPO
063700           ADD 1 TO WS-RECHAZOS-CANT
063800     END-EVALUATE
063900
064000     PERFORM 2500-LEER-MOV-I THRU 2500-LEER-MOV-F.
064100
064200 2000-PROCESO-F. EXIT.
064300
064400
064500*---- PRESTAR UN LIBRO A UN SOCIO --------------------------------
064600 3000-PRESTAR-I.
064700
064800     SET WS-TXN-VALIDO TO TRUE
064900
065000     MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
065100     PERFORM 8000-BUSCAR-SOCIO-I THRU 8000-BUSCAR-SOCIO-F
065200     IF WS-SOCIO-NO-ENCONTRADO THEN
065300        DISPLAY '* PRESTAMO RECHAZADO - NO EXISTE SOCIO = '
065400                                              MOV-SOCIO-ID
065500        SET WS-TXN-INVALIDO TO TRUE
065600     END-IF
065700
065800     IF WS-TXN-VALIDO THEN
065900        MOVE MOV-LIBRO-ID TO WS-BUSCAR-LIBRO-ID
066000        PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
066100        IF WS-LIBRO-NO-ENCONTRADO THEN
066200           DISPLAY '* PRESTAMO RECHAZADO - NO EXISTE LIBRO = '
066300                                                 MOV-LIBRO-ID
066400           SET WS-TXN-INVALIDO TO TRUE
066500        END-IF
066600     END-IF
066700
066800     IF WS-TXN-VALIDO THEN
066900        PERFORM 8100-VALIDAR-SOCIO-I THRU 8100-VALIDAR-SOCIO-F
067000        IF WS-SOCIO-INVALIDO THEN
067100           DISPLAY '* PRESTAMO RECHAZADO - MEMBRESIA INVALIDA'
067200           SET WS-TXN-INVALIDO TO TRUE
067300        END-IF
067400     END-IF
067500
067600     IF WS-TXN-VALIDO THEN
067700        MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
067800        PERFORM 8030-CONTAR-ABIERTOS-I
067900           THRU 8030-CONTAR-ABIERTOS-F
068000        IF WS-ABIERTOS-CANT NOT < 3 THEN
068100           DISPLAY '* PRESTAMO RECHAZADO - TOPE DE PRESTAMOS'
068200           SET WS-TXN-INVALIDO TO TRUE
068300        END-IF
068400     END-IF
068500
068600     IF WS-TXN-VALIDO THEN
068700        IF TB-LIB-EJEMP-DISPON(IX-LIBRO) = ZEROS OR
068800           TB-LIB-ESTADO(IX-LIBRO) NOT = 'ACTIVE' THEN
068900           DISPLAY '* PRESTAMO RECHAZADO - LIBRO NO DISPONIBLE'
069000           SET WS-TXN-INVALIDO TO TRUE
069100        END-IF
069200     END-IF
069300
069400     IF WS-TXN-VALIDO THEN
069500        MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
069600        MOVE MOV-LIBRO-ID TO WS-BUSCAR-LIBRO-ID
069700        PERFORM 8040-EXISTE-ABIERTO-I THRU 8040-EXISTE-ABIERTO-F
069800        IF WS-YA-TIENE-ABIERTO THEN
069900           DISPLAY '* PRESTAMO RECHAZADO - YA TIENE ESTE LIBRO'
070000           SET WS-TXN-INVALIDO TO TRUE
070100        END-IF
070200     END-IF
070300
070400     IF WS-TXN-VALIDO THEN
070500        PERFORM 3050-PRESTAR-GRABAR-I THRU 3050-PRESTAR-GRABAR-F
070600     ELSE
070700        ADD 1 TO WS-RECHAZOS-CANT
070800     END-IF.
070900
071000 3000-PRESTAR-F. EXIT.
071100
071200
071300 3050-PRESTAR-GRABAR-I.
071400
071500     ADD 1 TO WS-MAX-ID-PRE-USADO
071600     ADD 1 TO WS-PRESTAMO-CANT
071700     SET IX-PRESTAMO TO WS-PRESTAMO-CANT
071800     MOVE WS-MAX-ID-PRE-USADO TO TB-PRE-ID(IX-PRESTAMO)
071900     MOVE MOV-SOCIO-ID   TO TB-PRE-SOCIO-ID(IX-PRESTAMO)
072000     MOVE MOV-LIBRO-ID   TO TB-PRE-LIBRO-ID(IX-PRESTAMO)
072100     MOVE PARM-FEC-PROCESO TO TB-PRE-FEC-PRESTAMO(IX-PRESTAMO)
072200
072300     MOVE 1                TO LK-FUNCION
072400     MOVE PARM-FEC-PROCESO TO LK-FECHA-ENTRA
072500     MOVE 14               TO LK-CANTIDAD
072600     CALL WS-PGMRUT USING LK-COMUNICACION
072700     MOVE LK-FECHA-SALE TO TB-PRE-FEC-VENCIM(IX-PRESTAMO)
072800     MOVE LK-FECHA-SALE TO WS-FECHA-CALC
072900     DISPLAY '  PRESTAMO VENCE ' WS-FC-DIA '/' WS-FC-MES
073000                                 '/' WS-FC-ANIO
073100
073200     MOVE ZEROS         TO TB-PRE-FEC-DEVOL(IX-PRESTAMO)
073300     MOVE 'BORROWED'    TO TB-PRE-ESTADO(IX-PRESTAMO)
073400     MOVE ZEROS         TO TB-PRE-RENOV-CANT(IX-PRESTAMO)
073500     MOVE 2             TO TB-PRE-RENOV-MAX(IX-PRESTAMO)
073600     MOVE ZEROS         TO TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
073700     MOVE 'N'           TO TB-PRE-MULTA-PAGADA(IX-PRESTAMO)
073800     MOVE .50           TO TB-PRE-MULTA-TASA-DIA(IX-PRESTAMO)
073900     MOVE 20.00         TO TB-PRE-MULTA-TOPE(IX-PRESTAMO)
074000
074100     PERFORM 3400-DECREM-EJEMP-I THRU 3400-DECREM-EJEMP-F
074200     ADD 1 TO WS-PRESTAR-CANT.
074300
074400 3050-PRESTAR-GRABAR-F. EXIT.
074500
074600
074700 3400-DECREM-EJEMP-I.
074800
074900     SUBTRACT 1 FROM TB-LIB-EJEMP-DISPON(IX-LIBRO).
075000
075100 3400-DECREM-EJEMP-F. EXIT.
075200
075300
075400*---- DEVOLVER UN LIBRO PRESTADO ---------------------------------
075500 4000-DEVOLVER-I.
075600
075700     SET WS-TXN-VALIDO TO TRUE
075800
075900     MOVE MOV-PRE-ID TO WS-BUSCAR-PRE-ID
076000     PERFORM 8020-BUSCAR-PRESTAMO-I THRU 8020-BUSCAR-PRESTAMO-F
076100     IF WS-PRESTAMO-NO-ENCONTRADO THEN
076200        DISPLAY '* DEVOLUCION RECHAZADA - NO EXISTE PRESTAMO = '
076300                                              MOV-PRE-ID
076400        SET WS-TXN-INVALIDO TO TRUE
076500     END-IF
076600
076700     IF WS-TXN-VALIDO THEN
076800        IF TB-PRE-FEC-DEVOL(IX-PRESTAMO) NOT = ZEROS THEN
076900           DISPLAY '* DEVOLUCION RECHAZADA - YA FUE DEVUELTO'
077000           SET WS-TXN-INVALIDO TO TRUE
077100        END-IF
077200     END-IF
077300
077400     IF WS-TXN-VALIDO THEN
077500        PERFORM 4050-DEVOLVER-GRABAR-I THRU 4050-DEVOLVER-GRABAR-F
077600     ELSE
077700        ADD 1 TO WS-RECHAZOS-CANT
077800     END-IF.
077900
078000 4000-DEVOLVER-F. EXIT.
078100
078200
078300 4050-DEVOLVER-GRABAR-I.
078400
078500     MOVE PARM-FEC-PROCESO TO TB-PRE-FEC-DEVOL(IX-PRESTAMO)
078600     MOVE 'RETURNED'       TO TB-PRE-ESTADO(IX-PRESTAMO)
078700
078800     IF PARM-FEC-PROCESO > TB-PRE-FEC-VENCIM(IX-PRESTAMO) THEN
078900        PERFORM 8150-CALC-MULTA-I THRU 8150-CALC-MULTA-F
079000     END-IF
079100
079200     MOVE TB-PRE-LIBRO-ID(IX-PRESTAMO) TO WS-BUSCAR-LIBRO-ID
079300     PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
079400     PERFORM 4300-INCREM-EJEMP-I THRU 4300-INCREM-EJEMP-F
079500
079600     MOVE TB-PRE-LIBRO-ID(IX-PRESTAMO) TO WS-BUSCAR-RES-LIBRO
079700     PERFORM 4400-NOTIF-RESERVA-I THRU 4400-NOTIF-RESERVA-F
079800
079900     ADD 1 TO WS-DEVOL-CANT.
080000
080100 4050-DEVOLVER-GRABAR-F. EXIT.
080200
080300
080400 4300-INCREM-EJEMP-I.
080500
080600     ADD 1 TO TB-LIB-EJEMP-DISPON(IX-LIBRO).
080700
080800 4300-INCREM-EJEMP-F. EXIT.
080900
081000
081100*---- DISPARA EL PROCESO DE RESERVAS AL DEVOLVER UN LIBRO --------
081200*    BUSCA LA RESERVA ACTIVA DE MENOR POSICION DE COLA PARA ESE  *
081300*    LIBRO Y LA PASA A DISPONIBLE, AVISANDO AL SOCIO.            *
081400 4400-NOTIF-RESERVA-I.
081500
081600     PERFORM 8200-BUSCAR-RESERVA-MENOR-I
081700        THRU 8200-BUSCAR-RESERVA-MENOR-F
081800
081900     IF WS-RESERVA-ENCONTRADA THEN
082000        SET RES-ESTADO-DISPONIBLE TO TRUE
082100        MOVE RES-ESTADO TO TB-RES-ESTADO(IX-RESERVA)
082200        MOVE 1                TO LK-FUNCION
082300        MOVE PARM-FEC-PROCESO TO LK-FECHA-ENTRA
082400        MOVE 3                TO LK-CANTIDAD
082500        CALL WS-PGMRUT USING LK-COMUNICACION
082600        MOVE LK-FECHA-SALE TO TB-RES-FEC-VENCIM(IX-RESERVA)
082700        MOVE 'Y'           TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
082800        MOVE PARM-FEC-PROCESO TO TB-RES-FEC-NOTIF(IX-RESERVA)
082900        DISPLAY '  RESERVA ' TB-RES-ID(IX-RESERVA)
083000                ' DISPONIBLE PARA RETIRO'
083100     END-IF.
083200
083300 4400-NOTIF-RESERVA-F. EXIT.
083400
083500
083600*---- RENOVAR UN PRESTAMO EN CURSO -------------------------------
083700 4500-RENOVAR-I.
083800
083900     SET WS-TXN-VALIDO TO TRUE
084000
084100     MOVE MOV-PRE-ID TO WS-BUSCAR-PRE-ID
084200     PERFORM 8020-BUSCAR-PRESTAMO-I THRU 8020-BUSCAR-PRESTAMO-F
084300     IF WS-PRESTAMO-NO-ENCONTRADO THEN
084400        DISPLAY '* RENOVACION RECHAZADA - NO EXISTE PRESTAMO = '
084500                                              MOV-PRE-ID
084600        SET WS-TXN-INVALIDO TO TRUE
084700     END-IF
084800
084900     IF WS-TXN-VALIDO THEN
085000        IF TB-PRE-FEC-DEVOL(IX-PRESTAMO) NOT = ZEROS THEN
085100           DISPLAY '* RENOVACION RECHAZADA - YA FUE DEVUELTO'
085200           SET WS-TXN-INVALIDO TO TRUE
085300        END-IF
085400     END-IF
085500
085600     IF WS-TXN-VALIDO THEN
085700        IF PARM-FEC-PROCESO > TB-PRE-FEC-VENCIM(IX-PRESTAMO) THEN
085800           DISPLAY '* RENOVACION RECHAZADA - PRESTAMO VENCIDO'
085900           SET WS-TXN-INVALIDO TO TRUE
086000        END-IF
086100     END-IF
086200
086300     IF WS-TXN-VALIDO THEN
086400        IF TB-PRE-RENOV-CANT(IX-PRESTAMO) NOT <
086500           TB-PRE-RENOV-MAX(IX-PRESTAMO) THEN
086600           DISPLAY '* RENOVACION RECHAZADA - TOPE DE RENOVACIONES'
086700           SET WS-TXN-INVALIDO TO TRUE
086800        END-IF
086900     END-IF
087000
087100     IF WS-TXN-VALIDO THEN
087200        PERFORM 4550-RENOVAR-GRABAR-I THRU 4550-RENOVAR-GRABAR-F
087300     ELSE
087400        ADD 1 TO WS-RECHAZOS-CANT
087500     END-IF.
087600
087700 4500-RENOVAR-F. EXIT.
087800
087900
088000 4550-RENOVAR-GRABAR-I.
088100
088200     ADD 1 TO TB-PRE-RENOV-CANT(IX-PRESTAMO)
088300
088400     MOVE 1 TO LK-FUNCION
088500     MOVE TB-PRE-FEC-VENCIM(IX-PRESTAMO) TO LK-FECHA-ENTRA
088600     MOVE 14 TO LK-CANTIDAD
088700     CALL WS-PGMRUT USING LK-COMUNICACION
088800     MOVE LK-FECHA-SALE TO TB-PRE-FEC-VENCIM(IX-PRESTAMO)
088900     MOVE LK-FECHA-SALE TO WS-FECHA-CALC
089000     DISPLAY '  NUEVO VENCIMIENTO ' WS-FC-DIA '/' WS-FC-MES
089100                                    '/' WS-FC-ANIO
089200
089300     MOVE 'RENEWED' TO TB-PRE-ESTADO(IX-PRESTAMO)
089400     ADD 1 TO WS-RENOV-CANT.
089500
089600 4550-RENOVAR-GRABAR-F. EXIT.
089700
089800
089900*---- PAGAR LA MULTA DE UN PRESTAMO ------------------------------
090000 4700-PAGAR-MULTA-I.
090100
090200     MOVE MOV-PRE-ID TO WS-BUSCAR-PRE-ID
090300     PERFORM 8020-BUSCAR-PRESTAMO-I THRU 8020-BUSCAR-PRESTAMO-F
090400
090500     IF WS-PRESTAMO-NO-ENCONTRADO THEN
090600        DISPLAY '* PAGO RECHAZADO - NO EXISTE PRESTAMO = '
090700                                              MOV-PRE-ID
090800        ADD 1 TO WS-RECHAZOS-CANT
090900     ELSE
091000        MOVE 'Y' TO TB-PRE-MULTA-PAGADA(IX-PRESTAMO)
091100        ADD 1 TO WS-PAGO-CANT
091200     END-IF.
091300
091400 4700-PAGAR-MULTA-F. EXIT.
091500
091600
091700*---- CONDONAR LA MULTA DE UN PRESTAMO ---------------------------
091800 4750-CONDONAR-MULTA-I.
091900
092000     MOVE MOV-PRE-ID TO WS-BUSCAR-PRE-ID
092100     PERFORM 8020-BUSCAR-PRESTAMO-I THRU 8020-BUSCAR-PRESTAMO-F
092200
092300     IF WS-PRESTAMO-NO-ENCONTRADO THEN
092400        DISPLAY '* CONDONACION RECHAZADA - NO EXISTE PRESTAMO = '
092500                                              MOV-PRE-ID
092600        ADD 1 TO WS-RECHAZOS-CANT
092700     ELSE
092800        MOVE ZEROS TO TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
092900        MOVE 'Y'   TO TB-PRE-MULTA-PAGADA(IX-PRESTAMO)
093000        ADD 1 TO WS-CONDONA-CANT
093100     END-IF.
093200
093300 4750-CONDONAR-MULTA-F. EXIT.
093400
093500
093600*---- LEE EL SIGUIENTE MOVIMIENTO DE PREMOV ----------------------
093700 2500-LEER-MOV-I.
093800
093900     READ PREMOV INTO MOV-PRESTAMO-REG
094000
094100     EVALUATE FS-PREMOV
094200        WHEN '00'
094300           CONTINUE
094400        WHEN '10'
094500           SET WS-FIN-LECTURA TO TRUE
094600        WHEN OTHER
094700           DISPLAY '* ERROR EN LECTURA PREMOV = ' FS-PREMOV
094800           MOVE 9999 TO RETURN-CODE
094900           SET WS-FIN-LECTURA TO TRUE
095000     END-EVALUATE.
095100
095200 2500-LEER-MOV-F. EXIT.
095300
095400
095500*---- BUSCA UN SOCIO POR WS-BUSCAR-SOCIO-ID ----------------------
095600 8000-BUSCAR-SOCIO-I.
095700
095800     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
095900
096000     PERFORM 8005-BUSCAR-SOCIO-CMP-I THRU 8005-BUSCAR-SOCIO-CMP-F
096100        VARYING WS-SUBM FROM 1 BY 1
096200           UNTIL WS-SUBM > WS-SOCIO-CANT.
096300
096400 8000-BUSCAR-SOCIO-F. EXIT.
096500
096600
096700 8005-BUSCAR-SOCIO-CMP-I.
096800
096900     IF TB-SOC-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID THEN
097000        SET IX-SOCIO TO WS-SUBM
097100        SET WS-SOCIO-ENCONTRADO TO TRUE
097200     END-IF.
097300
097400 8005-BUSCAR-SOCIO-CMP-F. EXIT.
097500
097600
097700*---- BUSCA UN LIBRO POR WS-BUSCAR-LIBRO-ID ----------------------
097800 8010-BUSCAR-LIBRO-I.
097900
098000     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
098100
098200     PERFORM 8015-BUSCAR-LIBRO-CMP-I THRU 8015-BUSCAR-LIBRO-CMP-F
098300        VARYING WS-SUBM FROM 1 BY 1
098400           UNTIL WS-SUBM > WS-LIBRO-CANT.
098500
098600 8010-BUSCAR-LIBRO-F. EXIT.
098700
098800
098900 8015-BUSCAR-LIBRO-CMP-I.
099000
099100     IF TB-LIB-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID THEN
099200        SET IX-LIBRO TO WS-SUBM
099300        SET WS-LIBRO-ENCONTRADO TO TRUE
099400     END-IF.
099500
099600 8015-BUSCAR-LIBRO-CMP-F. EXIT.
099700
099800
099900*---- BUSCA UN PRESTAMO POR WS-BUSCAR-PRE-ID ---------------------
100000 8020-BUSCAR-PRESTAMO-I.
100100
100200     SET WS-PRESTAMO-NO-ENCONTRADO TO TRUE
100300
100400     PERFORM 8025-BUSCAR-PRESTA-CMP-I
100500        THRU 8025-BUSCAR-PRESTA-CMP-F
100600        VARYING WS-SUBM FROM 1 BY 1
100700           UNTIL WS-SUBM > WS-PRESTAMO-CANT.
100800
100900 8020-BUSCAR-PRESTAMO-F. EXIT.
101000
101100
101200 8025-BUSCAR-PRESTA-CMP-I.
101300
101400     IF TB-PRE-ID(WS-SUBM) = WS-BUSCAR-PRE-ID THEN
101500        SET IX-PRESTAMO TO WS-SUBM
101600        SET WS-PRESTAMO-ENCONTRADO TO TRUE
101700     END-IF.
101800
101900 8025-BUSCAR-PRESTA-CMP-F. EXIT.
102000
102100
102200*---- CUENTA LOS PRESTAMOS ABIERTOS DE WS-BUSCAR-SOCIO-ID --------
102300 8030-CONTAR-ABIERTOS-I.
102400
102500     MOVE ZEROS TO WS-ABIERTOS-CANT
102600
102700     PERFORM 8035-CONTAR-ABIERTOS-CMP-I
102800        THRU 8035-CONTAR-ABIERTOS-CMP-F
102900        VARYING WS-SUBM FROM 1 BY 1
103000           UNTIL WS-SUBM > WS-PRESTAMO-CANT.
103100
103200 8030-CONTAR-ABIERTOS-F. EXIT.
103300
103400
103500 8035-CONTAR-ABIERTOS-CMP-I.
103600
103700     IF TB-PB-SOCIO-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID AND
103800        TB-PB-ESTADO(WS-SUBM) NOT = 'RETURNED' THEN
103900        ADD 1 TO WS-ABIERTOS-CANT
104000     END-IF.
104100
104200 8035-CONTAR-ABIERTOS-CMP-F. EXIT.
104300
104400
104500*---- VERIFICA SI EL SOCIO YA TIENE ABIERTO ESE LIBRO ------------
104600 8040-EXISTE-ABIERTO-I.
104700
104800     SET WS-NO-TIENE-ABIERTO TO TRUE
104900
105000     PERFORM 8045-EXISTE-ABIERTO-CMP-I
105100        THRU 8045-EXISTE-ABIERTO-CMP-F
105200        VARYING WS-SUBM FROM 1 BY 1
105300           UNTIL WS-SUBM > WS-PRESTAMO-CANT.
105400
105500 8040-EXISTE-ABIERTO-F. EXIT.
105600
105700
105800 8045-EXISTE-ABIERTO-CMP-I.
105900
106000     IF TB-PB-SOCIO-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID AND
106100        TB-PB-LIBRO-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID AND
106200        TB-PB-ESTADO(WS-SUBM) NOT = 'RETURNED' THEN
106300        SET WS-YA-TIENE-ABIERTO TO TRUE
106400     END-IF.
106500
106600 8045-EXISTE-ABIERTO-CMP-F. EXIT.
106700
106800
106900*---- VALIDA LA VIGENCIA DE MEMBRESIA DE IX-SOCIO ----------------
107000*    ADMIN SIEMPRE ES VALIDO. MEMBER REQUIERE FEC-BAJA PRESENTE  *
107100*    Y POSTERIOR A LA FECHA DE PROCESO.                          *
107200 8100-VALIDAR-SOCIO-I.
107300
107400     IF TB-SOC-ROL(IX-SOCIO) = 'ADMIN' THEN
107500        SET WS-SOCIO-VALIDO TO TRUE
107600     ELSE
107700        IF TB-SOC-FEC-BAJA(IX-SOCIO) NOT = ZEROS AND
107800           TB-SOC-FEC-BAJA(IX-SOCIO) > PARM-FEC-PROCESO THEN
107900           SET WS-SOCIO-VALIDO TO TRUE
108000        ELSE
108100           SET WS-SOCIO-INVALIDO TO TRUE
108200        END-IF
108300     END-IF.
108400
108500 8100-VALIDAR-SOCIO-F. EXIT.
108600
108700
108800*---- CALCULA LA MULTA DE IX-PRESTAMO (TASA X DIAS, CON TOPE) ----
108900 8150-CALC-MULTA-I.
109000
109100     MOVE PARM-FEC-PROCESO               TO LK-FECHA-ENTRA
109200     MOVE TB-PRE-FEC-VENCIM(IX-PRESTAMO) TO LK-FECHA-DOS
109300     MOVE 2                              TO LK-FUNCION
109400     CALL WS-PGMRUT USING LK-COMUNICACION
109500
109600     COMPUTE TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) ROUNDED =
109700             TB-PRE-MULTA-TASA-DIA(IX-PRESTAMO) * LK-DIAS-DIFER
109800
109900     IF TB-PRE-MULTA-IMPORTE(IX-PRESTAMO) >
110000        TB-PRE-MULTA-TOPE(IX-PRESTAMO) THEN
110100        MOVE TB-PRE-MULTA-TOPE(IX-PRESTAMO)
110200                        TO TB-PRE-MULTA-IMPORTE(IX-PRESTAMO)
110300     END-IF.
110400
110500 8150-CALC-MULTA-F. EXIT.
110600
110700
110800*---- BUSCA LA RESERVA ACTIVA DE MENOR POS-COLA PARA UN LIBRO ----
110900 8200-BUSCAR-RESERVA-MENOR-I.
111000
111100     SET WS-RESERVA-NO-ENCONTRADA TO TRUE
111200     MOVE 9999 TO WS-POS-VACANTE
111300
111400     PERFORM 8205-BUSCAR-RESERVA-CMP-I
111500        THRU 8205-BUSCAR-RESERVA-CMP-F
111600        VARYING WS-SUBM FROM 1 BY 1
111700           UNTIL WS-SUBM > WS-RESERVA-CANT.
111800
111900 8200-BUSCAR-RESERVA-MENOR-F. EXIT.
112000
112100
112200 8205-BUSCAR-RESERVA-CMP-I.
112300
112400     IF TB-RES-LIBRO-ID(WS-SUBM) = WS-BUSCAR-RES-LIBRO AND
112500        TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' AND
112600        TB-RES-POS-COLA(WS-SUBM) < WS-POS-VACANTE THEN
112700        MOVE TB-RES-POS-COLA(WS-SUBM) TO WS-POS-VACANTE
112800        SET IX-RESERVA TO WS-SUBM
112900        SET WS-RESERVA-ENCONTRADA TO TRUE
113000     END-IF.
113100
113200 8205-BUSCAR-RESERVA-CMP-F. EXIT.
113300
113400
113500*---- GRABA LOS TRES MAESTROS ACTUALIZADOS (LIBRO/PRESTAMO/      *
113600*    RESERVA) -----------------------------------------------
113700 7000-GRABAR-MAESTROS-I.
113800
113900     OPEN OUTPUT LIBMAST-NUEVO
114000     IF FS-LIBMS IS NOT EQUAL '00' THEN
114100        DISPLAY '* ERROR EN OPEN LIBMAST-NUEVO = ' FS-LIBMS
114200        MOVE 9999 TO RETURN-CODE
114300     ELSE
114400        PERFORM 7050-GRABAR-LIBRO-I THRU 7050-GRABAR-LIBRO-F
114500           VARYING WS-SUBM FROM 1 BY 1
114600              UNTIL WS-SUBM > WS-LIBRO-CANT
114700        CLOSE LIBMAST-NUEVO
114800     END-IF
114900
115000     OPEN OUTPUT PREMAST-NUEVO
115100     IF FS-PREMS IS NOT EQUAL '00' THEN
115200        DISPLAY '* ERROR EN OPEN PREMAST-NUEVO = ' FS-PREMS
115300        MOVE 9999 TO RETURN-CODE
115400     ELSE
115500        PERFORM 7100-GRABAR-PRESTA-I THRU 7100-GRABAR-PRESTA-F
115600           VARYING WS-SUBM FROM 1 BY 1
115700              UNTIL WS-SUBM > WS-PRESTAMO-CANT
115800        CLOSE PREMAST-NUEVO
115900     END-IF
116000
116100     OPEN OUTPUT RESMAST-NUEVO
116200     IF FS-RESMS IS NOT EQUAL '00' THEN
116300        DISPLAY '* ERROR EN OPEN RESMAST-NUEVO = ' FS-RESMS
116400        MOVE 9999 TO RETURN-CODE
116500     ELSE
116600        PERFORM 7150-GRABAR-RESERV-I THRU 7150-GRABAR-RESERV-F
116700           VARYING WS-SUBM FROM 1 BY 1
116800              UNTIL WS-SUBM > WS-RESERVA-CANT
116900        CLOSE RESMAST-NUEVO
117000     END-IF.
117100
117200 7000-GRABAR-MAESTROS-F. EXIT.
117300
117400
117500 7050-GRABAR-LIBRO-I.
117600
117700     MOVE TB-LIB-ID(WS-SUBM)         TO LIB-ID
117800     MOVE TB-LIB-ISBN(WS-SUBM)       TO LIB-ISBN
117900     MOVE TB-LIB-TITULO(WS-SUBM)     TO LIB-TITULO
118000     MOVE TB-LIB-AUTOR(WS-SUBM)      TO LIB-AUTOR
118100     MOVE TB-LIB-CATEGORIA(WS-SUBM)  TO LIB-CATEGORIA
118200     MOVE TB-LIB-ANIO-PUBLIC(WS-SUBM) TO LIB-ANIO-PUBLIC
118300     MOVE TB-LIB-EJEMP-TOTAL(WS-SUBM) TO LIB-EJEMP-TOTAL
118400     MOVE TB-LIB-EJEMP-DISPON(WS-SUBM) TO LIB-EJEMP-DISPON
118500     MOVE TB-LIB-EDITORIAL(WS-SUBM)  TO LIB-EDITORIAL
118600     MOVE TB-LIB-UBIC-ESTANTE(WS-SUBM) TO LIB-UBIC-ESTANTE
118700     MOVE TB-LIB-ESTADO(WS-SUBM)     TO LIB-ESTADO
118800     WRITE REG-LIBMAST-NUEVO FROM LIB-LIBRO-REG
118900     IF FS-LIBMS NOT = '00' THEN
119000        DISPLAY '* ERROR EN WRITE LIBMAST-NUEVO = ' FS-LIBMS
119100        MOVE 9999 TO RETURN-CODE
119200     END-IF.
119300
119400 7050-GRABAR-LIBRO-F. EXIT.
119500
119600
119700 7100-GRABAR-PRESTA-I.
119800
119900     MOVE TB-PRE-ID(WS-SUBM)          TO PRE-ID
120000     MOVE TB-PRE-SOCIO-ID(WS-SUBM)    TO PRE-SOCIO-ID
120100     MOVE TB-PRE-LIBRO-ID(WS-SUBM)    TO PRE-LIBRO-ID
120200     MOVE TB-PRE-FEC-PRESTAMO(WS-SUBM) TO PRE-FEC-PRESTAMO
120300     MOVE TB-PRE-FEC-VENCIM(WS-SUBM)  TO PRE-FEC-VENCIM
120400     MOVE TB-PRE-FEC-DEVOL(WS-SUBM)   TO PRE-FEC-DEVOL
120500     MOVE TB-PRE-ESTADO(WS-SUBM)      TO PRE-ESTADO
120600     MOVE TB-PRE-RENOV-CANT(WS-SUBM)  TO PRE-RENOV-CANT
120700     MOVE TB-PRE-RENOV-MAX(WS-SUBM)   TO PRE-RENOV-MAX
120800     MOVE TB-PRE-MULTA-IMPORTE(WS-SUBM) TO PRE-MULTA-IMPORTE
120900     MOVE TB-PRE-MULTA-PAGADA(WS-SUBM) TO PRE-MULTA-PAGADA
121000     MOVE TB-PRE-MULTA-TASA-DIA(WS-SUBM) TO PRE-MULTA-TASA-DIA
121100     MOVE TB-PRE-MULTA-TOPE(WS-SUBM)  TO PRE-MULTA-TOPE
121200     WRITE REG-PREMAST-NUEVO FROM PRE-PRESTAMO-REG
121300     IF FS-PREMS NOT = '00' THEN
121400        DISPLAY '* ERROR EN WRITE PREMAST-NUEVO = ' FS-PREMS
121500        MOVE 9999 TO RETURN-CODE
121600     END-IF.
121700
121800 7100-GRABAR-PRESTA-F. EXIT.
121900
122000
122100 7150-GRABAR-RESERV-I.
122200
122300     MOVE TB-RES-ID(WS-SUBM)          TO RES-ID
122400     MOVE TB-RES-SOCIO-ID(WS-SUBM)    TO RES-SOCIO-ID
122500     MOVE TB-RES-LIBRO-ID(WS-SUBM)    TO RES-LIBRO-ID
122600     MOVE TB-RES-FEC-RESERVA(WS-SUBM) TO RES-FEC-RESERVA
122700     MOVE TB-RES-FEC-VENCIM(WS-SUBM)  TO RES-FEC-VENCIM
122800     MOVE TB-RES-NOTIF-ENVIADA(WS-SUBM) TO RES-NOTIF-ENVIADA
122900     MOVE TB-RES-FEC-NOTIF(WS-SUBM)   TO RES-FEC-NOTIF
123000     MOVE TB-RES-ESTADO(WS-SUBM)      TO RES-ESTADO
123100     MOVE TB-RES-POS-COLA(WS-SUBM)    TO RES-POS-COLA
123200     WRITE REG-RESMAST-NUEVO FROM RES-RESERVA-REG
123300     IF FS-RESMS NOT = '00' THEN
123400        DISPLAY '* ERROR EN WRITE RESMAST-NUEVO = ' FS-RESMS
123500        MOVE 9999 TO RETURN-CODE
123600     END-IF.
123700
123800 7150-GRABAR-RESERV-F. EXIT.
123900
124000
124100*-----------------------------------------------------------------
124200 9999-FINAL-I.
124300
124400     DISPLAY ' '
124500     DISPLAY 'TOTAL PRESTAMOS      = ' WS-PRESTAR-CANT
124600     DISPLAY 'TOTAL DEVOLUCIONES   = ' WS-DEVOL-CANT
124700     DISPLAY 'TOTAL RENOVACIONES   = ' WS-RENOV-CANT
124800     DISPLAY 'TOTAL PAGOS DE MULTA = ' WS-PAGO-CANT
124900     DISPLAY 'TOTAL CONDONACIONES  = ' WS-CONDONA-CANT
125000     DISPLAY 'TOTAL RECHAZOS       = ' WS-RECHAZOS-CANT
125100
125200     CLOSE SOCMAST-VIEJO
125300     CLOSE LIBMAST-VIEJO
125400     CLOSE PREMAST-VIEJO
125500     CLOSE RESMAST-VIEJO
125600     CLOSE PREMOV.
125700
125800 9999-FINAL-F. EXIT.
