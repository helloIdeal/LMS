000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRESER.
000300 AUTHOR. R GOMEZ.
000400 INSTALLATION. BIBSIS - SISTEMAS.
000500 DATE-WRITTEN. 09/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. NINGUNA.
000800*****************************************************************
000900*    MOSTRADOR DE RESERVAS DE LIBROS                            *
001000*    ===========================================================
001100*    LEE EL MAESTRO DE RESERVAS (RESMAST VIEJO) A LA TABLA       *
001200*    TB-RESERVA EN MEMORIA, APLICA LAS NOVEDADES DEL ARCHIVO     *
001300*    RESMOV (CREAR=C, CANCELAR=X, CUMPLIR=F) CONTRA LAS TABLAS   *
001400*    DE SOCIOS Y LIBROS, Y GRABA LA TABLA ACTUALIZADA COMO       *
001500*    RESMAST NUEVO.                                              *
001600*                                                                *
001700*    REGLAS:                                                    *
001800*    - CREAR RECHAZA SI EL SOCIO NO EXISTE, SI LA MEMBRESIA NO   *
001900*      ESTA VIGENTE, SI EL LIBRO NO EXISTE, SI EL LIBRO TIENE    *
002000*      EJEMPLARES DISPONIBLES (SE PRESTA, NO SE RESERVA), SI EL  *
002100*      SOCIO YA TIENE UNA RESERVA ACTIVA DE ESE LIBRO, O SI EL   *
002200*      SOCIO YA LLEGO AL TOPE DE 5 RESERVAS ACTIVAS. LA NUEVA    *
002300*      RESERVA TOMA LA SIGUIENTE POSICION DE COLA PARA ESE       *
002400*      LIBRO.                                                   *
002500*    - CANCELAR PONE ESTADO=CANCELLED Y RENUMERA LA COLA DE ESE  *
002600*      LIBRO (LOS QUE VENIAN DETRAS BAJAN UNA POSICION).         *
002700*    - CUMPLIR (EL SOCIO RETIRA EL LIBRO RESERVADO) EXIGE        *
002800*      ESTADO=AVAILABLE Y PONE ESTADO=FULFILLED.                 *
002900*****************************************************************
003000*    HISTORIAL DE MODIFICACIONES
003100*    ---------------------------
003200*    1988-11-09 SOL-0241 RGOMEZ ALTA INICIAL - LIBRETA DE
003300*                               RESERVAS DE LA BIBLIOTECA
003400*    1994-07-20 SOL-0588 RGOMEZ AGREGADO TOPE DE RESERVAS
003500*                               ACTIVAS POR SOCIO
003600*    1998-12-08 Y2K-119  JLPAZ  EXPANSION DE FECHAS A CCYYMMDD
003700*                               EN TODOS LOS ARCHIVOS (PROYECTO
003800*                               ANIO 2000)
003900*    2005-03-02 SOL-0834 JLPAZ  CORREGIDO ORDEN DE COLA CUANDO
004000*                               HAY RESERVAS SIMULTANEAS
004100*    2025-02-17 RQ-4410 SDIAZ  REESCRITURA - PROYECTO
004200*                               CIRCULACION BIBSIS. INCORPORA
004300*                               POSICION DE COLA Y VALIDACION
004400*                               DE DISPONIBILIDAD DEL LIBRO
004500*    2025-05-19 RQ-4471 SDIAZ  AGREGADA RENUMERACION DE COLA
004600*                               AL CANCELAR
004700*    2025-08-11 RQ-4527 MCORIA AJUSTADO CUMPLIR PARA EXIGIR
004800*                               ESTADO AVAILABLE
004900*    2026-01-15 RQ-4603 MCORIA CORREGIDA FECHA DE VENCIMIENTO DE
005000*                               LA RESERVA AL CREARLA: SE DEJABA
005100*                               EN CEROS; AHORA SE CALCULA CON
005200*                               FCHRUCAF (FECHA DE PROCESO + 7
005300*                               DIAS) PARA QUE EL BARRIDO DE
005400*                               EXPIRACION NOCTURNO (PGM_55)
005500*                               PUEDA VENCERLA
005600*****************************************************************
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SOCMAST-VIEJO ASSIGN DDSOCME
006700     FILE STATUS IS FS-SOCME.
006800
006900     SELECT LIBMAST-VIEJO ASSIGN DDLIBME
007000     FILE STATUS IS FS-LIBME.
007100
007200     SELECT RESMAST-VIEJO ASSIGN DDRESME
007300     FILE STATUS IS FS-RESME.
007400
007500     SELECT RESMAST-NUEVO ASSIGN DDRESMS
007600     FILE STATUS IS FS-RESMS.
007700
007800     SELECT RESMOV ASSIGN DDRESMOV
007900     FILE STATUS IS FS-RESMOV.
008000
008100     SELECT PARM ASSIGN DDPARM
008200     FILE STATUS IS FS-PARM.
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  SOCMAST-VIEJO
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-SOCMAST-VIEJO       PIC X(200).
009200
009300 FD  LIBMAST-VIEJO
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-LIBMAST-VIEJO       PIC X(400).
009700
009800 FD  RESMAST-VIEJO
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-RESMAST-VIEJO       PIC X(80).
010200
010300 FD  RESMAST-NUEVO
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-RESMAST-NUEVO       PIC X(80).
010700
010800 FD  RESMOV
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-RESMOV              PIC X(60).
011200
011300 FD  PARM
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-PARM                PIC X(20).
011700
011800 WORKING-STORAGE SECTION.
011900*=======================*
012000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012100
012200*---- ARCHIVOS ---------------------------------------------------
012300 77  FS-SOCME               PIC XX     VALUE SPACES.
012400 77  FS-LIBME               PIC XX     VALUE SPACES.
012500 77  FS-RESME               PIC XX     VALUE SPACES.
012600 77  FS-RESMS               PIC XX     VALUE SPACES.
012700 77  FS-RESMOV              PIC XX     VALUE SPACES.
012800 77  FS-PARM                PIC XX     VALUE SPACES.
012900
013000 77  WS-STATUS-FIN          PIC X      VALUE 'N'.
013100     88  WS-FIN-LECTURA                VALUE 'Y'.
013200     88  WS-NO-FIN-LECTURA              VALUE 'N'.
013300
013400*---- COPY SOCIO. LAYOUT DE TRABAJO DEL MAESTRO DE SOCIOS --------
013500 01  SOC-SOCIO-REG.
013600     03  SOC-ID              PIC 9(09).
013700     03  SOC-USUARIO         PIC X(30).
013800     03  SOC-NOMBRE          PIC X(60).
013900     03  SOC-EMAIL           PIC X(60).
014000     03  SOC-ROL             PIC X(06).
014100     03  SOC-TIPO-SOCIO      PIC X(08).
014200     03  SOC-FEC-ALTA        PIC 9(08).
014300     03  SOC-FEC-BAJA        PIC 9(08).
014400     03  FILLER              PIC X(11).
014500
014600*---- COPY LIBRO. LAYOUT DE TRABAJO DEL MAESTRO DE LIBROS --------
014700 01  LIB-LIBRO-REG.
014800     03  LIB-ID              PIC 9(09).
014900     03  LIB-ISBN            PIC X(20).
015000     03  LIB-TITULO          PIC X(100).
015100     03  LIB-AUTOR           PIC X(100).
015200     03  LIB-CATEGORIA       PIC X(30).
015300     03  LIB-ANIO-PUBLIC     PIC 9(04).
015400     03  LIB-EJEMP-TOTAL     PIC 9(04).
015500     03  LIB-EJEMP-DISPON    PIC 9(04).
015600     03  LIB-EDITORIAL       PIC X(60).
015700     03  LIB-UBIC-ESTANTE    PIC X(20).
015800     03  LIB-ESTADO          PIC X(08).
015900     03  FILLER              PIC X(41).
016000
016100*---- COPY RESERVA. LAYOUT DE TRABAJO DEL MAESTRO DE RESERVAS ----
016200 01  RES-RESERVA-REG.
016300     03  RES-ID              PIC 9(09).
016400     03  RES-SOCIO-ID        PIC 9(09).
016500     03  RES-LIBRO-ID        PIC 9(09).
016600     03  RES-FEC-RESERVA     PIC 9(08).
016700     03  RES-FEC-VENCIM      PIC 9(08).
016800     03  RES-NOTIF-ENVIADA   PIC X(01).
016900     03  RES-FEC-NOTIF       PIC 9(08).
017000     03  RES-ESTADO          PIC X(09).
017100         88  RES-ESTADO-ACTIVA       VALUE 'ACTIVE'.
017200         88  RES-ESTADO-DISPONIBLE   VALUE 'AVAILABLE'.
017300         88  RES-ESTADO-CUMPLIDA     VALUE 'FULFILLED'.
017400         88  RES-ESTADO-EXPIRADA     VALUE 'EXPIRED'.
017500         88  RES-ESTADO-CANCELADA    VALUE 'CANCELLED'.
017600     03  RES-POS-COLA        PIC 9(04).
017700     03  FILLER              PIC X(15).
017800
017900*---- COPY PARMLIB. CONTROL DE LA CORRIDA ------------------------
018000 01  PARM-CONTROL-REG.
018100     03  PARM-FEC-PROCESO    PIC 9(08).
018200*        DESCOMPUESTA PARA ARMAR FECHAS DE IMPRESION
018300     03  PARM-FEC-PROCESO-R REDEFINES PARM-FEC-PROCESO.
018400         05  WS-FP-ANIO      PIC 9(04).
018500         05  WS-FP-MES       PIC 9(02).
018600         05  WS-FP-DIA       PIC 9(02).
018700     03  PARM-UMBRAL-DISP    PIC 9(04).
018800     03  FILLER              PIC X(08).
018900
019000*---- MOVIMIENTO DE MOSTRADOR (ARCHIVO RESMOV) -------------------
019100*    C=CREAR X=CANCELAR F=CUMPLIR                                *
019200 01  MOV-RESERVA-REG.
019300     03  MOV-TIPO            PIC X(01).
019400         88  MOV-CREAR               VALUE 'C'.
019500         88  MOV-CANCELAR            VALUE 'X'.
019600         88  MOV-CUMPLIR             VALUE 'F'.
019700     03  MOV-SOCIO-ID        PIC 9(09).
019800     03  MOV-LIBRO-ID        PIC 9(09).
019900     03  MOV-RES-ID          PIC 9(09).
020000     03  FILLER              PIC X(32).
020100
020200*---- TABLA DE SOCIOS EN MEMORIA (SOLO LECTURA) ------------------
020300 01  TB-SOCIO-TABLA.
020400     03  TB-SOCIO OCCURS 8000 TIMES
020500                  INDEXED BY IX-SOCIO.
020600         05  TB-SOC-ID              PIC 9(09).
020700         05  TB-SOC-USUARIO         PIC X(30).
020800         05  TB-SOC-NOMBRE          PIC X(60).
020900         05  TB-SOC-EMAIL           PIC X(60).
021000         05  TB-SOC-ROL             PIC X(06).
021100         05  TB-SOC-TIPO-SOCIO      PIC X(08).
021200         05  TB-SOC-FEC-ALTA        PIC 9(08).
021300         05  TB-SOC-FEC-BAJA        PIC 9(08).
021400
021500*---- TABLA DE LIBROS EN MEMORIA (SOLO LECTURA) ------------------
021600 01  TB-LIBRO-TABLA.
021700     03  TB-LIBRO OCCURS 5000 TIMES
021800                  INDEXED BY IX-LIBRO.
021900         05  TB-LIB-ID              PIC 9(09).
022000         05  TB-LIB-ISBN            PIC X(20).
022100         05  TB-LIB-TITULO          PIC X(100).
022200         05  TB-LIB-AUTOR           PIC X(100).
022300         05  TB-LIB-CATEGORIA       PIC X(30).
022400         05  TB-LIB-ANIO-PUBLIC     PIC 9(04).
022500         05  TB-LIB-EJEMP-TOTAL     PIC 9(04).
022600         05  TB-LIB-EJEMP-DISPON    PIC 9(04).
022700         05  TB-LIB-EDITORIAL       PIC X(60).
022800         05  TB-LIB-UBIC-ESTANTE    PIC X(20).
022900         05  TB-LIB-ESTADO          PIC X(08).
023000
023100*---- VISTA BREVE DE LA TABLA DE LIBROS - SOLO EJEMPLARES --------
023200 01  TB-LIBRO-TABLA-R REDEFINES TB-LIBRO-TABLA.
023300     03  TB-LIB-BREVE OCCURS 5000 TIMES.
023400         05  FILLER                 PIC X(214).
023500         05  TB-LB-EJEMP-DISPON     PIC 9(04).
023600         05  FILLER                 PIC X(114).
023700
023800*---- TABLA DE RESERVAS EN MEMORIA -------------------------------
023900 01  TB-RESERVA-TABLA.
024000     03  TB-RESERVA OCCURS 10000 TIMES
024100                    INDEXED BY IX-RESERVA.
024200         05  TB-RES-ID              PIC 9(09).
024300         05  TB-RES-SOCIO-ID        PIC 9(09).
024400         05  TB-RES-LIBRO-ID        PIC 9(09).
024500         05  TB-RES-FEC-RESERVA     PIC 9(08).
024600         05  TB-RES-FEC-VENCIM      PIC 9(08).
024700         05  TB-RES-NOTIF-ENVIADA   PIC X(01).
024800         05  TB-RES-FEC-NOTIF       PIC 9(08).
024900         05  TB-RES-ESTADO          PIC X(09).
025000         05  TB-RES-POS-COLA        PIC 9(04).
025100
025200*---- FECHA CALCULADA, DESCOMPUESTA PARA TRAZA -------------------
025300 01  WS-FECHA-CALC            PIC 9(08)  VALUE ZEROS.
025400 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC.
025500     03  WS-FC-ANIO           PIC 9(04).
025600     03  WS-FC-MES            PIC 9(02).
025700     03  WS-FC-DIA            PIC 9(02).
025800
025900*---- AREA DE COMUNICACION CON FCHRUCAF --------------------------
026000 01  LK-COMUNICACION.
026100     03  LK-FUNCION             PIC 9(02).
026200     03  LK-FECHA-ENTRA         PIC 9(08).
026300     03  LK-FECHA-DOS           PIC 9(08).
026400     03  LK-CANTIDAD            PIC S9(05).
026500     03  LK-FECHA-SALE          PIC 9(08).
026600     03  LK-DIAS-DIFER          PIC S9(07).
026700     03  LK-RETURNCODE          PIC 9(02).
026800
026900 77  WS-PGMRUT               PIC X(08)  VALUE 'FCHRUCAF'.
027000
027100*---- CLAVES DE BUSQUEDA GENERICAS -------------------------------
027200 77  WS-BUSCAR-SOCIO-ID      PIC 9(09)  COMP  VALUE ZEROS.
027300 77  WS-BUSCAR-LIBRO-ID      PIC 9(09)  COMP  VALUE ZEROS.
027400 77  WS-BUSCAR-RES-ID        PIC 9(09)  COMP  VALUE ZEROS.
027500
027600*---- CONTADORES E INDICES (COMP) --------------------------------
027700 77  WS-SOCIO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
027800 77  WS-LIBRO-CANT           PIC 9(04)  COMP  VALUE ZEROS.
027900 77  WS-RESERVA-CANT         PIC 9(04)  COMP  VALUE ZEROS.
028000 77  WS-SUBM                 PIC 9(05)  COMP  VALUE ZEROS.
028100 77  WS-MAX-ID-RES-USADO     PIC 9(09)  COMP  VALUE ZEROS.
028200 77  WS-ACTIVAS-CANT         PIC 9(04)  COMP  VALUE ZEROS.
028300 77  WS-POS-MAYOR            PIC 9(04)  COMP  VALUE ZEROS.
028400 77  WS-CREAR-CANT           PIC 9(04)  COMP  VALUE ZEROS.
028500 77  WS-CANCELA-CANT         PIC 9(04)  COMP  VALUE ZEROS.
028600 77  WS-CUMPLE-CANT          PIC 9(04)  COMP  VALUE ZEROS.
028700 77  WS-RECHAZOS-CANT        PIC 9(04)  COMP  VALUE ZEROS.
028800
028900*---- SWITCHES DE VALIDACION Y BUSQUEDA --------------------------
029000 77  WS-TXN-OK               PIC X      VALUE 'S'.
029100     88  WS-TXN-VALIDO                  VALUE 'S'.
029200     88  WS-TXN-INVALIDO                VALUE 'N'.
029300
029400 77  WS-ENCONTRADO           PIC X      VALUE 'N'.
029500     88  WS-SOCIO-ENCONTRADO            VALUE 'S'.
029600     88  WS-SOCIO-NO-ENCONTRADO         VALUE 'N'.
029700
029800 77  WS-LIB-ENCONTRADO       PIC X      VALUE 'N'.
029900     88  WS-LIBRO-ENCONTRADO            VALUE 'S'.
030000     88  WS-LIBRO-NO-ENCONTRADO         VALUE 'N'.
030100
030200 77  WS-RES-ENCONTRADO       PIC X      VALUE 'N'.
030300     88  WS-RESERVA-ENCONTRADA          VALUE 'S'.
030400     88  WS-RESERVA-NO-ENCONTRADA       VALUE 'N'.
030500
030600 77  WS-MEMBRESIA            PIC X      VALUE 'N'.
030700     88  WS-SOCIO-VALIDO                VALUE 'S'.
030800     88  WS-SOCIO-INVALIDO              VALUE 'N'.
030900
031000 77  WS-YA-ACTIVA            PIC X      VALUE 'N'.
031100     88  WS-YA-TIENE-ACTIVA              VALUE 'S'.
031200     88  WS-NO-TIENE-ACTIVA              VALUE 'N'.
031300
031400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
031500
031600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031700 PROCEDURE DIVISION.
031800
031900 MAIN-PROGRAM-INICIO.
032000
032100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
032200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
032300                                 UNTIL WS-FIN-LECTURA
032400     PERFORM 7000-GRABAR-MAESTRO-I THRU 7000-GRABAR-MAESTRO-F
032500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
032600
032700 MAIN-PROGRAM-FINAL. GOBACK.
032800
032900
033000*-----------------------------------------------------------------
033100 1000-INICIO-I.
033200
033300     SET  WS-NO-FIN-LECTURA TO TRUE
033400
033500     OPEN INPUT  SOCMAST-VIEJO
033600     IF FS-SOCME IS NOT EQUAL '00' THEN
033700        DISPLAY '* ERROR EN OPEN SOCMAST-VIEJO = ' FS-SOCME
033800        MOVE 9999 TO RETURN-CODE
033900        SET WS-FIN-LECTURA TO TRUE
034000     END-IF
034100
034200     OPEN INPUT  LIBMAST-VIEJO
034300     IF FS-LIBME IS NOT EQUAL '00' THEN
034400        DISPLAY '* ERROR EN OPEN LIBMAST-VIEJO = ' FS-LIBME
034500        MOVE 9999 TO RETURN-CODE
034600        SET WS-FIN-LECTURA TO TRUE
034700     END-IF
034800
034900     OPEN INPUT  RESMAST-VIEJO
035000     IF FS-RESME IS NOT EQUAL '00' THEN
035100        DISPLAY '* ERROR EN OPEN RESMAST-VIEJO = ' FS-RESME
035200        MOVE 9999 TO RETURN-CODE
035300        SET WS-FIN-LECTURA TO TRUE
035400     END-IF
035500
035600     OPEN INPUT  RESMOV
035700     IF FS-RESMOV IS NOT EQUAL '00' THEN
035800        DISPLAY '* ERROR EN OPEN RESMOV = ' FS-RESMOV
035900        MOVE 9999 TO RETURN-CODE
036000        SET WS-FIN-LECTURA TO TRUE
036100     END-IF
036200
036300     OPEN INPUT  PARM
036400     IF FS-PARM IS NOT EQUAL '00' THEN
036500        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
036600        MOVE 9999 TO RETURN-CODE
036700        SET WS-FIN-LECTURA TO TRUE
036800     END-IF
036900
037000     IF NOT WS-FIN-LECTURA THEN
037100        READ PARM INTO PARM-CONTROL-REG
037200        CLOSE PARM
037300        PERFORM 1200-CARGAR-SOCIOS-I  THRU 1200-CARGAR-SOCIOS-F
037400        PERFORM 1300-CARGAR-LIBROS-I  THRU 1300-CARGAR-LIBROS-F
037500        PERFORM 1500-CARGAR-RESERV-I  THRU 1500-CARGAR-RESERV-F
037600        PERFORM 2500-LEER-MOV-I       THRU 2500-LEER-MOV-F
037700     END-IF.
037800
037900 1000-INICIO-F. EXIT.
038000
038100
038200*---- CARGA DEL MAESTRO DE SOCIOS A LA TABLA TB-SOCIO ------------
038300 1200-CARGAR-SOCIOS-I.
038400
038500     MOVE ZEROS TO WS-SOCIO-CANT
038600
038700     PERFORM 1250-LEER-SOCIO-I THRU 1250-LEER-SOCIO-F
038800        UNTIL FS-SOCME = '10' OR FS-SOCME NOT = '00'.
038900
039000 1200-CARGAR-SOCIOS-F. EXIT.
039100
039200
039300 1250-LEER-SOCIO-I.
039400
039500     READ SOCMAST-VIEJO INTO SOC-SOCIO-REG
039600
039700     IF FS-SOCME = '00' THEN
039800        ADD 1 TO WS-SOCIO-CANT
039900        SET IX-SOCIO TO WS-SOCIO-CANT
040000        MOVE SOC-ID           TO TB-SOC-ID(IX-SOCIO)
040100        MOVE SOC-USUARIO      TO TB-SOC-USUARIO(IX-SOCIO)
040200        MOVE SOC-NOMBRE       TO TB-SOC-NOMBRE(IX-SOCIO)
040300        MOVE SOC-EMAIL        TO TB-SOC-EMAIL(IX-SOCIO)
040400        MOVE SOC-ROL          TO TB-SOC-ROL(IX-SOCIO)
040500        MOVE SOC-TIPO-SOCIO   TO TB-SOC-TIPO-SOCIO(IX-SOCIO)
040600        MOVE SOC-FEC-ALTA     TO TB-SOC-FEC-ALTA(IX-SOCIO)
040700        MOVE SOC-FEC-BAJA     TO TB-SOC-FEC-BAJA(IX-SOCIO)
040800     ELSE
040900        IF FS-SOCME NOT = '10' THEN
041000           DISPLAY '* ERROR EN LECTURA SOCMAST-VIEJO = ' FS-SOCME
041100           MOVE 9999 TO RETURN-CODE
041200           SET WS-FIN-LECTURA TO TRUE
041300        END-IF
041400     END-IF.
041500
041600 1250-LEER-SOCIO-F. EXIT.
041700
041800
041900*---- CARGA DEL MAESTRO DE LIBROS A LA TABLA TB-LIBRO ------------
042000 1300-CARGAR-LIBROS-I.
042100
042200     MOVE ZEROS TO WS-LIBRO-CANT
042300
042400     PERFORM 1350-LEER-LIBRO-I THRU 1350-LEER-LIBRO-F
042500        UNTIL FS-LIBME = '10' OR FS-LIBME NOT = '00'.
042600
042700 1300-CARGAR-LIBROS-F. EXIT.
042800
042900
043000 1350-LEER-LIBRO-I.
043100
043200     READ LIBMAST-VIEJO INTO LIB-LIBRO-REG
043300
043400     IF FS-LIBME = '00' THEN
043500        ADD 1 TO WS-LIBRO-CANT
043600        SET IX-LIBRO TO WS-LIBRO-CANT
043700        MOVE LIB-ID           TO TB-LIB-ID(IX-LIBRO)
043800        MOVE LIB-ISBN         TO TB-LIB-ISBN(IX-LIBRO)
043900        MOVE LIB-TITULO       TO TB-LIB-TITULO(IX-LIBRO)
044000        MOVE LIB-AUTOR        TO TB-LIB-AUTOR(IX-LIBRO)
044100        MOVE LIB-CATEGORIA    TO TB-LIB-CATEGORIA(IX-LIBRO)
044200        MOVE LIB-ANIO-PUBLIC  TO TB-LIB-ANIO-PUBLIC(IX-LIBRO)
044300        MOVE LIB-EJEMP-TOTAL  TO TB-LIB-EJEMP-TOTAL(IX-LIBRO)
044400        MOVE LIB-EJEMP-DISPON TO TB-LIB-EJEMP-DISPON(IX-LIBRO)
044500        MOVE LIB-EDITORIAL    TO TB-LIB-EDITORIAL(IX-LIBRO)
044600        MOVE LIB-UBIC-ESTANTE TO TB-LIB-UBIC-ESTANTE(IX-LIBRO)
044700        MOVE LIB-ESTADO       TO TB-LIB-ESTADO(IX-LIBRO)
044800     ELSE
044900        IF FS-LIBME NOT = '10' THEN
045000           DISPLAY '* ERROR EN LECTURA LIBMAST-VIEJO = ' FS-LIBME
045100           MOVE 9999 TO RETURN-CODE
045200           SET WS-FIN-LECTURA TO TRUE
045300        END-IF
045400     END-IF.
045500
045600 1350-LEER-LIBRO-F. EXIT.
045700
045800
045900*---- CARGA DEL MAESTRO DE RESERVAS A LA TABLA TB-RESERVA --------
046000 1500-CARGAR-RESERV-I.
046100
046200     MOVE ZEROS TO WS-RESERVA-CANT
046300     MOVE ZEROS TO WS-MAX-ID-RES-USADO
046400
046500     PERFORM 1550-LEER-RESERV-I THRU 1550-LEER-RESERV-F
046600        UNTIL FS-RESME = '10' OR FS-RESME NOT = '00'.
046700
046800 1500-CARGAR-RESERV-F. EXIT.
046900
047000
047100 1550-LEER-RESERV-I.
047200
047300     READ RESMAST-VIEJO INTO RES-RESERVA-REG
047400
047500     IF FS-RESME = '00' THEN
047600        ADD 1 TO WS-RESERVA-CANT
047700        SET IX-RESERVA TO WS-RESERVA-CANT
047800        MOVE RES-ID            TO TB-RES-ID(IX-RESERVA)
047900        MOVE RES-SOCIO-ID      TO TB-RES-SOCIO-ID(IX-RESERVA)
048000        MOVE RES-LIBRO-ID      TO TB-RES-LIBRO-ID(IX-RESERVA)
048100        MOVE RES-FEC-RESERVA   TO TB-RES-FEC-RESERVA(IX-RESERVA)
048200        MOVE RES-FEC-VENCIM    TO TB-RES-FEC-VENCIM(IX-RESERVA)
048300        MOVE RES-NOTIF-ENVIADA TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
048400        MOVE RES-FEC-NOTIF     TO TB-RES-FEC-NOTIF(IX-RESERVA)
048500        MOVE RES-ESTADO        TO TB-RES-ESTADO(IX-RESERVA)
048600        MOVE RES-POS-COLA      TO TB-RES-POS-COLA(IX-RESERVA)
048700        IF RES-ID > WS-MAX-ID-RES-USADO THEN
048800           MOVE RES-ID TO WS-MAX-ID-RES-USADO
048900        END-IF
049000     ELSE
049100        IF FS-RESME NOT = '10' THEN
049200           DISPLAY '* ERROR EN LECTURA RESMAST-VIEJO = ' FS-RESME
049300           MOVE 9999 TO RETURN-CODE
049400           SET WS-FIN-LECTURA TO TRUE
049500        END-IF
049600     END-IF.
049700
049800 1550-LEER-RESERV-F. EXIT.
049900
050000
050100*-----------------------------------------------------------------
050200 2000-PROCESO-I.
050300
050400     EVALUATE TRUE
050500        WHEN MOV-CREAR
050600           PERFORM 3000-CREAR-I    THRU 3000-CREAR-F
050700        WHEN MOV-CANCELAR
050800           PERFORM 3500-CANCELAR-I THRU 3500-CANCELAR-F
050900        WHEN MOV-CUMPLIR
051000           PERFORM 3700-CUMPLIR-I  THRU 3700-CUMPLIR-F
051100        WHEN OTHER
051200           DISPLAY '* TIPO DE MOVIMIENTO INVALIDO = ' MOV-TIPO
051300           ADD 1 TO WS-RECHAZOS-CANT
051400     END-EVALUATE
051500
051600     PERFORM 2500-LEER-MOV-I THRU 2500-LEER-MOV-F.
051700
051800 2000-PROCESO-F. EXIT.
051900
052000
052100*---- CREAR UNA RESERVA ------------------------------------------
052200 3000-CREAR-I.
052300
052400     SET WS-TXN-VALIDO TO TRUE
052500
052600     MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
052700     PERFORM 8000-BUSCAR-SOCIO-I THRU 8000-BUSCAR-SOCIO-F
052800     IF WS-SOCIO-NO-ENCONTRADO THEN
052900        DISPLAY '* RESERVA RECHAZADA - NO EXISTE SOCIO = '
053000                                              MOV-SOCIO-ID
053100        SET WS-TXN-INVALIDO TO TRUE
053200     END-IF
053300
053400     IF WS-TXN-VALIDO THEN
053500        PERFORM 8100-VALIDAR-SOCIO-I THRU 8100-VALIDAR-SOCIO-F
053600        IF WS-SOCIO-INVALIDO THEN
053700           DISPLAY '* RESERVA RECHAZADA - MEMBRESIA INVALIDA'
053800           SET WS-TXN-INVALIDO TO TRUE
053900        END-IF
054000     END-IF
054100
054200     IF WS-TXN-VALIDO THEN
054300        MOVE MOV-LIBRO-ID TO WS-BUSCAR-LIBRO-ID
054400        PERFORM 8010-BUSCAR-LIBRO-I THRU 8010-BUSCAR-LIBRO-F
054500        IF WS-LIBRO-NO-ENCONTRADO THEN
054600           DISPLAY '* RESERVA RECHAZADA - NO EXISTE LIBRO = '
054700                                                 MOV-LIBRO-ID
054800           SET WS-TXN-INVALIDO TO TRUE
054900        END-IF
055000     END-IF
055100
055200     IF WS-TXN-VALIDO THEN
055300        IF TB-LIB-EJEMP-DISPON(IX-LIBRO) NOT = ZEROS THEN
055400           DISPLAY '* RESERVA RECHAZADA - LIBRO DISPONIBLE, '
055500                   'RETIRAR EN MOSTRADOR'
055600           SET WS-TXN-INVALIDO TO TRUE
055700        END-IF
055800     END-IF
055900
056000     IF WS-TXN-VALIDO THEN
056100        MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
056200        PERFORM 8030-CONTAR-ACTIVAS-I THRU 8030-CONTAR-ACTIVAS-F
056300        IF WS-ACTIVAS-CANT NOT < 5 THEN
056400           DISPLAY '* RESERVA RECHAZADA - TOPE DE RESERVAS'
056500           SET WS-TXN-INVALIDO TO TRUE
056600        END-IF
056700     END-IF
056800
056900     IF WS-TXN-VALIDO THEN
057000        MOVE MOV-SOCIO-ID TO WS-BUSCAR-SOCIO-ID
057100        MOVE MOV-LIBRO-ID TO WS-BUSCAR-LIBRO-ID
057200        PERFORM 8040-EXISTE-ACTIVA-I THRU 8040-EXISTE-ACTIVA-F
057300        IF WS-YA-TIENE-ACTIVA THEN
057400           DISPLAY '* RESERVA RECHAZADA - YA TIENE RESERVA '
057500                   'ACTIVA DE ESE LIBRO'
057600           SET WS-TXN-INVALIDO TO TRUE
057700        END-IF
057800     END-IF
057900
058000     IF WS-TXN-VALIDO THEN
058100        PERFORM 3050-CREAR-GRABAR-I THRU 3050-CREAR-GRABAR-F
058200     ELSE
058300        ADD 1 TO WS-RECHAZOS-CANT
058400     END-IF.
058500
058600 3000-CREAR-F. EXIT.
058700
058800
058900 3050-CREAR-GRABAR-I.
059000
059100     MOVE MOV-LIBRO-ID TO WS-BUSCAR-LIBRO-ID
059200     PERFORM 8050-POS-MAYOR-COLA-I THRU 8050-POS-MAYOR-COLA-F
059300
059400     ADD 1 TO WS-MAX-ID-RES-USADO
059500     ADD 1 TO WS-RESERVA-CANT
059600     SET IX-RESERVA TO WS-RESERVA-CANT
059700     MOVE WS-MAX-ID-RES-USADO TO TB-RES-ID(IX-RESERVA)
059800     MOVE MOV-SOCIO-ID   TO TB-RES-SOCIO-ID(IX-RESERVA)
059900     MOVE MOV-LIBRO-ID   TO TB-RES-LIBRO-ID(IX-RESERVA)
060000     MOVE PARM-FEC-PROCESO TO TB-RES-FEC-RESERVA(IX-RESERVA)
060100
060200     MOVE 1                TO LK-FUNCION
060300     MOVE PARM-FEC-PROCESO TO LK-FECHA-ENTRA
060400     MOVE 7                TO LK-CANTIDAD
060500     CALL WS-PGMRUT USING LK-COMUNICACION
060600     MOVE LK-FECHA-SALE  TO TB-RES-FEC-VENCIM(IX-RESERVA)
060700
060800     MOVE 'N'            TO TB-RES-NOTIF-ENVIADA(IX-RESERVA)
060900     MOVE ZEROS          TO TB-RES-FEC-NOTIF(IX-RESERVA)
061000     MOVE 'ACTIVE'       TO TB-RES-ESTADO(IX-RESERVA)
061100     COMPUTE TB-RES-POS-COLA(IX-RESERVA) = WS-POS-MAYOR + 1
061200
061300     MOVE PARM-FEC-PROCESO TO WS-FECHA-CALC
061400     DISPLAY '  RESERVA ' TB-RES-ID(IX-RESERVA)
061500             ' FECHA ' WS-FC-DIA '/' WS-FC-MES '/' WS-FC-ANIO
061600             ' POSICION DE COLA ' TB-RES-POS-COLA(IX-RESERVA)
061700
061800     ADD 1 TO WS-CREAR-CANT.
061900
062000 3050-CREAR-GRABAR-F. EXIT.
062100
062200
062300*---- CANCELAR UNA RESERVA ---------------------------------------
062400 3500-CANCELAR-I.
062500
062600     SET WS-TXN-VALIDO TO TRUE
062700
062800     MOVE MOV-RES-ID TO WS-BUSCAR-RES-ID
062900     PERFORM 8020-BUSCAR-RESERVA-I THRU 8020-BUSCAR-RESERVA-F
063000     IF WS-RESERVA-NO-ENCONTRADA THEN
063100        DISPLAY '* CANCELACION RECHAZADA - NO EXISTE RESERVA = '
063200                                              MOV-RES-ID
063300        SET WS-TXN-INVALIDO TO TRUE
063400     END-IF
063500
063600     IF WS-TXN-VALIDO THEN
063700        IF TB-RES-ESTADO(IX-RESERVA) NOT = 'ACTIVE' AND
063800           TB-RES-ESTADO(IX-RESERVA) NOT = 'AVAILABLE' THEN
063900           DISPLAY '* CANCELACION RECHAZADA - ESTADO ACTUAL = '
064000                                     TB-RES-ESTADO(IX-RESERVA)
064100           SET WS-TXN-INVALIDO TO TRUE
064200        END-IF
064300     END-IF
064400
064500     IF WS-TXN-VALIDO THEN
064600        PERFORM 3550-CANCELAR-GRABAR-I THRU 3550-CANCELAR-GRABAR-F
064700     ELSE
064800        ADD 1 TO WS-RECHAZOS-CANT
064900     END-IF.
065000
065100 3500-CANCELAR-F. EXIT.
065200
065300
065400 3550-CANCELAR-GRABAR-I.
065500
065600     MOVE TB-RES-LIBRO-ID(IX-RESERVA) TO WS-BUSCAR-LIBRO-ID
065700     SET RES-ESTADO-CANCELADA TO TRUE
065800     MOVE RES-ESTADO TO TB-RES-ESTADO(IX-RESERVA)
065900
066000     PERFORM 8200-RENUMERAR-COLA-I THRU 8200-RENUMERAR-COLA-F
066100     ADD 1 TO WS-CANCELA-CANT.
066200
066300 3550-CANCELAR-GRABAR-F. EXIT.
066400
066500
066600*---- CUMPLIR (RETIRO) UNA RESERVA -------------------------------
066700 3700-CUMPLIR-I.
066800
066900     SET WS-TXN-VALIDO TO TRUE
067000
067100     MOVE MOV-RES-ID TO WS-BUSCAR-RES-ID
067200     PERFORM 8020-BUSCAR-RESERVA-I THRU 8020-BUSCAR-RESERVA-F
067300     IF WS-RESERVA-NO-ENCONTRADA THEN
067400        DISPLAY '* CUMPLIMIENTO RECHAZADO - NO EXISTE RESERVA = '
067500                                              MOV-RES-ID
067600        SET WS-TXN-INVALIDO TO TRUE
067700     END-IF
067800
067900     IF WS-TXN-VALIDO THEN
068000        IF TB-RES-ESTADO(IX-RESERVA) NOT = 'AVAILABLE' THEN
068100           DISPLAY '* CUMPLIMIENTO RECHAZADO - NO ESTA '
068200                   'DISPONIBLE PARA RETIRO'
068300           SET WS-TXN-INVALIDO TO TRUE
068400        END-IF
068500     END-IF
068600
068700     IF WS-TXN-VALIDO THEN
068800        SET RES-ESTADO-CUMPLIDA TO TRUE
068900        MOVE RES-ESTADO TO TB-RES-ESTADO(IX-RESERVA)
069000        ADD 1 TO WS-CUMPLE-CANT
069100     ELSE
069200        ADD 1 TO WS-RECHAZOS-CANT
069300     END-IF.
069400
069500 3700-CUMPLIR-F. EXIT.
069600
069700
069800*---- LEE EL SIGUIENTE MOVIMIENTO DE RESMOV ----------------------
069900 2500-LEER-MOV-I.
070000
070100     READ RESMOV INTO MOV-RESERVA-REG
070200
070300     EVALUATE FS-RESMOV
070400        WHEN '00'
070500           CONTINUE
070600        WHEN '10'
070700           SET WS-FIN-LECTURA TO TRUE
070800        WHEN OTHER
070900           DISPLAY '* ERROR EN LECTURA RESMOV = ' FS-RESMOV
071000           MOVE 9999 TO RETURN-CODE
071100           SET WS-FIN-LECTURA TO TRUE
071200     END-EVALUATE.
071300
071400 2500-LEER-MOV-F. EXIT.
071500
071600
071700*---- BUSCA UN SOCIO POR WS-BUSCAR-SOCIO-ID ----------------------
071800 8000-BUSCAR-SOCIO-I.
071900
072000     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
072100
072200     PERFORM 8005-BUSCAR-SOCIO-CMP-I THRU 8005-BUSCAR-SOCIO-CMP-F
072300        VARYING WS-SUBM FROM 1 BY 1
072400           UNTIL WS-SUBM > WS-SOCIO-CANT.
072500
072600 8000-BUSCAR-SOCIO-F. EXIT.
072700
072800
072900 8005-BUSCAR-SOCIO-CMP-I.
073000
073100     IF TB-SOC-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID THEN
073200        SET IX-SOCIO TO WS-SUBM
073300        SET WS-SOCIO-ENCONTRADO TO TRUE
073400     END-IF.
073500
073600 8005-BUSCAR-SOCIO-CMP-F. EXIT.
073700
073800
073900*---- BUSCA UN LIBRO POR WS-BUSCAR-LIBRO-ID ----------------------
074000 8010-BUSCAR-LIBRO-I.
074100
074200     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
074300
074400     PERFORM 8015-BUSCAR-LIBRO-CMP-I THRU 8015-BUSCAR-LIBRO-CMP-F
074500        VARYING WS-SUBM FROM 1 BY 1
074600           UNTIL WS-SUBM > WS-LIBRO-CANT.
074700
074800 8010-BUSCAR-LIBRO-F. EXIT.
074900
075000
075100 8015-BUSCAR-LIBRO-CMP-I.
075200
075300     IF TB-LIB-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID THEN
075400        SET IX-LIBRO TO WS-SUBM
075500        SET WS-LIBRO-ENCONTRADO TO TRUE
075600     END-IF.
075700
075800 8015-BUSCAR-LIBRO-CMP-F. EXIT.
075900
076000
076100*---- BUSCA UNA RESERVA POR WS-BUSCAR-RES-ID ---------------------
076200 8020-BUSCAR-RESERVA-I.
076300
076400     SET WS-RESERVA-NO-ENCONTRADA TO TRUE
076500
076600     PERFORM 8025-BUSCAR-RESERVA-CMP-I
076700        THRU 8025-BUSCAR-RESERVA-CMP-F
076800        VARYING WS-SUBM FROM 1 BY 1
076900           UNTIL WS-SUBM > WS-RESERVA-CANT.
077000
077100 8020-BUSCAR-RESERVA-F. EXIT.
077200
077300
077400 8025-BUSCAR-RESERVA-CMP-I.
077500
077600     IF TB-RES-ID(WS-SUBM) = WS-BUSCAR-RES-ID THEN
077700        SET IX-RESERVA TO WS-SUBM
077800        SET WS-RESERVA-ENCONTRADA TO TRUE
077900     END-IF.
078000
078100 8025-BUSCAR-RESERVA-CMP-F. EXIT.
078200
078300
078400*---- CUENTA LAS RESERVAS ACTIVAS DE WS-BUSCAR-SOCIO-ID ----------
078500 8030-CONTAR-ACTIVAS-I.
078600
078700     MOVE ZEROS TO WS-ACTIVAS-CANT
078800
078900     PERFORM 8035-CONTAR-ACTIVAS-CMP-I
079000        THRU 8035-CONTAR-ACTIVAS-CMP-F
079100        VARYING WS-SUBM FROM 1 BY 1
079200           UNTIL WS-SUBM > WS-RESERVA-CANT.
079300
079400 8030-CONTAR-ACTIVAS-F. EXIT.
079500
079600
079700 8035-CONTAR-ACTIVAS-CMP-I.
079800
079900     IF TB-RES-SOCIO-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID AND
080000        (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
080100         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') THEN
080200        ADD 1 TO WS-ACTIVAS-CANT
080300     END-IF.
080400
080500 8035-CONTAR-ACTIVAS-CMP-F. EXIT.
080600
080700
080800*---- VERIFICA SI EL SOCIO YA TIENE RESERVA ACTIVA DE UN LIBRO ---
080900 8040-EXISTE-ACTIVA-I.
081000
081100     SET WS-NO-TIENE-ACTIVA TO TRUE
081200
081300     PERFORM 8045-EXISTE-ACTIVA-CMP-I
081400        THRU 8045-EXISTE-ACTIVA-CMP-F
081500        VARYING WS-SUBM FROM 1 BY 1
081600           UNTIL WS-SUBM > WS-RESERVA-CANT.
081700
081800 8040-EXISTE-ACTIVA-F. EXIT.
081900
082000
082100 8045-EXISTE-ACTIVA-CMP-I.
082200
082300     IF TB-RES-SOCIO-ID(WS-SUBM) = WS-BUSCAR-SOCIO-ID AND
082400        TB-RES-LIBRO-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID AND
082500        (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
082600         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') THEN
082700        SET WS-YA-TIENE-ACTIVA TO TRUE
082800     END-IF.
082900
083000 8045-EXISTE-ACTIVA-CMP-F. EXIT.
083100
083200
083300*---- HALLA LA MAYOR POS-COLA ACTIVA DE WS-BUSCAR-LIBRO-ID -------
083400 8050-POS-MAYOR-COLA-I.
083500
083600     MOVE ZEROS TO WS-POS-MAYOR
083700
083800     PERFORM 8055-POS-MAYOR-COLA-CMP-I
083900        THRU 8055-POS-MAYOR-COLA-CMP-F
084000        VARYING WS-SUBM FROM 1 BY 1
084100           UNTIL WS-SUBM > WS-RESERVA-CANT.
084200
084300 8050-POS-MAYOR-COLA-F. EXIT.
084400
084500
084600 8055-POS-MAYOR-COLA-CMP-I.
084700
084800     IF TB-RES-LIBRO-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID AND
084900        (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
085000         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') AND
085100        TB-RES-POS-COLA(WS-SUBM) > WS-POS-MAYOR THEN
085200        MOVE TB-RES-POS-COLA(WS-SUBM) TO WS-POS-MAYOR
085300     END-IF.
085400
085500 8055-POS-MAYOR-COLA-CMP-F. EXIT.
085600
085700
085800*---- VALIDA LA VIGENCIA DE MEMBRESIA DE IX-SOCIO ----------------
085900*    ADMIN SIEMPRE ES VALIDO. MEMBER REQUIERE FEC-BAJA PRESENTE  *
086000*    Y POSTERIOR A LA FECHA DE PROCESO.                          *
086100 8100-VALIDAR-SOCIO-I.
086200
086300     IF TB-SOC-ROL(IX-SOCIO) = 'ADMIN' THEN
086400        SET WS-SOCIO-VALIDO TO TRUE
086500     ELSE
086600        IF TB-SOC-FEC-BAJA(IX-SOCIO) NOT = ZEROS AND
086700           TB-SOC-FEC-BAJA(IX-SOCIO) > PARM-FEC-PROCESO THEN
086800           SET WS-SOCIO-VALIDO TO TRUE
086900        ELSE
087000           SET WS-SOCIO-INVALIDO TO TRUE
087100        END-IF
087200     END-IF.
087300
087400 8100-VALIDAR-SOCIO-F. EXIT.
087500
087600
087700*---- RENUMERA LA COLA DE UN LIBRO TRAS UNA CANCELACION ----------
087800*    TODA RESERVA ACTIVA CON POS-COLA MAYOR A LA CANCELADA BAJA  *
087900*    UNA POSICION.                                               *
088000 8200-RENUMERAR-COLA-I.
088100
088200     PERFORM 8205-RENUMERAR-COLA-CMP-I
088300        THRU 8205-RENUMERAR-COLA-CMP-F
088400        VARYING WS-SUBM FROM 1 BY 1
088500           UNTIL WS-SUBM > WS-RESERVA-CANT.
088600
088700 8200-RENUMERAR-COLA-F. EXIT.
088800
088900
089000 8205-RENUMERAR-COLA-CMP-I.
089100
089200     IF TB-RES-LIBRO-ID(WS-SUBM) = WS-BUSCAR-LIBRO-ID AND
089300        (TB-RES-ESTADO(WS-SUBM) = 'ACTIVE' OR
089400         TB-RES-ESTADO(WS-SUBM) = 'AVAILABLE') AND
089500        TB-RES-POS-COLA(WS-SUBM) >
089600           TB-RES-POS-COLA(IX-RESERVA) THEN
089700        SUBTRACT 1 FROM TB-RES-POS-COLA(WS-SUBM)
089800     END-IF.
089900
090000 8205-RENUMERAR-COLA-CMP-F. EXIT.
090100
090200
090300*---- GRABA EL MAESTRO DE RESERVAS ACTUALIZADO -------------------
090400 7000-GRABAR-MAESTRO-I.
090500
090600     OPEN OUTPUT RESMAST-NUEVO
090700     IF FS-RESMS IS NOT EQUAL '00' THEN
090800        DISPLAY '* ERROR EN OPEN RESMAST-NUEVO = ' FS-RESMS
090900        MOVE 9999 TO RETURN-CODE
091000     ELSE
091100        PERFORM 7050-GRABAR-UNA-LIN-I THRU 7050-GRABAR-UNA-LIN-F
091200           VARYING WS-SUBM FROM 1 BY 1
091300              UNTIL WS-SUBM > WS-RESERVA-CANT
091400        CLOSE RESMAST-NUEVO
091500     END-IF.
091600
091700 7000-GRABAR-MAESTRO-F. EXIT.
091800
091900
092000 7050-GRABAR-UNA-LIN-I.
092100
092200     MOVE TB-RES-ID(WS-SUBM)          TO RES-ID
092300     MOVE TB-RES-SOCIO-ID(WS-SUBM)    TO RES-SOCIO-ID
092400     MOVE TB-RES-LIBRO-ID(WS-SUBM)    TO RES-LIBRO-ID
092500     MOVE TB-RES-FEC-RESERVA(WS-SUBM) TO RES-FEC-RESERVA
092600     MOVE TB-RES-FEC-VENCIM(WS-SUBM)  TO RES-FEC-VENCIM
092700     MOVE TB-RES-NOTIF-ENVIADA(WS-SUBM) TO RES-NOTIF-ENVIADA
092800     MOVE TB-RES-FEC-NOTIF(WS-SUBM)   TO RES-FEC-NOTIF
092900     MOVE TB-RES-ESTADO(WS-SUBM)      TO RES-ESTADO
093000     MOVE TB-RES-POS-COLA(WS-SUBM)    TO RES-POS-COLA
093100     WRITE REG-RESMAST-NUEVO FROM RES-RESERVA-REG
093200     IF FS-RESMS NOT = '00' THEN
093300        DISPLAY '* ERROR EN WRITE RESMAST-NUEVO = ' FS-RESMS
093400        MOVE 9999 TO RETURN-CODE
093500     END-IF.
093600
093700 7050-GRABAR-UNA-LIN-F. EXIT.
093800
093900
094000*-----------------------------------------------------------------
094100 9999-FINAL-I.
094200
094300     DISPLAY ' '
094400     DISPLAY 'TOTAL RESERVAS CREADAS   = ' WS-CREAR-CANT
094500     DISPLAY 'TOTAL CANCELACIONES      = ' WS-CANCELA-CANT
094600     DISPLAY 'TOTAL CUMPLIMIENTOS      = ' WS-CUMPLE-CANT
094700     DISPLAY 'TOTAL RECHAZOS           = ' WS-RECHAZOS-CANT
094800
094900     CLOSE SOCMAST-VIEJO
095000     CLOSE LIBMAST-VIEJO
095100     CLOSE RESMAST-VIEJO
095200     CLOSE RESMOV.
095300
095400 9999-FINAL-F. EXIT.
